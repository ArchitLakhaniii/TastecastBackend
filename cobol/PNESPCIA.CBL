000100******************************************************************
000110* FECHA       : 22/01/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000140* PROGRAMA    : PNESPCIA                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : SIMULA DIA POR DIA EL PLAN DE PRODUCCION BASE    *
000170*             : (PNDPLNB) PARA DECIDIR RESURTIDO DE INGREDIENTES *
000180*             : (CONSULTANDO PNPOLINV) Y ESPECIALES DE VENTA     *
000190*             : PARA QUEMAR EXCEDENTE (CONSULTANDO PNSUGERE),    *
000200*             : DEJANDO EL PLAN DIARIO DE PRODUCCION (PLANDIA)   *
000210*             : Y LOS AVISOS DE COMPRA/ESPECIAL (AVISOS) PARA EL *
000220*             : ENCARGADO DE PANADERIA.                          *
000230* ARCHIVOS    : PNDPLNB=C, PLANDIA=A, AVISOS=A                   *
000240* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000250* PROGRAMA(S) : LLAMA A PNPOLINV Y A PNSUGERE                    *
000260* INSTALADO   : 22/01/2024                                       *
000270* BPM/RATIONAL: 241684                                           *
000280* NOMBRE      : PLANEADOR DE RESURTIDO Y ESPECIALES              *
000290* DESCRIPCION : NUEVO DESARROLLO                                 *
000300******************************************************************
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.    PNESPCIA.
000330 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000340 INSTALLATION.  PANADERIA SAN ISIDRO - DEPTO DE SISTEMAS.
000350 DATE-WRITTEN.  06/19/1991.
000360 DATE-COMPILED.
000370 SECURITY.      USO INTERNO - PANADERIA SAN ISIDRO.
000380******************************************************************
000390*                       BITACORA DE CAMBIOS                      *
000400*  FECHA     PROGR.  TICKET   DESCRIPCION                        *
000410*  --------  ------  -------  -------------------------------    *
000420*  06/19/91  PEDR    228852   PRIMERA VERSION: TARJETA DE PEDIDO  *
000430*                             DE INSUMOS A PROVEEDOR, RESURTIDO   *
000440*                             POR NIVEL FIJO DE BODEGA.           *
000450*  17/02/93  PEDR    228857   SE AGREGA REDONDEO A LOTE DE COMPRA *
000460*                             (ANTES SE PEDIA AL GRANEL).         *
000470*  11/05/94  MLOR    228864   SE INCORPORA STOCK DE SEGURIDAD Y   *
000480*                             PUNTO DE REORDEN POR MEDIO DEL      *
000490*                             SUBPROGRAMA PNPOLINV.               *
000500*  29/12/98  PEDR    229643   REVISION FIN DE SIGLO: SE VERIFICA  *
000510*                             QUE LAS FECHAS DE ENTREGA A         *
000520*                             PROVEEDOR CRUZAN EL CAMBIO DE SIGLO *
000530*                             SIN PROBLEMA.                       *
000540*  02/09/03  RVAS    229902   SE AGREGA REDONDEO DE LOTE A CERO   *
000550*                             CUANDO EL EXCEDENTE ES MENOR AL     *
000560*                             TAMANO DE UN LOTE.                  *
000570*  23/02/15  PEDR    231825   SE PASA A CONVENCION PND.           *
000580*  22/01/24  EDRD    241684   REESCRITURA COMPLETA: SE AGREGA EL  *
000590*                             SIMULADOR DIA A DIA DE ESPECIALES   *
000600*                             DE VENTA, QUE ANTES NO EXISTIA, Y   *
000610*                             SE CAMBIA DE INSUMOS DE TARJETA DE  *
000620*                             CREDITO A INGREDIENTES DE           *
000630*                             PANADERIA (MANZANA Y MASA).         *
000640*  14/02/24  EDRD    241690   SE CORRIGE SECUENCIA SAF/ROP: EL    *
000650*                             STOCK DE SEGURIDAD DEBE PASARSE A   *
000660*                             PNPOLINV ANTES DE PEDIR EL PUNTO DE *
000670*                             REORDEN, NO DESPUES.                *
000680*  09/08/26  EDRD    241696   MANTENIMIENTO DE ESTANDARES: LOS    *
000690*                             CONTADORES SUELTOS DE INDICE DE DIA *
000700*                             ESPECIAL Y DE RAIZ CUADRADA PASAN A *
000710*                             77 INDEPENDIENTE; EL PARRAFO        *
000720*                             PRINCIPAL Y LOS PERFORM DE UN SOLO  *
000730*                             PARRAFO SE REESCRIBEN CON PERFORM   *
000740*                             ... THRU; LA LECTURA DE PNDPLNB     *
000750*                             VUELVE AL ESTILO VIEJO DE GO TO     *
000760*                             PARA SALTAR EL ENCABEZADO DEL CSV.  *
000770*  09/08/26  EDRD    241697   AUDITORIA DE CIERRE: EL RESUMEN     *
000780*                             FINAL SUMA EL TOTAL DE UNIDADES Y   *
000790*                             DE ESPECIALES DE TODO EL HORIZONTE, *
000800*                             CON SU PROMEDIO DIARIO; SE CORRIGE  *
000810*                             EL GUION DOBLE DEL SEPARADOR DE LOS *
000820*                             AVISOS POR EL GUION LARGO QUE PIDE  *
000830*                             EL FORMATO, Y EL STOCK DEL AVISO DE *
000840*                             COMPRA QUEDA CON UN DECIMAL EN VEZ  *
000850*                             DE REDONDEARSE A ENTERO.            *
000860******************************************************************
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM.
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930     SELECT PNDPLNB ASSIGN TO PNDPLNB
000940            ORGANIZATION  IS LINE SEQUENTIAL
000950            FILE STATUS   IS FS-PNDPLNB
000960                             FSE-PNDPLNB.
000970                                                                          
000980     SELECT PLANDIA ASSIGN TO PLANDIA
000990            ORGANIZATION  IS LINE SEQUENTIAL
001000            FILE STATUS   IS FS-PLANDIA
001010                             FSE-PLANDIA.
001020                                                                          
001030     SELECT AVISOS  ASSIGN TO AVISOS
001040            ORGANIZATION  IS LINE SEQUENTIAL
001050            FILE STATUS   IS FS-AVISOS
001060                             FSE-AVISOS.
001070 DATA DIVISION.
001080 FILE SECTION.
001090******************************************************************
001100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001110******************************************************************
001120*   PLAN BASE DE PRONOSTICO DE PNMODELO (ENTRADA, TEXTO, R2)
001130 FD  PNDPLNB
001140     RECORD CONTAINS 120 CHARACTERS.
001150 01  FD-LINEA-PNDPLNB                PIC X(120).
001160*   PLAN DIARIO DE PRODUCCION (SALIDA, TEXTO, R3)
001170 FD  PLANDIA
001180     RECORD CONTAINS 160 CHARACTERS.
001190 01  FD-LINEA-PLANDIA                PIC X(160).
001200*   AVISOS DE COMPRA Y DE ESPECIAL (SALIDA, TEXTO, R4)
001210 FD  AVISOS
001220     RECORD CONTAINS 400 CHARACTERS.
001230 01  FD-LINEA-AVISOS                 PIC X(400).
001240                                                                          
001250 WORKING-STORAGE SECTION.
001260******************************************************************
001270*   CONTADORES SUELTOS DEL INDICE DE DIA ESPECIAL Y DE LA RAIZ   *
001280*   CUADRADA, DECLARADOS COMO 77 FUERA DE CUALQUIER GRUPO, AL    *
001290*   ESTILO DE LOS 77 DE FECHA/HORA/TIEMPO DE JM47ADM.            *
001300******************************************************************
001310 77  WKS-ESP-IDX                  PIC 9(01) COMP.
001320 77  WKS-SQRT-I                   PIC 9(02) COMP.
001330******************************************************************
001340*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001350******************************************************************
001360 01  WKS-FS-STATUS.
001370     02  WKS-STATUS.
001380         04  FS-PNDPLNB             PIC 9(02) VALUE ZEROES.
001390         04  FSE-PNDPLNB.
001400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001410             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001420             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001430         04  FS-PLANDIA             PIC 9(02) VALUE ZEROES.
001440         04  FSE-PLANDIA.
001450             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001460             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001470             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001480         04  FS-AVISOS              PIC 9(02) VALUE ZEROES.
001490         04  FSE-AVISOS.
001500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001510             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001520             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001530         04  PROGRAMA               PIC X(08) VALUE SPACES.
001540         04  ARCHIVO                PIC X(08) VALUE SPACES.
001550         04  ACCION                 PIC X(10) VALUE SPACES.
001560         04  LLAVE                  PIC X(32) VALUE SPACES.
001570******************************************************************
001580*                     BANDERAS DE CONTROL                        *
001590******************************************************************
001600 01  WKS-BANDERAS.
001610     04  WKS-FIN-PNDPLNB            PIC 9(01) VALUE ZEROES.
001620         88  FIN-PNDPLNB                       VALUE 1.
001630*----------------------------------------------------------------
001640*   ENCABEZADOS DE LOS ARCHIVOS DE TEXTO (SE LEEN Y SE DESCARTAN
001650*   / SE ESCRIBEN AL INICIO, SIN PASAR POR EL REGISTRO DE TRABAJO)
001660*----------------------------------------------------------------
001670 01  WKS-ENCABEZADOS.
001680     04  WKS-ENCAB-PLANDIA          PIC X(160) VALUE
001690     'DATE,QTY_SOLD,PRED_MEAN,PRED_LOWER,PRED_UPPER,QTY_TOTAL,SPE
001700-    'CIAL_ADDED,APPLES_NEED,DOUGH_NEED'.
001710     04  WKS-ENCAB-AVISOS           PIC X(200) VALUE
001720     'DATE,TYPE,INGREDIENT,QTY,SPECIAL_QTY,SUGGESTIONS,MESSAGE,RE
001730-    'ASON,PRED_MEAN,PRED_LOWER,PRED_UPPER,PRED_SUMMARY'.
001740*----------------------------------------------------------------
001750*   PARAMETROS FIJOS DE LA CORRIDA (TARJETA R5)
001760*----------------------------------------------------------------
001770     COPY PNPARM01.
001780*----------------------------------------------------------------
001790*   AREAS DE ENLACE DE LOS SUBPROGRAMAS LLAMADOS
001800*----------------------------------------------------------------
001810     COPY PNPOLLK.
001820     COPY PNSUGLK.
001830*----------------------------------------------------------------
001840*   RENGLONES DE SALIDA (PLAN DIARIO Y AVISOS, R3 Y R4)
001850*----------------------------------------------------------------
001860     COPY PNPLND01.
001870     COPY PNADVI01.
001880*----------------------------------------------------------------
001890*   TABLA EN MEMORIA DEL PLAN BASE, UN RENGLON POR DIA DEL
001900*   HORIZONTE (HASTA 366 DIAS), AL ESTILO DE LA TABLA-DIAS DE
001910*   MORAS1 PERO CARGADA POR LECTURA, NO POR REDEFINES
001920*----------------------------------------------------------------
001930 01  WKS-TABLA-PLAN.
001940     04  WKS-TOTAL-DIAS             PIC 9(04) COMP VALUE ZEROES.
001950     04  WKS-FILA-PLAN OCCURS 366 TIMES INDEXED BY IX-DIA.
001960         06  PL-FECHA               PIC X(10).
001970         06  PL-FECHA-R REDEFINES PL-FECHA.
001980             08  PL-FECHA-ANIO-X    PIC X(04).
001990             08  FILLER             PIC X(01).
002000             08  PL-FECHA-MES-X     PIC X(02).
002010             08  FILLER             PIC X(01).
002020             08  PL-FECHA-DIA-X     PIC X(02).
002030         06  PL-QTY-SOLD            PIC 9(04).
002040         06  PL-PRED-MEDIA          PIC S9(06)V9(04) COMP-3.
002050         06  PL-PRED-INFERIOR       PIC S9(06)V9(04) COMP-3.
002060         06  PL-PRED-SUPERIOR       PIC S9(06)V9(04) COMP-3.
002070         06  PL-QTY-TOTAL           PIC 9(04) COMP.
002080         06  PL-SPECIAL-ADDED       PIC 9(04) COMP.
002090         06  PL-DOW                 PIC 9(01) COMP.
002100         06  PL-ES-DIA-PROVEEDOR    PIC 9(01) COMP.
002110             88  ES-DIA-PROVEEDOR              VALUE 1.
002120         06  PL-ES-DIA-ESPECIAL     PIC 9(01) COMP.
002130             88  ES-DIA-ESPECIAL               VALUE 1.
002140         06  PL-PROXY-DESVIA        PIC S9(05)V9(04) COMP-3.
002150         06  PL-AVISO-SLOTS.
002160             08  PL-BM-FLAG         PIC 9(01) COMP.
002170                 88  HAY-BUY-MZA               VALUE 1.
002180             08  PL-BM-QTY          PIC 9(06) COMP.
002190             08  PL-BM-STOCK        PIC S9(07)V9(04) COMP-3.
002200             08  PL-BM-ROP          PIC S9(07)V9(04) COMP-3.
002210             08  PL-BM-TARGET       PIC S9(07)V9(04) COMP-3.
002220             08  PL-BD-FLAG         PIC 9(01) COMP.
002230                 88  HAY-BUY-MSA               VALUE 1.
002240             08  PL-BD-QTY          PIC 9(06) COMP.
002250             08  PL-BD-STOCK        PIC S9(07)V9(04) COMP-3.
002260             08  PL-BD-ROP          PIC S9(07)V9(04) COMP-3.
002270             08  PL-BD-TARGET       PIC S9(07)V9(04) COMP-3.
002280             08  PL-SM-FLAG         PIC 9(01) COMP.
002290                 88  HAY-ESP-MZA               VALUE 1.
002300             08  PL-SM-QTY          PIC 9(04) COMP.
002310             08  PL-SM-SUG          PIC X(120).
002320             08  PL-SD-FLAG         PIC 9(01) COMP.
002330                 88  HAY-ESP-MSA               VALUE 1.
002340             08  PL-SD-QTY          PIC 9(04) COMP.
002350             08  PL-SD-SUG          PIC X(120).
002360         06  FILLER                 PIC X(10).
002370*----------------------------------------------------------------
002380*   ZONA DE TRABAJO PARA DESARMAR EL RENGLON CSV DE PNDPLNB.
002390*   LAS PREDICCIONES LLEGAN COMO TEXTO EDITADO DE PNMODELO
002400*   (SIGNO + 6 ENTEROS + PUNTO + 4 DECIMALES), IGUAL QUE EL
002410*   RENGLON QUE DESARMA PNMETRIC PARA PNDRESI.
002420*----------------------------------------------------------------
002430 01  WKS-CSV-BUFFERS.
002440     04  WKS-TXT-FECHA              PIC X(10).
002450     04  WKS-TXT-QTY                PIC 9(04).
002460     04  WKS-TXT-PRED-MEDIA         PIC X(12).
002470     04  WKS-TXT-PRED-MEDIA-R REDEFINES WKS-TXT-PRED-MEDIA.
002480         08  WKS-PM-SIGNO           PIC X(01).
002490         08  WKS-PM-ENTERO          PIC 9(06).
002500         08  WKS-PM-PUNTO           PIC X(01).
002510         08  WKS-PM-DECIMAL         PIC 9(04).
002520     04  WKS-TXT-PRED-INFERIOR      PIC X(12).
002530     04  WKS-TXT-PRED-INFERIOR-R REDEFINES WKS-TXT-PRED-INFERIOR.
002540         08  WKS-PI-SIGNO           PIC X(01).
002550         08  WKS-PI-ENTERO          PIC 9(06).
002560         08  WKS-PI-PUNTO           PIC X(01).
002570         08  WKS-PI-DECIMAL         PIC 9(04).
002580     04  WKS-TXT-PRED-SUPERIOR      PIC X(12).
002590     04  WKS-TXT-PRED-SUPERIOR-R REDEFINES WKS-TXT-PRED-SUPERIOR.
002600         08  WKS-PS-SIGNO           PIC X(01).
002610         08  WKS-PS-ENTERO          PIC 9(06).
002620         08  WKS-PS-PUNTO           PIC X(01).
002630         08  WKS-PS-DECIMAL         PIC 9(04).
002640     04  WKS-VAL-CONVERTIDO         PIC S9(06)V9(04) COMP-3.
002650*----------------------------------------------------------------
002660*   CONGRUENCIA DE ZELLER (COPIADA DE PNENRIQ, YA QUE EL
002670*   COMPILADOR NO TRAE UNA FUNCION DE FECHA PARA ESTO)
002680*----------------------------------------------------------------
002690 01  WKS-CALENDARIO-AREA.
002700     04  WKS-Z-ANIO                 PIC 9(04) COMP.
002710     04  WKS-Z-MES                  PIC 9(02) COMP.
002720     04  WKS-Z-DIA                  PIC 9(02) COMP.
002730     04  WKS-Z-MES-AJUST            PIC 9(02) COMP.
002740     04  WKS-Z-ANIO-AJUST           PIC 9(04) COMP.
002750     04  WKS-Z-SIGLO                PIC 9(02) COMP.
002760     04  WKS-Z-ANIO-SIGLO           PIC 9(02) COMP.
002770     04  WKS-Z-TEMP-A               PIC S9(06) COMP.
002780     04  WKS-Z-TEMP-B               PIC S9(06) COMP.
002790     04  WKS-Z-DIV-4-K              PIC S9(06) COMP.
002800     04  WKS-Z-DIV-4-J              PIC S9(06) COMP.
002810     04  WKS-Z-H                    PIC S9(06) COMP.
002820     04  WKS-Z-DOW-SABADO-CERO      PIC S9(04) COMP.
002830     04  WKS-Z-DOW-LUNES-CERO       PIC S9(04) COMP.
002840*----------------------------------------------------------------
002850*   RAIZ CUADRADA POR NEWTON-RAPHSON (COPIADA DE PNPOLINV, YA
002860*   QUE ESTE PROGRAMA NECESITA DESVIACIONES ESTANDAR QUE
002870*   PNPOLINV NO EXPONE POR SU AREA DE ENLACE)
002880*----------------------------------------------------------------
002890 01  WKS-RAIZ-AREA.
002900     04  WKS-SQRT-ENTRADA           PIC S9(05)V9(09) COMP-3.
002910     04  WKS-SQRT-RESULTADO         PIC S9(05)V9(09) COMP-3.
002920*----------------------------------------------------------------
002930*   VENTANA GENERICA DE PROMEDIO / DESVIACION ESTANDAR SOBRE LA
002940*   TABLA-PLAN, REUTILIZADA POR EL PROXY, EL CHEQUEO DE
002950*   PROVEEDOR Y EL EXCEDENTE DE ESPECIALES
002960*----------------------------------------------------------------
002970 01  WKS-VENTANA-AREA.
002980     04  IX-J                       PIC 9(04) COMP.
002990     04  WKS-VENT-INICIO             PIC S9(04) COMP.
003000     04  WKS-VENT-FIN                PIC S9(04) COMP.
003010     04  WKS-VENT-N                  PIC 9(04) COMP.
003020     04  WKS-VENT-VACIA              PIC 9(01) COMP.
003030     04  WKS-VENT-SUMA               PIC S9(07)V9(04) COMP-3.
003040     04  WKS-VENT-SUMA-CUAD          PIC S9(09)V9(04) COMP-3.
003050     04  WKS-VENT-MEDIA              PIC S9(07)V9(04) COMP-3.
003060     04  WKS-VENT-VARIANZA           PIC S9(09)V9(04) COMP-3.
003070     04  WKS-VENT-DESVIA             PIC S9(05)V9(04) COMP-3.
003080     04  WKS-VENT-DIF                PIC S9(07)V9(04) COMP-3.
003090     04  WKS-PROXY-IDX               PIC 9(04) COMP.
003100*----------------------------------------------------------------
003110*   STOCKS CORRIENTES Y VARIABLES DE CALCULO DE RESURTIDO Y
003120*   EXCEDENTE POR INGREDIENTE (REUTILIZADAS ENTRE MANZANA Y
003130*   MASA, AL ESTILO DE LAS AREAS DE TRABAJO DE PNPOLINV)
003140*----------------------------------------------------------------
003150 01  WKS-STOCKS-Y-CONSUMO.
003160     04  WKS-STOCK-MANZANA          PIC S9(07)V9(04) COMP-3.
003170     04  WKS-STOCK-MASA             PIC S9(07)V9(04) COMP-3.
003180     04  WKS-CONSUMO-ING            PIC S9(07)V9(04) COMP-3.
003190     04  WKS-DEMANDA-ING            PIC S9(07)V9(04) COMP-3.
003200     04  WKS-DESVIA-ING             PIC S9(07)V9(04) COMP-3.
003210     04  WKS-SEGURIDAD-ING          PIC S9(07)V9(04) COMP-3.
003220     04  WKS-ROP-ING                PIC S9(07)V9(04) COMP-3.
003230     04  WKS-TARGET-ING             PIC S9(07)V9(04) COMP-3.
003240     04  WKS-ORDEN-ING              PIC S9(07)V9(04) COMP-3.
003250     04  WKS-ORDEN-REDONDEADO       PIC S9(07)V9(04) COMP-3.
003260     04  WKS-MITAD-VIDA             PIC 9(02) COMP.
003270     04  WKS-VENTANA-EXPIRA         PIC 9(04) COMP.
003280     04  WKS-FUTURO-NECESIDAD       PIC S9(07)V9(04) COMP-3.
003290     04  WKS-SURPLUS-MANZANA        PIC S9(07)V9(04) COMP-3.
003300     04  WKS-SURPLUS-MASA           PIC S9(07)V9(04) COMP-3.
003310     04  WKS-EXTRA-POSIBLE          PIC 9(04) COMP.
003320     04  WKS-ADICION-HOY            PIC 9(04) COMP.
003330*----------------------------------------------------------------
003340*   CAMPOS EDITADOS PARA ARMAR LOS TEXTOS DE LOS AVISOS
003350*----------------------------------------------------------------
003360 01  WKS-MSJ-ENTEROS.
003370     04  WKS-ME-QTY                 PIC ZZZZZ9.
003380     04  WKS-ME-STOCK               PIC -ZZZZZ9.9.
003390     04  WKS-ME-ROP                 PIC -ZZZZZ9.
003400     04  WKS-ME-TARGET              PIC -ZZZZZ9.
003410     04  WKS-ME-ADICION             PIC ZZZ9.
003420     04  WKS-CSV-QTY                PIC X(06).
003430*----------------------------------------------------------------
003440*   CONTADORES PARA EL RESUMEN FINAL (ESTADISTICAS, AL ESTILO
003450*   DE MORAS1)
003460*----------------------------------------------------------------
003470 01  WKS-CONTADORES.
003480     04  WKS-TOT-BUY                PIC 9(04) COMP VALUE ZEROES.
003490     04  WKS-TOT-ESPECIAL           PIC 9(04) COMP VALUE ZEROES.
003500     04  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
003510*    ACUMULADORES DEL TOTAL DE UNIDADES Y DE ESPECIALES DEL PLAN,
003520*    SUMADOS DIA A DIA EN 6000-EXPORTA-PLAN SOBRE WKS-TABLA-PLAN.
003530     04  WKS-SUMA-QTY-TOTAL         PIC 9(07) COMP VALUE ZEROES.
003540     04  WKS-SUMA-ESPECIAL          PIC 9(07) COMP VALUE ZEROES.
003550     04  WKS-PROM-QTY-TOTAL         PIC S9(05)V9(02) COMP-3
003560                                    VALUE ZEROES.
003570     04  WKS-MASCARA-DEC            PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
003580     04  FILLER                     PIC X(02) VALUE SPACES.
003590                                                                          
003600 PROCEDURE DIVISION.
003610******************************************************************
003620*                       PARRAFO PRINCIPAL                        *
003630******************************************************************
003640 000-MAIN SECTION.
003650*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003660     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
003670*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
003680     PERFORM 1000-CARGA-PLAN THRU 1000-CARGA-PLAN-E
003690     PERFORM 1500-CALCULA-CALENDARIO
003700        THRU 1500-CALCULA-CALENDARIO-E
003710        VARYING IX-DIA FROM 1 BY 1 UNTIL IX-DIA > WKS-TOTAL-DIAS
003720     PERFORM 1600-CALCULA-PROXY-DESVIA
003730        THRU 1600-CALCULA-PROXY-DESVIA-E
003740        VARYING IX-DIA FROM 1 BY 1 UNTIL IX-DIA > WKS-TOTAL-DIAS
003750*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
003760     PERFORM 2000-INICIA-STOCKS THRU 2000-INICIA-STOCKS-E
003770*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003780     PERFORM 2100-PROCESA-UN-DIA THRU 2100-PROCESA-UN-DIA-E
003790        VARYING IX-DIA FROM 1 BY 1 UNTIL IX-DIA > WKS-TOTAL-DIAS
003800*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
003810     PERFORM 6000-EXPORTA-PLAN THRU 6000-EXPORTA-PLAN-E
003820        VARYING IX-DIA FROM 1 BY 1 UNTIL IX-DIA > WKS-TOTAL-DIAS
003830*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
003840     PERFORM 6500-EXPORTA-AVISOS THRU 6500-EXPORTA-AVISOS-E
003850        VARYING IX-DIA FROM 1 BY 1 UNTIL IX-DIA > WKS-TOTAL-DIAS
003860*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003870     PERFORM 7000-ESTADISTICAS THRU 7000-ESTADISTICAS-E
003880*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
003890     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
003900     STOP RUN.
003910 000-MAIN-E. EXIT.
003920*----------------------------------------------------------------
003930*   APERTURA DE ARCHIVOS CON VALIDACION DE FILE-STATUS POR
003940*   MEDIO DE LA RUTINA DE LA CASA DEBD1R00
003950*----------------------------------------------------------------
003960 APERTURA-ARCHIVOS SECTION.
003970*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003980     MOVE 'PNESPCIA' TO PROGRAMA
003990*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
004000     OPEN INPUT PNDPLNB
004010*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
004020     IF FS-PNDPLNB NOT = '00'
004030*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004040        MOVE 'PNDPLNB' TO ARCHIVO
004050        MOVE 'OPEN'    TO ACCION
004060*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
004070        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004080                               FS-PNDPLNB, FSE-PNDPLNB
004090     END-IF
004100*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
004110     OPEN OUTPUT PLANDIA
004120*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
004130     IF FS-PLANDIA NOT = '00'
004140*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004150        MOVE 'PLANDIA' TO ARCHIVO
004160        MOVE 'OPEN'    TO ACCION
004170*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
004180        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004190                               FS-PLANDIA, FSE-PLANDIA
004200     END-IF
004210*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
004220     OPEN OUTPUT AVISOS
004230*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
004240     IF FS-AVISOS NOT = '00'
004250*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004260        MOVE 'AVISOS'  TO ARCHIVO
004270        MOVE 'OPEN'    TO ACCION
004280*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
004290        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004300                               FS-AVISOS, FSE-AVISOS
004310     END-IF
004320*        ESCRITURA DEL REGISTRO DE SALIDA YA ARMADO.
004330     WRITE FD-LINEA-PLANDIA FROM WKS-ENCAB-PLANDIA
004340*        SE GRABA EL RENGLON DE SALIDA.
004350     WRITE FD-LINEA-AVISOS  FROM WKS-ENCAB-AVISOS.
004360 APERTURA-ARCHIVOS-E. EXIT.
004370                                                                          
004380*        SE CIERRAN LOS TRES ARCHIVOS DE LA CORRIDA EN UN CLOSE.
004390 CIERRA-ARCHIVOS SECTION.
004400*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
004410     CLOSE PNDPLNB PLANDIA AVISOS.
004420 CIERRA-ARCHIVOS-E. EXIT.
004430******************************************************************
004440*   U4 (PARTE 2) -- CARGA DEL PLAN BASE EN LA TABLA EN MEMORIA.  *
004450*   SE CARGA COMPLETO ANTES DE SIMULAR PORQUE EL CHEQUEO DE      *
004460*   PROVEEDOR Y EL EXCEDENTE DE ESPECIALES NECESITAN VER HACIA   *
004470*   ADELANTE Y HACIA ATRAS EN EL CALENDARIO DEL HORIZONTE.       *
004480******************************************************************
004490 1000-CARGA-PLAN SECTION.
004500*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
004510     PERFORM 1010-LEE-PNDPLNB THRU 1010-LEE-PNDPLNB-E
004520*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
004530     PERFORM 1020-ALMACENA-FILA THRU 1020-ALMACENA-FILA-E
004540        UNTIL FIN-PNDPLNB.
004550 1000-CARGA-PLAN-E. EXIT.
004560
004570*        LECTURA UNITARIA DE UN RENGLON DEL PLAN BASE (PNDPLNB).
004580 1010-LEE-PNDPLNB SECTION.
004590*        SI EL RENGLON LEIDO ES EL ENCABEZADO DEL CSV (EMPIEZA
004600*        CON 'DATE'), SE REGRESA A LEER SIN PASAR POR EL PERFORM
004610*        DE ARRIBA, AL ESTILO DE VUELTA POR GO TO DE ANTES.
004620 1010-LEE-PNDPLNB-LOOP.
004630*        LECTURA DEL SIGUIENTE REGISTRO DEL ARCHIVO.
004640     READ PNDPLNB
004650        AT END
004660*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004670           MOVE 1 TO WKS-FIN-PNDPLNB
004680     END-READ
004690*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
004700     IF FIN-PNDPLNB
004710        GO TO 1010-LEE-PNDPLNB-E
004720     END-IF
004730*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
004740     IF FD-LINEA-PNDPLNB(1:4) = 'DATE'
004750        GO TO 1010-LEE-PNDPLNB-LOOP
004760     END-IF.
004770 1010-LEE-PNDPLNB-E. EXIT.
004780
004790*        CADA RENGLON LEIDO OCUPA UNA FILA DE LA TABLA-PLAN.
004800 1020-ALMACENA-FILA SECTION.
004810*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004820     ADD 1 TO WKS-TOTAL-DIAS
004830     SET IX-DIA TO WKS-TOTAL-DIAS
004840*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
004850     PERFORM 1030-DESARMA-RENGLON THRU 1030-DESARMA-RENGLON-E
004860*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
004870     PERFORM 1010-LEE-PNDPLNB THRU 1010-LEE-PNDPLNB-E.
004880 1020-ALMACENA-FILA-E. EXIT.
004890                                                                          
004900*        DESARMA EL CSV DE PNDPLNB EN LOS CAMPOS DE LA FILA.
004910 1030-DESARMA-RENGLON SECTION.
004920*        SE DESCOMPONE EL CAMPO RECIBIDO EN SUS PARTES.
004930     UNSTRING FD-LINEA-PNDPLNB DELIMITED BY ','
004940        INTO WKS-TXT-FECHA, WKS-TXT-QTY, WKS-TXT-PRED-MEDIA,
004950             WKS-TXT-PRED-INFERIOR, WKS-TXT-PRED-SUPERIOR
004960     END-UNSTRING
004970*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004980     MOVE WKS-TXT-FECHA         TO PL-FECHA(IX-DIA)
004990     MOVE WKS-TXT-QTY           TO PL-QTY-SOLD(IX-DIA)
005000     MOVE PL-QTY-SOLD(IX-DIA)   TO PL-QTY-TOTAL(IX-DIA)
005010     MOVE 0                     TO PL-SPECIAL-ADDED(IX-DIA)
005020     MOVE 0                     TO PL-AVISO-SLOTS(IX-DIA)
005030     PERFORM 1040-CONVIERTE-PREDICCIONES.
005040 1030-DESARMA-RENGLON-E. EXIT.
005050                                                                          
005060*        CONVIERTE LAS TRES PREDICCIONES A DECIMAL EDITADO.
005070 1040-CONVIERTE-PREDICCIONES SECTION.
005080*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005090     COMPUTE WKS-VAL-CONVERTIDO ROUNDED =
005100             WKS-PM-ENTERO + (WKS-PM-DECIMAL / 10000)
005110*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
005120     IF WKS-PM-SIGNO = '-'
005130*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005140        COMPUTE WKS-VAL-CONVERTIDO = WKS-VAL-CONVERTIDO * -1
005150     END-IF
005160*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005170     MOVE WKS-VAL-CONVERTIDO TO PL-PRED-MEDIA(IX-DIA)
005180                                                                          
005190*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005200     COMPUTE WKS-VAL-CONVERTIDO ROUNDED =
005210             WKS-PI-ENTERO + (WKS-PI-DECIMAL / 10000)
005220*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
005230     IF WKS-PI-SIGNO = '-'
005240*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005250        COMPUTE WKS-VAL-CONVERTIDO = WKS-VAL-CONVERTIDO * -1
005260     END-IF
005270*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005280     MOVE WKS-VAL-CONVERTIDO TO PL-PRED-INFERIOR(IX-DIA)
005290                                                                          
005300*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005310     COMPUTE WKS-VAL-CONVERTIDO ROUNDED =
005320             WKS-PS-ENTERO + (WKS-PS-DECIMAL / 10000)
005330*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
005340     IF WKS-PS-SIGNO = '-'
005350*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005360        COMPUTE WKS-VAL-CONVERTIDO = WKS-VAL-CONVERTIDO * -1
005370     END-IF
005380*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005390     MOVE WKS-VAL-CONVERTIDO TO PL-PRED-SUPERIOR(IX-DIA).
005400 1040-CONVIERTE-PREDICCIONES-E. EXIT.
005410******************************************************************
005420*   U2/U6 -- CALENDARIO DE CADA RENGLON: DIA DE LA SEMANA POR    *
005430*   CONGRUENCIA DE ZELLER, BANDERA DE DIA DE PROVEEDOR Y         *
005440*   BANDERA DE DIA ELEGIBLE PARA ESPECIALES (TARJETA R5).        *
005450******************************************************************
005460 1500-CALCULA-CALENDARIO SECTION.
005470*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005480     MOVE PL-FECHA-ANIO-X(IX-DIA) TO WKS-Z-ANIO
005490     MOVE PL-FECHA-MES-X(IX-DIA)  TO WKS-Z-MES
005500     MOVE PL-FECHA-DIA-X(IX-DIA)  TO WKS-Z-DIA
005510*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
005520     PERFORM 1510-DIA-SEMANA-ZELLER THRU 1510-DIA-SEMANA-ZELLER-E
005530*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005540     MOVE WKS-Z-DOW-LUNES-CERO TO PL-DOW(IX-DIA)
005550     PERFORM 1520-VERIFICA-DIA-PROVEEDOR
005560        THRU 1520-VERIFICA-DIA-PROVEEDOR-E
005570     PERFORM 1530-VERIFICA-DIA-ESPECIAL.
005580 1500-CALCULA-CALENDARIO-E. EXIT.
005590*----------------------------------------------------------------
005600*   CONGRUENCIA DE ZELLER: RECIBE WKS-Z-ANIO/MES/DIA Y DEVUELVE
005610*   WKS-Z-DOW-LUNES-CERO (0=LUNES ... 6=DOMINGO)
005620*----------------------------------------------------------------
005630 1510-DIA-SEMANA-ZELLER SECTION.
005640*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
005650     IF WKS-Z-MES < 3
005660*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005670        COMPUTE WKS-Z-MES-AJUST  = WKS-Z-MES + 12
005680        COMPUTE WKS-Z-ANIO-AJUST = WKS-Z-ANIO - 1
005690     ELSE
005700*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005710        MOVE WKS-Z-MES  TO WKS-Z-MES-AJUST
005720        MOVE WKS-Z-ANIO TO WKS-Z-ANIO-AJUST
005730     END-IF
005740*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005750     DIVIDE WKS-Z-ANIO-AJUST BY 100
005760            GIVING WKS-Z-SIGLO REMAINDER WKS-Z-ANIO-SIGLO
005770*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005780     COMPUTE WKS-Z-TEMP-A = 13 * (WKS-Z-MES-AJUST + 1)
005790     DIVIDE WKS-Z-TEMP-A BY 5 GIVING WKS-Z-TEMP-B
005800     DIVIDE WKS-Z-ANIO-SIGLO BY 4 GIVING WKS-Z-DIV-4-K
005810     DIVIDE WKS-Z-SIGLO      BY 4 GIVING WKS-Z-DIV-4-J
005820     COMPUTE WKS-Z-H = WKS-Z-DIA + WKS-Z-TEMP-B
005830                       + WKS-Z-ANIO-SIGLO + WKS-Z-DIV-4-K
005840                       + WKS-Z-DIV-4-J + (5 * WKS-Z-SIGLO)
005850*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005860     DIVIDE WKS-Z-H BY 7 GIVING WKS-Z-TEMP-A
005870            REMAINDER WKS-Z-DOW-SABADO-CERO
005880*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005890     COMPUTE WKS-Z-TEMP-A = WKS-Z-DOW-SABADO-CERO + 5
005900     DIVIDE WKS-Z-TEMP-A BY 7 GIVING WKS-Z-TEMP-B
005910            REMAINDER WKS-Z-DOW-LUNES-CERO.
005920 1510-DIA-SEMANA-ZELLER-E. EXIT.
005930                                                                          
005940*        PRENDE LA BANDERA DE DIA DE PROVEEDOR SEGUN LA TARJETA R5.
005950 1520-VERIFICA-DIA-PROVEEDOR SECTION.
005960*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005970     MOVE 0 TO PL-ES-DIA-PROVEEDOR(IX-DIA)
005980*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
005990     IF HAY-DIA-PROVEEDOR
006000*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
006010        IF PL-DOW(IX-DIA) = PARM-DIA-PROVEEDOR
006020*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
006030           MOVE 1 TO PL-ES-DIA-PROVEEDOR(IX-DIA)
006040        END-IF
006050     END-IF.
006060 1520-VERIFICA-DIA-PROVEEDOR-E. EXIT.
006070                                                                          
006080*        PRENDE LA BANDERA DE DIA ELEGIBLE PARA ESPECIALES.
006090 1530-VERIFICA-DIA-ESPECIAL SECTION.
006100*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
006110     MOVE 0 TO PL-ES-DIA-ESPECIAL(IX-DIA)
006120*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
006130     PERFORM 1540-BUSCA-DIA-ESPECIAL THRU 1540-BUSCA-DIA-ESPECIAL-E
006140        VARYING WKS-ESP-IDX FROM 1 BY 1
006150           UNTIL WKS-ESP-IDX > PARM-ESPECIAL-CANT-DIAS.
006160 1530-VERIFICA-DIA-ESPECIAL-E. EXIT.
006170                                                                          
006180*        COMPARA EL DOW DE HOY CONTRA UN DIA-ESPECIAL DE LA R5.
006190 1540-BUSCA-DIA-ESPECIAL SECTION.
006200*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
006210     IF PL-DOW(IX-DIA) = DIA-ESPECIAL-OCU(WKS-ESP-IDX)
006220*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
006230        MOVE 1 TO PL-ES-DIA-ESPECIAL(IX-DIA)
006240     END-IF.
006250 1540-BUSCA-DIA-ESPECIAL-E. EXIT.
006260******************************************************************
006270*   U5 -- PROXY DE DESVIACION ESTANDAR: PARA CADA DIA, DESVIA-   *
006280*   CION MUESTRAL DE QTY_TOTAL SOBRE LOS 7 DIAS ANTERIORES       *
006290*   (INCLUSIVE EL DIA), SUSTITUIDA POR EL 25% DE ESA MISMA       *
006300*   MEDIA CUANDO NO SE PUEDE CALCULAR O ES CASI CERO. SIRVE DE   *
006310*   RESPALDO A LAS DOS VENTANAS DE 28 DIAS DEL SIMULADOR (U6).   *
006320******************************************************************
006330 1600-CALCULA-PROXY-DESVIA SECTION.
006340*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
006350     COMPUTE WKS-VENT-INICIO = IX-DIA - 6
006360*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
006370     IF WKS-VENT-INICIO < 1
006380*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
006390        MOVE 1 TO WKS-VENT-INICIO
006400     END-IF
006410     SET IX-DIA TO IX-DIA
006420*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
006430     MOVE IX-DIA TO WKS-VENT-FIN
006440*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
006450     PERFORM 1900-PROMEDIO-VENTANA THRU 1900-PROMEDIO-VENTANA-E
006460*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
006470     PERFORM 1910-DESVIACION-VENTANA THRU 1910-DESVIACION-VENTANA-E
006480*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
006490     IF WKS-VENT-DESVIA >= 0.0001
006500*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
006510        MOVE WKS-VENT-DESVIA TO PL-PROXY-DESVIA(IX-DIA)
006520     ELSE
006530*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
006540        COMPUTE PL-PROXY-DESVIA(IX-DIA) ROUNDED =
006550                WKS-VENT-MEDIA * 0.25
006560     END-IF.
006570 1600-CALCULA-PROXY-DESVIA-E. EXIT.
006580*----------------------------------------------------------------
006590*   VENTANA GENERICA SOBRE PL-QTY-TOTAL, DE WKS-VENT-INICIO A
006600*   WKS-VENT-FIN (AMBOS INCLUSIVE). PROMEDIO Y DESVIACION
006610*   MUESTRAL (DENOMINADOR N-1).
006620*----------------------------------------------------------------
006630 1900-PROMEDIO-VENTANA SECTION.
006640*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
006650     MOVE 0 TO WKS-VENT-N
006660     MOVE 0 TO WKS-VENT-SUMA
006670*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
006680     PERFORM 1901-SUMA-PASO-VENTANA THRU 1901-SUMA-PASO-VENTANA-E
006690        VARYING IX-J FROM WKS-VENT-INICIO BY 1
006700           UNTIL IX-J > WKS-VENT-FIN
006710*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
006720     IF WKS-VENT-N > 0
006730*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
006740        COMPUTE WKS-VENT-MEDIA ROUNDED =
006750                WKS-VENT-SUMA / WKS-VENT-N
006760     ELSE
006770*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
006780        MOVE 0 TO WKS-VENT-MEDIA
006790     END-IF.
006800 1900-PROMEDIO-VENTANA-E. EXIT.
006810                                                                          
006820*        PASO DE LA SUMATORIA DE LA VENTANA (UN DIA A LA VEZ).
006830 1901-SUMA-PASO-VENTANA SECTION.
006840*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
006850     ADD PL-QTY-TOTAL(IX-J) TO WKS-VENT-SUMA
006860     ADD 1                  TO WKS-VENT-N.
006870 1901-SUMA-PASO-VENTANA-E. EXIT.
006880                                                                          
006890*        DESVIACION MUESTRAL SOBRE LA MISMA VENTANA DEL PROMEDIO.
006900 1910-DESVIACION-VENTANA SECTION.
006910*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
006920     MOVE 0 TO WKS-VENT-SUMA-CUAD
006930*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
006940     PERFORM 1911-SUMA-CUAD-PASO THRU 1911-SUMA-CUAD-PASO-E
006950        VARYING IX-J FROM WKS-VENT-INICIO BY 1
006960           UNTIL IX-J > WKS-VENT-FIN
006970*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
006980     IF WKS-VENT-N > 1
006990*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
007000        COMPUTE WKS-VENT-VARIANZA ROUNDED =
007010                WKS-VENT-SUMA-CUAD / (WKS-VENT-N - 1)
007020*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
007030        MOVE WKS-VENT-VARIANZA TO WKS-SQRT-ENTRADA
007040*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
007050        PERFORM 9000-CALCULA-RAIZ THRU 9000-CALCULA-RAIZ-E
007060*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
007070        MOVE WKS-SQRT-RESULTADO TO WKS-VENT-DESVIA
007080     ELSE
007090*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
007100        MOVE 0 TO WKS-VENT-DESVIA
007110     END-IF.
007120 1910-DESVIACION-VENTANA-E. EXIT.
007130                                                                          
007140*        PASO DE LA SUMA DE CUADRADOS DE LAS DESVIACIONES.
007150 1911-SUMA-CUAD-PASO SECTION.
007160*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
007170     COMPUTE WKS-VENT-DIF = PL-QTY-TOTAL(IX-J) - WKS-VENT-MEDIA
007180     COMPUTE WKS-VENT-SUMA-CUAD ROUNDED =
007190             WKS-VENT-SUMA-CUAD + (WKS-VENT-DIF * WKS-VENT-DIF).
007200 1911-SUMA-CUAD-PASO-E. EXIT.
007210*----------------------------------------------------------------
007220*   SUMA GENERICA DE PL-QTY-TOTAL EN UNA VENTANA HACIA ADELANTE,
007230*   USADA PARA LA NECESIDAD FUTURA DEL EXCEDENTE DE ESPECIALES
007240*----------------------------------------------------------------
007250 1920-SUMA-DEMANDA-FUTURA SECTION.
007260*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
007270     MOVE 0 TO WKS-VENT-SUMA
007280*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
007290     IF WKS-VENT-FIN > WKS-TOTAL-DIAS
007300*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
007310        MOVE WKS-TOTAL-DIAS TO WKS-VENT-FIN
007320     END-IF
007330*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
007340     IF WKS-VENT-INICIO <= WKS-VENT-FIN
007350        PERFORM 1921-SUMA-DEMANDA-PASO
007360           THRU 1921-SUMA-DEMANDA-PASO-E
007370           VARYING IX-J FROM WKS-VENT-INICIO BY 1
007380              UNTIL IX-J > WKS-VENT-FIN
007390     END-IF.
007400 1920-SUMA-DEMANDA-FUTURA-E. EXIT.
007410                                                                          
007420*        PASO DE LA SUMA DE DEMANDA FUTURA (UN DIA A LA VEZ).
007430 1921-SUMA-DEMANDA-PASO SECTION.
007440*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
007450     ADD PL-QTY-TOTAL(IX-J) TO WKS-VENT-SUMA.
007460 1921-SUMA-DEMANDA-PASO-E. EXIT.
007470*----------------------------------------------------------------
007480*   RAIZ CUADRADA POR NEWTON-RAPHSON, 40 PASOS FIJOS (IGUAL A
007490*   LA DE PNPOLINV, YA QUE EL COMPILADOR NO TRAE INTRINSECAS)
007500*----------------------------------------------------------------
007510 9000-CALCULA-RAIZ SECTION.
007520*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
007530     IF WKS-SQRT-ENTRADA = 0
007540*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
007550        MOVE 0 TO WKS-SQRT-RESULTADO
007560     ELSE
007570*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
007580        MOVE WKS-SQRT-ENTRADA TO WKS-SQRT-RESULTADO
007590*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
007600        PERFORM 9010-PASO-NEWTON THRU 9010-PASO-NEWTON-E
007610           VARYING WKS-SQRT-I FROM 1 BY 1 UNTIL WKS-SQRT-I > 40
007620     END-IF.
007630 9000-CALCULA-RAIZ-E. EXIT.
007640                                                                          
007650*        UN PASO DE LA ITERACION DE NEWTON-RAPHSON.
007660 9010-PASO-NEWTON SECTION.
007670*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
007680     COMPUTE WKS-SQRT-RESULTADO ROUNDED =
007690             (WKS-SQRT-RESULTADO +
007700                 (WKS-SQRT-ENTRADA / WKS-SQRT-RESULTADO)) / 2.
007710 9010-PASO-NEWTON-E. EXIT.
007720******************************************************************
007730*   U6 -- SIMULADOR DIA A DIA: RESURTIDO DE PROVEEDOR, CONSUMO   *
007740*   DE LA DEMANDA DEL DIA Y ESPECIALES PARA QUEMAR EXCEDENTE.    *
007750******************************************************************
007760 2000-INICIA-STOCKS SECTION.
007770*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
007780     MOVE PARM-STOCK-INICIAL-MZA TO WKS-STOCK-MANZANA
007790     MOVE PARM-STOCK-INICIAL-MSA TO WKS-STOCK-MASA.
007800 2000-INICIA-STOCKS-E. EXIT.
007810                                                                          
007820*        SECUENCIA DIARIA: PROVEEDOR, CONSUMO Y ESPECIALES.
007830 2100-PROCESA-UN-DIA SECTION.
007840*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
007850     PERFORM 3000-CHEQUEO-PROVEEDOR THRU 3000-CHEQUEO-PROVEEDOR-E
007860*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
007870     PERFORM 4000-CONSUMO-DIARIO THRU 4000-CONSUMO-DIARIO-E
007880     PERFORM 5000-EVALUA-ESPECIALES.
007890 2100-PROCESA-UN-DIA-E. EXIT.
007900*----------------------------------------------------------------
007910*   RESURTIDO DE PROVEEDOR: SOLO EN EL DIA DE PROVEEDOR, UN
007920*   AVISO DE COMPRA POR INGREDIENTE COMO MAXIMO
007930*----------------------------------------------------------------
007940 3000-CHEQUEO-PROVEEDOR SECTION.
007950*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
007960     IF ES-DIA-PROVEEDOR(IX-DIA)
007970*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
007980        PERFORM 3100-EVALUA-PROVEEDOR-MZA THRU 3100-EVALUA-PROVEEDOR-MZA-E
007990*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
008000        PERFORM 3200-EVALUA-PROVEEDOR-MSA THRU 3200-EVALUA-PROVEEDOR-MSA-E
008010     END-IF.
008020 3000-CHEQUEO-PROVEEDOR-E. EXIT.
008030                                                                          
008040*        CHEQUEA STOCK DE MANZANA CONTRA EL ROP Y EMITE COMPRA.
008050 3100-EVALUA-PROVEEDOR-MZA SECTION.
008060     PERFORM 3900-CALCULA-VENTANA-PROVEEDOR
008070        THRU 3900-CALCULA-VENTANA-PROVEEDOR-E
008080*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
008090     COMPUTE WKS-DEMANDA-ING ROUNDED =
008100             WKS-VENT-MEDIA * PARM-RECETA-MANZANA
008110*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
008120     COMPUTE WKS-DESVIA-ING ROUNDED =
008130             WKS-VENT-DESVIA * PARM-RECETA-MANZANA
008140*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
008150     MOVE PARM-NIVEL-SERVICIO   TO LK-POL-NIVEL-SERVICIO
008160     MOVE 'SAF'                 TO LK-POL-FUNCION
008170     MOVE WKS-DESVIA-ING        TO LK-POL-DESV-DIARIA
008180     MOVE PARM-TIEMPO-ENTREGA   TO LK-POL-TIEMPO-ENTREGA
008190*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
008200     CALL 'PNPOLINV' USING LK-POLINV-PARM
008210*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
008220     MOVE LK-POL-RESULTADO      TO WKS-SEGURIDAD-ING
008230     MOVE 'ROP'                 TO LK-POL-FUNCION
008240     MOVE WKS-DEMANDA-ING       TO LK-POL-DEMANDA-PROMEDIO
008250     MOVE WKS-SEGURIDAD-ING     TO LK-POL-STOCK-SEGURIDAD
008260*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
008270     CALL 'PNPOLINV' USING LK-POLINV-PARM
008280*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
008290     MOVE LK-POL-RESULTADO      TO WKS-ROP-ING
008300*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
008310     IF WKS-STOCK-MANZANA < WKS-ROP-ING
008320*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
008330        MOVE IX-DIA TO WKS-VENT-INICIO
008340        COMPUTE WKS-VENT-FIN = IX-DIA + PARM-TIEMPO-ENTREGA - 1
008350        PERFORM 1920-SUMA-DEMANDA-FUTURA
008360           THRU 1920-SUMA-DEMANDA-FUTURA-E
008370*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
008380        COMPUTE WKS-TARGET-ING ROUNDED =
008390                (WKS-VENT-SUMA * PARM-RECETA-MANZANA)
008400                 + WKS-SEGURIDAD-ING + PARM-RECETA-MANZANA
008410*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
008420        COMPUTE WKS-ORDEN-ING ROUNDED =
008430                WKS-TARGET-ING - WKS-STOCK-MANZANA
008440*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
008450        IF WKS-ORDEN-ING < 0
008460*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
008470           MOVE 0 TO WKS-ORDEN-ING
008480        END-IF
008490*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
008500        MOVE 'LOT'              TO LK-POL-FUNCION
008510        MOVE WKS-ORDEN-ING      TO LK-POL-CANTIDAD
008520        MOVE PARM-LOTE-MANZANA  TO LK-POL-TAM-LOTE
008530*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
008540        CALL 'PNPOLINV' USING LK-POLINV-PARM
008550*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
008560        MOVE LK-POL-RESULTADO   TO WKS-ORDEN-REDONDEADO
008570*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
008580        IF WKS-ORDEN-REDONDEADO > 0
008590*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
008600           PERFORM 3300-EMITE-BUY-MZA THRU 3300-EMITE-BUY-MZA-E
008610        END-IF
008620     END-IF.
008630 3100-EVALUA-PROVEEDOR-MZA-E. EXIT.
008640                                                                          
008650*        CHEQUEA STOCK DE MASA CONTRA EL ROP Y EMITE COMPRA.
008660 3200-EVALUA-PROVEEDOR-MSA SECTION.
008670     PERFORM 3910-CALCULA-VENTANA-PROVEEDOR-MSA
008680        THRU 3910-CALCULA-VENTANA-PROVEEDOR-MSA-E
008690*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
008700     COMPUTE WKS-DEMANDA-ING ROUNDED =
008710             WKS-VENT-MEDIA * PARM-RECETA-MASA
008720*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
008730     COMPUTE WKS-DESVIA-ING ROUNDED =
008740             WKS-VENT-DESVIA * PARM-RECETA-MASA
008750*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
008760     MOVE PARM-NIVEL-SERVICIO   TO LK-POL-NIVEL-SERVICIO
008770     MOVE 'SAF'                 TO LK-POL-FUNCION
008780     MOVE WKS-DESVIA-ING        TO LK-POL-DESV-DIARIA
008790     MOVE PARM-TIEMPO-ENTREGA   TO LK-POL-TIEMPO-ENTREGA
008800*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
008810     CALL 'PNPOLINV' USING LK-POLINV-PARM
008820*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
008830     MOVE LK-POL-RESULTADO      TO WKS-SEGURIDAD-ING
008840     MOVE 'ROP'                 TO LK-POL-FUNCION
008850     MOVE WKS-DEMANDA-ING       TO LK-POL-DEMANDA-PROMEDIO
008860     MOVE WKS-SEGURIDAD-ING     TO LK-POL-STOCK-SEGURIDAD
008870*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
008880     CALL 'PNPOLINV' USING LK-POLINV-PARM
008890*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
008900     MOVE LK-POL-RESULTADO      TO WKS-ROP-ING
008910*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
008920     IF WKS-STOCK-MASA < WKS-ROP-ING
008930*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
008940        MOVE IX-DIA TO WKS-VENT-INICIO
008950        COMPUTE WKS-VENT-FIN = IX-DIA + PARM-TIEMPO-ENTREGA - 1
008960        PERFORM 1920-SUMA-DEMANDA-FUTURA
008970           THRU 1920-SUMA-DEMANDA-FUTURA-E
008980*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
008990        COMPUTE WKS-TARGET-ING ROUNDED =
009000                (WKS-VENT-SUMA * PARM-RECETA-MASA)
009010                 + WKS-SEGURIDAD-ING + PARM-RECETA-MASA
009020*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
009030        COMPUTE WKS-ORDEN-ING ROUNDED =
009040                WKS-TARGET-ING - WKS-STOCK-MASA
009050*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
009060        IF WKS-ORDEN-ING < 0
009070*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
009080           MOVE 0 TO WKS-ORDEN-ING
009090        END-IF
009100*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
009110        MOVE 'LOT'              TO LK-POL-FUNCION
009120        MOVE WKS-ORDEN-ING      TO LK-POL-CANTIDAD
009130        MOVE PARM-LOTE-MASA     TO LK-POL-TAM-LOTE
009140*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
009150        CALL 'PNPOLINV' USING LK-POLINV-PARM
009160*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
009170        MOVE LK-POL-RESULTADO   TO WKS-ORDEN-REDONDEADO
009180*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
009190        IF WKS-ORDEN-REDONDEADO > 0
009200*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
009210           PERFORM 3400-EMITE-BUY-MSA THRU 3400-EMITE-BUY-MSA-E
009220        END-IF
009230     END-IF.
009240 3200-EVALUA-PROVEEDOR-MSA-E. EXIT.
009250                                                                          
009260*        REGISTRA EL AVISO DE COMPRA DE MANZANA EN LA FILA DEL DIA.
009270 3300-EMITE-BUY-MZA SECTION.
009280*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
009290     MOVE 1                     TO PL-BM-FLAG(IX-DIA)
009300     MOVE WKS-ORDEN-REDONDEADO  TO PL-BM-QTY(IX-DIA)
009310     MOVE WKS-STOCK-MANZANA     TO PL-BM-STOCK(IX-DIA)
009320     MOVE WKS-ROP-ING           TO PL-BM-ROP(IX-DIA)
009330     MOVE WKS-TARGET-ING        TO PL-BM-TARGET(IX-DIA)
009340     ADD  WKS-ORDEN-REDONDEADO  TO WKS-STOCK-MANZANA
009350     ADD  1                     TO WKS-TOT-BUY.
009360 3300-EMITE-BUY-MZA-E. EXIT.
009370                                                                          
009380*        REGISTRA EL AVISO DE COMPRA DE MASA EN LA FILA DEL DIA.
009390 3400-EMITE-BUY-MSA SECTION.
009400*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
009410     MOVE 1                     TO PL-BD-FLAG(IX-DIA)
009420     MOVE WKS-ORDEN-REDONDEADO  TO PL-BD-QTY(IX-DIA)
009430     MOVE WKS-STOCK-MASA        TO PL-BD-STOCK(IX-DIA)
009440     MOVE WKS-ROP-ING           TO PL-BD-ROP(IX-DIA)
009450     MOVE WKS-TARGET-ING        TO PL-BD-TARGET(IX-DIA)
009460     ADD  WKS-ORDEN-REDONDEADO  TO WKS-STOCK-MASA
009470     ADD  1                     TO WKS-TOT-BUY.
009480 3400-EMITE-BUY-MSA-E. EXIT.
009490*----------------------------------------------------------------
009500*   VENTANA DE 28 DIAS EXCLUYENDO EL DIA DE HOY [I-28, I) PARA
009510*   EL CHEQUEO DE PROVEEDOR. SI ESTA VACIA (SOLO PASA EN EL
009520*   PRIMER DIA) SE USA EL PROMEDIO DE TODA LA SERIE; SI TIENE
009530*   MENOS DE 2 OBSERVACIONES SE USA EL PROXY DE DESVIACION DEL
009540*   DIA ANTERIOR (INDICE MAXIMO ENTRE 1 Y HOY-1).
009550*----------------------------------------------------------------
009560 3900-CALCULA-VENTANA-PROVEEDOR SECTION.
009570*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
009580     MOVE 0 TO WKS-VENT-VACIA
009590     COMPUTE WKS-VENT-INICIO = IX-DIA - 28
009600     COMPUTE WKS-VENT-FIN    = IX-DIA - 1
009610*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
009620     IF WKS-VENT-INICIO < 1
009630*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
009640        MOVE 1 TO WKS-VENT-INICIO
009650     END-IF
009660*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
009670     IF WKS-VENT-FIN < WKS-VENT-INICIO
009680*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
009690        MOVE 1              TO WKS-VENT-INICIO
009700        MOVE WKS-TOTAL-DIAS TO WKS-VENT-FIN
009710        MOVE 1              TO WKS-VENT-VACIA
009720     END-IF
009730*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
009740     PERFORM 1900-PROMEDIO-VENTANA THRU 1900-PROMEDIO-VENTANA-E
009750*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
009760     IF WKS-VENT-VACIA = 1
009770*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
009780        MOVE 0 TO WKS-VENT-N
009790     ELSE
009800        PERFORM 1910-DESVIACION-VENTANA
009810           THRU 1910-DESVIACION-VENTANA-E
009820     END-IF
009830*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
009840     IF WKS-VENT-N < 2
009850*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
009860        IF IX-DIA > 1
009870*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
009880           COMPUTE WKS-PROXY-IDX = IX-DIA - 1
009890        ELSE
009900*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
009910           MOVE 1 TO WKS-PROXY-IDX
009920        END-IF
009930*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
009940        MOVE PL-PROXY-DESVIA(WKS-PROXY-IDX) TO WKS-VENT-DESVIA
009950     END-IF.
009960 3900-CALCULA-VENTANA-PROVEEDOR-E. EXIT.
009970                                                                          
009980*        MISMA VENTANA DE 28 DIAS, REUTILIZADA PARA MASA.
009990 3910-CALCULA-VENTANA-PROVEEDOR-MSA SECTION.
010000     PERFORM 3900-CALCULA-VENTANA-PROVEEDOR.
010010 3910-CALCULA-VENTANA-PROVEEDOR-MSA-E. EXIT.
010020*----------------------------------------------------------------
010030*   U6 -- CONSUMO DE LA DEMANDA DEL DIA (VENTAS + LO YA AGREGADO
010040*   POR ESPECIALES ANTERIORES), REDONDEADO AL ENTERO MAS CERCANO
010050*   POR INGREDIENTE, PISO EN CERO.
010060*----------------------------------------------------------------
010070 4000-CONSUMO-DIARIO SECTION.
010080*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
010090     COMPUTE WKS-CONSUMO-ING ROUNDED =
010100             PL-QTY-TOTAL(IX-DIA) * PARM-RECETA-MANZANA
010110*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
010120     SUBTRACT WKS-CONSUMO-ING FROM WKS-STOCK-MANZANA
010130*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
010140     IF WKS-STOCK-MANZANA < 0
010150*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
010160        MOVE 0 TO WKS-STOCK-MANZANA
010170     END-IF
010180*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
010190     COMPUTE WKS-CONSUMO-ING ROUNDED =
010200             PL-QTY-TOTAL(IX-DIA) * PARM-RECETA-MASA
010210*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
010220     SUBTRACT WKS-CONSUMO-ING FROM WKS-STOCK-MASA
010230*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
010240     IF WKS-STOCK-MASA < 0
010250*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
010260        MOVE 0 TO WKS-STOCK-MASA
010270     END-IF.
010280 4000-CONSUMO-DIARIO-E. EXIT.
010290******************************************************************
010300*   U6 -- ESPECIALES: SOLO EN DIA ELEGIBLE, EXCEDENTE POR        *
010310*   INGREDIENTE, PROCESADOS EN ORDEN DESCENDENTE DE EXCEDENTE.   *
010320*   LOS EXCEDENTES SE CALCULAN UNA SOLA VEZ, ANTES DE APLICAR    *
010330*   NINGUN AGREGADO DEL DIA.                                     *
010340******************************************************************
010350 5000-EVALUA-ESPECIALES SECTION.
010360*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
010370     IF ES-DIA-ESPECIAL(IX-DIA)
010380        PERFORM 5100-CALCULA-SURPLUS-MZA
010390           THRU 5100-CALCULA-SURPLUS-MZA-E
010400        PERFORM 5200-CALCULA-SURPLUS-MSA
010410           THRU 5200-CALCULA-SURPLUS-MSA-E
010420*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
010430        IF WKS-SURPLUS-MASA > WKS-SURPLUS-MANZANA
010440           PERFORM 5400-PROCESA-ESPECIAL-MSA
010450              THRU 5400-PROCESA-ESPECIAL-MSA-E
010460           PERFORM 5300-PROCESA-ESPECIAL-MZA
010470              THRU 5300-PROCESA-ESPECIAL-MZA-E
010480        ELSE
010490           PERFORM 5300-PROCESA-ESPECIAL-MZA
010500              THRU 5300-PROCESA-ESPECIAL-MZA-E
010510           PERFORM 5400-PROCESA-ESPECIAL-MSA
010520              THRU 5400-PROCESA-ESPECIAL-MSA-E
010530        END-IF
010540     END-IF.
010550 5000-EVALUA-ESPECIALES-E. EXIT.
010560                                                                          
010570*        EXCEDENTE DE MANZANA: STOCK MENOS NECESIDAD Y SEGURIDAD.
010580 5100-CALCULA-SURPLUS-MZA SECTION.
010590*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
010600     DIVIDE PARM-VIDA-ANAQUEL-MZA BY 2 GIVING WKS-MITAD-VIDA
010610     COMPUTE WKS-VENTANA-EXPIRA =
010620             PARM-TIEMPO-ENTREGA + WKS-MITAD-VIDA
010630*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
010640     IF IX-DIA >= WKS-TOTAL-DIAS
010650*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
010660        MOVE 0 TO WKS-FUTURO-NECESIDAD
010670     ELSE
010680*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
010690        COMPUTE WKS-VENT-INICIO = IX-DIA + 1
010700        COMPUTE WKS-VENT-FIN    = IX-DIA + 1 + WKS-VENTANA-EXPIRA
010710        PERFORM 1920-SUMA-DEMANDA-FUTURA
010720           THRU 1920-SUMA-DEMANDA-FUTURA-E
010730*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
010740        COMPUTE WKS-FUTURO-NECESIDAD ROUNDED =
010750                WKS-VENT-SUMA * PARM-RECETA-MANZANA
010760     END-IF
010770*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
010780     COMPUTE WKS-VENT-INICIO = IX-DIA - 28
010790*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
010800     IF WKS-VENT-INICIO < 1
010810*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
010820        MOVE 1 TO WKS-VENT-INICIO
010830     END-IF
010840*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
010850     MOVE IX-DIA TO WKS-VENT-FIN
010860*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
010870     PERFORM 1900-PROMEDIO-VENTANA THRU 1900-PROMEDIO-VENTANA-E
010880*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
010890     PERFORM 1910-DESVIACION-VENTANA THRU 1910-DESVIACION-VENTANA-E
010900*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
010910     IF WKS-VENT-N < 2
010920*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
010930        MOVE IX-DIA TO WKS-PROXY-IDX
010940        MOVE PL-PROXY-DESVIA(WKS-PROXY-IDX) TO WKS-VENT-DESVIA
010950     END-IF
010960*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
010970     COMPUTE WKS-SEGURIDAD-ING ROUNDED =
010980             WKS-VENT-DESVIA * PARM-RECETA-MANZANA
010990*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011000     COMPUTE WKS-SURPLUS-MANZANA ROUNDED =
011010             WKS-STOCK-MANZANA - WKS-FUTURO-NECESIDAD
011020                                - WKS-SEGURIDAD-ING.
011030 5100-CALCULA-SURPLUS-MZA-E. EXIT.
011040                                                                          
011050*        EXCEDENTE DE MASA: STOCK MENOS NECESIDAD Y SEGURIDAD.
011060 5200-CALCULA-SURPLUS-MSA SECTION.
011070*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011080     DIVIDE PARM-VIDA-ANAQUEL-MSA BY 2 GIVING WKS-MITAD-VIDA
011090     COMPUTE WKS-VENTANA-EXPIRA =
011100             PARM-TIEMPO-ENTREGA + WKS-MITAD-VIDA
011110*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
011120     IF IX-DIA >= WKS-TOTAL-DIAS
011130*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011140        MOVE 0 TO WKS-FUTURO-NECESIDAD
011150     ELSE
011160*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
011170        COMPUTE WKS-VENT-INICIO = IX-DIA + 1
011180        COMPUTE WKS-VENT-FIN    = IX-DIA + 1 + WKS-VENTANA-EXPIRA
011190        PERFORM 1920-SUMA-DEMANDA-FUTURA
011200           THRU 1920-SUMA-DEMANDA-FUTURA-E
011210*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
011220        COMPUTE WKS-FUTURO-NECESIDAD ROUNDED =
011230                WKS-VENT-SUMA * PARM-RECETA-MASA
011240     END-IF
011250*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011260     COMPUTE WKS-VENT-INICIO = IX-DIA - 28
011270*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
011280     IF WKS-VENT-INICIO < 1
011290*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011300        MOVE 1 TO WKS-VENT-INICIO
011310     END-IF
011320*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011330     MOVE IX-DIA TO WKS-VENT-FIN
011340*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
011350     PERFORM 1900-PROMEDIO-VENTANA THRU 1900-PROMEDIO-VENTANA-E
011360*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
011370     PERFORM 1910-DESVIACION-VENTANA THRU 1910-DESVIACION-VENTANA-E
011380*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
011390     IF WKS-VENT-N < 2
011400*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
011410        MOVE IX-DIA TO WKS-PROXY-IDX
011420        MOVE PL-PROXY-DESVIA(WKS-PROXY-IDX) TO WKS-VENT-DESVIA
011430     END-IF
011440*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
011450     COMPUTE WKS-SEGURIDAD-ING ROUNDED =
011460             WKS-VENT-DESVIA * PARM-RECETA-MASA
011470*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011480     COMPUTE WKS-SURPLUS-MASA ROUNDED =
011490             WKS-STOCK-MASA - WKS-FUTURO-NECESIDAD
011500                             - WKS-SEGURIDAD-ING.
011510 5200-CALCULA-SURPLUS-MSA-E. EXIT.
011520                                                                          
011530*        DECIDE CUANTO ESPECIAL DE MANZANA AGREGAR HOY.
011540 5300-PROCESA-ESPECIAL-MZA SECTION.
011550*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011560     MOVE 0 TO WKS-ADICION-HOY
011570*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
011580     IF WKS-SURPLUS-MANZANA > 0 AND PARM-RECETA-MANZANA > 0
011590*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011600        DIVIDE WKS-SURPLUS-MANZANA BY PARM-RECETA-MANZANA
011610               GIVING WKS-EXTRA-POSIBLE
011620*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
011630        IF WKS-EXTRA-POSIBLE > PARM-ESPECIAL-MAX-EXTRA
011640*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
011650           MOVE PARM-ESPECIAL-MAX-EXTRA TO WKS-ADICION-HOY
011660        ELSE
011670*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
011680           MOVE WKS-EXTRA-POSIBLE TO WKS-ADICION-HOY
011690        END-IF
011700*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
011710        IF WKS-ADICION-HOY > 0
011720*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011730           COMPUTE WKS-CONSUMO-ING ROUNDED =
011740                   WKS-ADICION-HOY * PARM-RECETA-MANZANA
011750*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
011760           IF (WKS-STOCK-MANZANA - WKS-CONSUMO-ING) < 0
011770*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011780              MOVE 0 TO WKS-ADICION-HOY
011790           END-IF
011800        END-IF
011810     END-IF
011820*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
011830     IF WKS-ADICION-HOY > 0
011840        PERFORM 5310-APLICA-ESPECIAL-MZA
011850           THRU 5310-APLICA-ESPECIAL-MZA-E
011860     END-IF.
011870 5300-PROCESA-ESPECIAL-MZA-E. EXIT.
011880                                                                          
011890*        DECIDE CUANTO ESPECIAL DE MASA AGREGAR HOY.
011900 5400-PROCESA-ESPECIAL-MSA SECTION.
011910*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011920     MOVE 0 TO WKS-ADICION-HOY
011930*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
011940     IF WKS-SURPLUS-MASA > 0 AND PARM-RECETA-MASA > 0
011950*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
011960        DIVIDE WKS-SURPLUS-MASA BY PARM-RECETA-MASA
011970               GIVING WKS-EXTRA-POSIBLE
011980*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
011990        IF WKS-EXTRA-POSIBLE > PARM-ESPECIAL-MAX-EXTRA
012000*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012010           MOVE PARM-ESPECIAL-MAX-EXTRA TO WKS-ADICION-HOY
012020        ELSE
012030*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012040           MOVE WKS-EXTRA-POSIBLE TO WKS-ADICION-HOY
012050        END-IF
012060*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
012070        IF WKS-ADICION-HOY > 0
012080*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012090           COMPUTE WKS-CONSUMO-ING ROUNDED =
012100                   WKS-ADICION-HOY * PARM-RECETA-MASA
012110*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
012120           IF (WKS-STOCK-MASA - WKS-CONSUMO-ING) < 0
012130*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012140              MOVE 0 TO WKS-ADICION-HOY
012150           END-IF
012160        END-IF
012170     END-IF
012180*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
012190     IF WKS-ADICION-HOY > 0
012200        PERFORM 5410-APLICA-ESPECIAL-MSA
012210           THRU 5410-APLICA-ESPECIAL-MSA-E
012220     END-IF.
012230 5400-PROCESA-ESPECIAL-MSA-E. EXIT.
012240*----------------------------------------------------------------
012250*   APLICACION DEL ESPECIAL: SE AGREGA A LA VENTA DEL DIA Y SE
012260*   CONSUME DE AMBOS INGREDIENTES (LAS GALLETAS DE ESPECIAL
012270*   LLEVAN MANZANA Y MASA, NO SOLO EL INGREDIENTE EXCEDENTE),
012280*   CON PISO EN CERO POR INGREDIENTE.
012290*----------------------------------------------------------------
012300 5310-APLICA-ESPECIAL-MZA SECTION.
012310*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012320     ADD WKS-ADICION-HOY TO PL-SPECIAL-ADDED(IX-DIA)
012330     ADD WKS-ADICION-HOY TO PL-QTY-TOTAL(IX-DIA)
012340     COMPUTE WKS-CONSUMO-ING ROUNDED =
012350             WKS-ADICION-HOY * PARM-RECETA-MANZANA
012360*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012370     SUBTRACT WKS-CONSUMO-ING FROM WKS-STOCK-MANZANA
012380*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
012390     IF WKS-STOCK-MANZANA < 0
012400*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012410        MOVE 0 TO WKS-STOCK-MANZANA
012420     END-IF
012430*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012440     COMPUTE WKS-CONSUMO-ING ROUNDED =
012450             WKS-ADICION-HOY * PARM-RECETA-MASA
012460*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012470     SUBTRACT WKS-CONSUMO-ING FROM WKS-STOCK-MASA
012480*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
012490     IF WKS-STOCK-MASA < 0
012500*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012510        MOVE 0 TO WKS-STOCK-MASA
012520     END-IF
012530*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012540     MOVE 1               TO PL-SM-FLAG(IX-DIA)
012550     MOVE WKS-ADICION-HOY TO PL-SM-QTY(IX-DIA)
012560     MOVE 'apples      '  TO LK-SUG-INGREDIENTE
012570     MOVE 5               TO LK-SUG-CANTIDAD
012580*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
012590     CALL 'PNSUGERE' USING LK-SUGERE-PARM
012600*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012610     MOVE LK-SUG-RESULTADO TO PL-SM-SUG(IX-DIA)
012620     ADD 1 TO WKS-TOT-ESPECIAL.
012630 5310-APLICA-ESPECIAL-MZA-E. EXIT.
012640                                                                          
012650*        APLICA EL ESPECIAL DE MASA A LA VENTA Y AL CONSUMO.
012660 5410-APLICA-ESPECIAL-MSA SECTION.
012670*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012680     ADD WKS-ADICION-HOY TO PL-SPECIAL-ADDED(IX-DIA)
012690     ADD WKS-ADICION-HOY TO PL-QTY-TOTAL(IX-DIA)
012700     COMPUTE WKS-CONSUMO-ING ROUNDED =
012710             WKS-ADICION-HOY * PARM-RECETA-MASA
012720*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012730     SUBTRACT WKS-CONSUMO-ING FROM WKS-STOCK-MASA
012740*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
012750     IF WKS-STOCK-MASA < 0
012760*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012770        MOVE 0 TO WKS-STOCK-MASA
012780     END-IF
012790*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012800     COMPUTE WKS-CONSUMO-ING ROUNDED =
012810             WKS-ADICION-HOY * PARM-RECETA-MANZANA
012820*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012830     SUBTRACT WKS-CONSUMO-ING FROM WKS-STOCK-MANZANA
012840*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
012850     IF WKS-STOCK-MANZANA < 0
012860*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012870        MOVE 0 TO WKS-STOCK-MANZANA
012880     END-IF
012890*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012900     MOVE 1               TO PL-SD-FLAG(IX-DIA)
012910     MOVE WKS-ADICION-HOY TO PL-SD-QTY(IX-DIA)
012920     MOVE 'dough       '  TO LK-SUG-INGREDIENTE
012930     MOVE 5               TO LK-SUG-CANTIDAD
012940*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
012950     CALL 'PNSUGERE' USING LK-SUGERE-PARM
012960*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012970     MOVE LK-SUG-RESULTADO TO PL-SD-SUG(IX-DIA)
012980     ADD 1 TO WKS-TOT-ESPECIAL.
012990 5410-APLICA-ESPECIAL-MSA-E. EXIT.
013000******************************************************************
013010*   U9 -- EXPORTACION DEL PLAN DIARIO DE PRODUCCION (PLANDIA)   *
013020******************************************************************
013030 6000-EXPORTA-PLAN SECTION.
013040*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
013050     COMPUTE ED-PD-PRED-MEDIA    ROUNDED = PL-PRED-MEDIA(IX-DIA)
013060     COMPUTE ED-PD-PRED-INFERIOR ROUNDED = PL-PRED-INFERIOR(IX-DIA)
013070     COMPUTE ED-PD-PRED-SUPERIOR ROUNDED = PL-PRED-SUPERIOR(IX-DIA)
013080     MOVE PL-QTY-TOTAL(IX-DIA)     TO PD-QTY-TOTAL
013090     MOVE PL-SPECIAL-ADDED(IX-DIA) TO PD-SPECIAL-ADDED
013100*    ACUMULA EL DIA EN LOS TOTALES DEL RESUMEN FINAL DE LA
013110*    CORRIDA (VER 7000-ESTADISTICAS).
013120     ADD PL-QTY-TOTAL(IX-DIA)     TO WKS-SUMA-QTY-TOTAL
013130     ADD PL-SPECIAL-ADDED(IX-DIA) TO WKS-SUMA-ESPECIAL
013140     COMPUTE PD-MANZANA-NECESIDAD ROUNDED =
013150             PL-QTY-TOTAL(IX-DIA) * PARM-RECETA-MANZANA
013160*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
013170     COMPUTE PD-MASA-NECESIDAD ROUNDED =
013180             PL-QTY-TOTAL(IX-DIA) * PARM-RECETA-MASA
013190*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
013200     MOVE PL-FECHA(IX-DIA)     TO PD-FECHA
013210     MOVE PL-QTY-SOLD(IX-DIA)  TO PD-QTY-SOLD
013220     MOVE SPACES TO WS-LINEA-PLANDIA
013230*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
013240     STRING PD-FECHA               DELIMITED BY SIZE
013250            ','                    DELIMITED BY SIZE
013260            PD-QTY-SOLD            DELIMITED BY SIZE
013270            ','                    DELIMITED BY SIZE
013280            ED-PD-PRED-MEDIA       DELIMITED BY SIZE
013290            ','                    DELIMITED BY SIZE
013300            ED-PD-PRED-INFERIOR    DELIMITED BY SIZE
013310            ','                    DELIMITED BY SIZE
013320            ED-PD-PRED-SUPERIOR    DELIMITED BY SIZE
013330            ','                    DELIMITED BY SIZE
013340            PD-QTY-TOTAL           DELIMITED BY SIZE
013350            ','                    DELIMITED BY SIZE
013360            PD-SPECIAL-ADDED       DELIMITED BY SIZE
013370            ','                    DELIMITED BY SIZE
013380            PD-MANZANA-NECESIDAD   DELIMITED BY SIZE
013390            ','                    DELIMITED BY SIZE
013400            PD-MASA-NECESIDAD      DELIMITED BY SIZE
013410            INTO WS-LINEA-PLANDIA
013420     END-STRING
013430*        ESCRITURA DEL REGISTRO DE SALIDA YA ARMADO.
013440     WRITE FD-LINEA-PLANDIA FROM WS-LINEA-PLANDIA.
013450 6000-EXPORTA-PLAN-E. EXIT.
013460******************************************************************
013470*   U9 -- EXPORTACION DE AVISOS (AVISOS). EL ORDEN DE SALIDA ES *
013480*   FECHA ASCENDENTE Y, DENTRO DE LA MISMA FECHA, LOS 4 TIPOS   *
013490*   POSIBLES EN ORDEN ALFABETICO FIJO: COMPRA DE MANZANA,       *
013500*   COMPRA DE MASA, ESPECIAL DE MANZANA, ESPECIAL DE MASA -- NO *
013510*   HACE FALTA UN SORT PORQUE SOLO HAY DOS INGREDIENTES.        *
013520******************************************************************
013530 6500-EXPORTA-AVISOS SECTION.
013540     PERFORM 6900-CALCULA-EDITADOS-DIA
013550        THRU 6900-CALCULA-EDITADOS-DIA-E
013560*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
013570     IF HAY-BUY-MZA(IX-DIA)
013580*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
013590        PERFORM 6510-ESCRIBE-BUY-MZA THRU 6510-ESCRIBE-BUY-MZA-E
013600     END-IF
013610*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
013620     IF HAY-BUY-MSA(IX-DIA)
013630*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
013640        PERFORM 6520-ESCRIBE-BUY-MSA THRU 6520-ESCRIBE-BUY-MSA-E
013650     END-IF
013660*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
013670     IF HAY-ESP-MZA(IX-DIA)
013680*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
013690        PERFORM 6530-ESCRIBE-ESP-MZA THRU 6530-ESCRIBE-ESP-MZA-E
013700     END-IF
013710*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
013720     IF HAY-ESP-MSA(IX-DIA)
013730*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
013740        PERFORM 6540-ESCRIBE-ESP-MSA THRU 6540-ESCRIBE-ESP-MSA-E
013750     END-IF.
013760 6500-EXPORTA-AVISOS-E. EXIT.
013770                                                                          
013780*        EDITA LAS TRES PREDICCIONES DEL DIA PARA IMPRESION.
013790 6900-CALCULA-EDITADOS-DIA SECTION.
013800*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
013810     COMPUTE ED-PD-PRED-MEDIA    ROUNDED = PL-PRED-MEDIA(IX-DIA)
013820     COMPUTE ED-PD-PRED-INFERIOR ROUNDED = PL-PRED-INFERIOR(IX-DIA)
013830     COMPUTE ED-PD-PRED-SUPERIOR ROUNDED =
013840             PL-PRED-SUPERIOR(IX-DIA).
013850 6900-CALCULA-EDITADOS-DIA-E. EXIT.
013860                                                                          
013870*        LLENA LOS CAMPOS COMUNES A LOS CUATRO TIPOS DE AVISO.
013880 6901-LLENA-COMUN-AVISO SECTION.
013890*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
013900     MOVE SPACES TO WS-REG-AVISO
013910     MOVE PL-FECHA(IX-DIA)         TO AV-FECHA
013920     MOVE PL-PRED-MEDIA(IX-DIA)    TO AV-PRED-MEDIA
013930     MOVE PL-PRED-INFERIOR(IX-DIA) TO AV-PRED-INFERIOR
013940     MOVE PL-PRED-SUPERIOR(IX-DIA) TO AV-PRED-SUPERIOR
013950     MOVE 'S' TO AV-PRED-PRESENTE
013960     MOVE SPACES TO AV-PRED-RESUMEN
013970*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
013980     STRING 'Pred '              DELIMITED BY SIZE
013990            ED-PD-PRED-MEDIA     DELIMITED BY SIZE
014000            ' ('                 DELIMITED BY SIZE
014010            ED-PD-PRED-INFERIOR  DELIMITED BY SIZE
014020            '-'                  DELIMITED BY SIZE
014030            ED-PD-PRED-SUPERIOR  DELIMITED BY SIZE
014040            ')'                  DELIMITED BY SIZE
014050            INTO AV-PRED-RESUMEN
014060     END-STRING.
014070 6901-LLENA-COMUN-AVISO-E. EXIT.
014080                                                                          
014090*        ARMA Y ESCRIBE EL AVISO DE COMPRA DE MANZANA DEL DIA.
014100 6510-ESCRIBE-BUY-MZA SECTION.
014110*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
014120     PERFORM 6901-LLENA-COMUN-AVISO THRU 6901-LLENA-COMUN-AVISO-E
014130*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
014140     MOVE 'BUY_APPLES      '  TO AV-TIPO
014150     MOVE 'apples      '      TO AV-INGREDIENTE
014160     MOVE PL-BM-QTY(IX-DIA)   TO AV-QTY
014170     MOVE 'S'                 TO AV-QTY-PRESENTE
014180     MOVE 0                   TO AV-SPECIAL-QTY
014190     MOVE SPACES              TO AV-SUGERENCIAS
014200     MOVE 'below_ROP       '  TO AV-RAZON
014210     MOVE PL-BM-QTY(IX-DIA)      TO WKS-ME-QTY
014220     COMPUTE WKS-ME-STOCK  ROUNDED = PL-BM-STOCK(IX-DIA)
014230     COMPUTE WKS-ME-ROP    ROUNDED = PL-BM-ROP(IX-DIA)
014240     COMPUTE WKS-ME-TARGET ROUNDED = PL-BM-TARGET(IX-DIA)
014250*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
014260     STRING PL-FECHA(IX-DIA)         DELIMITED BY SIZE
014270            ': BUY '                 DELIMITED BY SIZE
014280            WKS-ME-QTY               DELIMITED BY SIZE
014290            ' apples (stock '        DELIMITED BY SIZE
014300            WKS-ME-STOCK             DELIMITED BY SIZE
014310            ' < ROP '                DELIMITED BY SIZE
014320            WKS-ME-ROP               DELIMITED BY SIZE
014330            '). Target cover='       DELIMITED BY SIZE
014340            WKS-ME-TARGET            DELIMITED BY SIZE
014350            '. — '                   DELIMITED BY SIZE
014360            AV-PRED-RESUMEN          DELIMITED BY SIZE
014370            INTO AV-MENSAJE
014380     END-STRING
014390     PERFORM 6950-ESCRIBE-RENGLON-AVISO.
014400 6510-ESCRIBE-BUY-MZA-E. EXIT.
014410                                                                          
014420*        ARMA Y ESCRIBE EL AVISO DE COMPRA DE MASA DEL DIA.
014430 6520-ESCRIBE-BUY-MSA SECTION.
014440*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
014450     PERFORM 6901-LLENA-COMUN-AVISO THRU 6901-LLENA-COMUN-AVISO-E
014460*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
014470     MOVE 'BUY_DOUGH       '  TO AV-TIPO
014480     MOVE 'dough       '      TO AV-INGREDIENTE
014490     MOVE PL-BD-QTY(IX-DIA)   TO AV-QTY
014500     MOVE 'S'                 TO AV-QTY-PRESENTE
014510     MOVE 0                   TO AV-SPECIAL-QTY
014520     MOVE SPACES              TO AV-SUGERENCIAS
014530     MOVE 'below_ROP       '  TO AV-RAZON
014540     MOVE PL-BD-QTY(IX-DIA)      TO WKS-ME-QTY
014550     COMPUTE WKS-ME-STOCK  ROUNDED = PL-BD-STOCK(IX-DIA)
014560     COMPUTE WKS-ME-ROP    ROUNDED = PL-BD-ROP(IX-DIA)
014570     COMPUTE WKS-ME-TARGET ROUNDED = PL-BD-TARGET(IX-DIA)
014580*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
014590     STRING PL-FECHA(IX-DIA)         DELIMITED BY SIZE
014600            ': BUY '                 DELIMITED BY SIZE
014610            WKS-ME-QTY               DELIMITED BY SIZE
014620            ' dough (stock '         DELIMITED BY SIZE
014630            WKS-ME-STOCK             DELIMITED BY SIZE
014640            ' < ROP '                DELIMITED BY SIZE
014650            WKS-ME-ROP               DELIMITED BY SIZE
014660            '). Target cover='       DELIMITED BY SIZE
014670            WKS-ME-TARGET            DELIMITED BY SIZE
014680            '. — '                   DELIMITED BY SIZE
014690            AV-PRED-RESUMEN          DELIMITED BY SIZE
014700            INTO AV-MENSAJE
014710     END-STRING
014720     PERFORM 6950-ESCRIBE-RENGLON-AVISO.
014730 6520-ESCRIBE-BUY-MSA-E. EXIT.
014740                                                                          
014750*        ARMA Y ESCRIBE EL AVISO DE ESPECIAL DE MANZANA DEL DIA.
014760 6530-ESCRIBE-ESP-MZA SECTION.
014770*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
014780     PERFORM 6901-LLENA-COMUN-AVISO THRU 6901-LLENA-COMUN-AVISO-E
014790*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
014800     MOVE 'SPECIAL_APPLES  '  TO AV-TIPO
014810     MOVE 'apples      '      TO AV-INGREDIENTE
014820     MOVE 0                   TO AV-QTY
014830     MOVE 'N'                 TO AV-QTY-PRESENTE
014840     MOVE PL-SM-QTY(IX-DIA)   TO AV-SPECIAL-QTY
014850     MOVE PL-SM-SUG(IX-DIA)   TO AV-SUGERENCIAS
014860     MOVE 'surplus_burn    '  TO AV-RAZON
014870     MOVE PL-SM-QTY(IX-DIA)   TO WKS-ME-ADICION
014880*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
014890     STRING PL-FECHA(IX-DIA)                    DELIMITED BY SIZE
014900            ': Scheduled '                       DELIMITED BY SIZE
014910            WKS-ME-ADICION                       DELIMITED BY SIZE
014920            ' extra items to burn surplus of app'
014930                                                  DELIMITED BY SIZE
014940            'les. — '                       DELIMITED BY SIZE
014950            AV-PRED-RESUMEN                       DELIMITED BY SIZE
014960            INTO AV-MENSAJE
014970     END-STRING
014980     PERFORM 6950-ESCRIBE-RENGLON-AVISO.
014990 6530-ESCRIBE-ESP-MZA-E. EXIT.
015000                                                                          
015010*        ARMA Y ESCRIBE EL AVISO DE ESPECIAL DE MASA DEL DIA.
015020 6540-ESCRIBE-ESP-MSA SECTION.
015030*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
015040     PERFORM 6901-LLENA-COMUN-AVISO THRU 6901-LLENA-COMUN-AVISO-E
015050*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
015060     MOVE 'SPECIAL_DOUGH   '  TO AV-TIPO
015070     MOVE 'dough       '      TO AV-INGREDIENTE
015080     MOVE 0                   TO AV-QTY
015090     MOVE 'N'                 TO AV-QTY-PRESENTE
015100     MOVE PL-SD-QTY(IX-DIA)   TO AV-SPECIAL-QTY
015110     MOVE PL-SD-SUG(IX-DIA)   TO AV-SUGERENCIAS
015120     MOVE 'surplus_burn    '  TO AV-RAZON
015130     MOVE PL-SD-QTY(IX-DIA)   TO WKS-ME-ADICION
015140*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
015150     STRING PL-FECHA(IX-DIA)                    DELIMITED BY SIZE
015160            ': Scheduled '                       DELIMITED BY SIZE
015170            WKS-ME-ADICION                       DELIMITED BY SIZE
015180            ' extra items to burn surplus of dou'
015190                                                  DELIMITED BY SIZE
015200            'gh. — '                        DELIMITED BY SIZE
015210            AV-PRED-RESUMEN                       DELIMITED BY SIZE
015220            INTO AV-MENSAJE
015230     END-STRING
015240     PERFORM 6950-ESCRIBE-RENGLON-AVISO.
015250 6540-ESCRIBE-ESP-MSA-E. EXIT.
015260                                                                          
015270*        DEJA LA CANTIDAD EN BLANCO SI EL AVISO NO LA TRAE.
015280 6902-ARMA-QTY-CSV SECTION.
015290*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
015300     IF AV-QTY-TIENE-VALOR
015310*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
015320        MOVE AV-QTY TO WKS-CSV-QTY
015330     ELSE
015340*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
015350        MOVE SPACES TO WKS-CSV-QTY
015360     END-IF.
015370 6902-ARMA-QTY-CSV-E. EXIT.
015380                                                                          
015390*        ARMA EL RENGLON CSV COMPLETO Y LO ESCRIBE EN AVISOS.
015400 6950-ESCRIBE-RENGLON-AVISO SECTION.
015410*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
015420     PERFORM 6902-ARMA-QTY-CSV THRU 6902-ARMA-QTY-CSV-E
015430*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
015440     MOVE SPACES TO WS-LINEA-AVISO
015450*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
015460     STRING AV-FECHA             DELIMITED BY SIZE
015470            ','                  DELIMITED BY SIZE
015480            AV-TIPO              DELIMITED BY SIZE
015490            ','                  DELIMITED BY SIZE
015500            AV-INGREDIENTE       DELIMITED BY SIZE
015510            ','                  DELIMITED BY SIZE
015520            WKS-CSV-QTY          DELIMITED BY SIZE
015530            ','                  DELIMITED BY SIZE
015540            AV-SPECIAL-QTY       DELIMITED BY SIZE
015550            ','                  DELIMITED BY SIZE
015560            AV-SUGERENCIAS       DELIMITED BY SIZE
015570            ','                  DELIMITED BY SIZE
015580            AV-MENSAJE           DELIMITED BY SIZE
015590            ','                  DELIMITED BY SIZE
015600            AV-RAZON             DELIMITED BY SIZE
015610            ','                  DELIMITED BY SIZE
015620            ED-PD-PRED-MEDIA     DELIMITED BY SIZE
015630            ','                  DELIMITED BY SIZE
015640            ED-PD-PRED-INFERIOR  DELIMITED BY SIZE
015650            ','                  DELIMITED BY SIZE
015660            ED-PD-PRED-SUPERIOR  DELIMITED BY SIZE
015670            ','                  DELIMITED BY SIZE
015680            AV-PRED-RESUMEN      DELIMITED BY SIZE
015690            INTO WS-LINEA-AVISO
015700     END-STRING
015710*        SE GRABA EL RENGLON DE SALIDA.
015720     WRITE FD-LINEA-AVISOS FROM WS-LINEA-AVISO.
015730 6950-ESCRIBE-RENGLON-AVISO-E. EXIT.
015740******************************************************************
015750*                    RESUMEN FINAL DE LA CORRIDA                 *
015760******************************************************************
015770 7000-ESTADISTICAS SECTION.
015780*    EL PROMEDIO DIARIO SOLO SE SACA SI CORRIO AL MENOS UN DIA,
015790*    PARA EVITAR UNA DIVISION ENTRE CERO SI EL PLAN VINO VACIO.
015800     IF WKS-TOTAL-DIAS > 0
015810*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
015820        COMPUTE WKS-PROM-QTY-TOTAL ROUNDED =
015830                WKS-SUMA-QTY-TOTAL / WKS-TOTAL-DIAS
015840     END-IF
015850     DISPLAY '******************************************'
015860*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
015870     MOVE WKS-TOTAL-DIAS   TO WKS-MASCARA
015880     DISPLAY 'DIAS DEL HORIZONTE PROCESADOS: ' WKS-MASCARA
015890*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
015900     MOVE WKS-SUMA-QTY-TOTAL TO WKS-MASCARA
015910     DISPLAY 'TOTAL UNIDADES DEL PLAN (QTY): ' WKS-MASCARA
015920*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
015930     MOVE WKS-PROM-QTY-TOTAL TO WKS-MASCARA-DEC
015940     DISPLAY 'PROMEDIO DIARIO DE QTY:        ' WKS-MASCARA-DEC
015950*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
015960     MOVE WKS-SUMA-ESPECIAL  TO WKS-MASCARA
015970     DISPLAY 'TOTAL UNIDADES DE ESPECIAL:    ' WKS-MASCARA
015980*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
015990     MOVE WKS-TOT-BUY      TO WKS-MASCARA
016000     DISPLAY 'AVISOS DE COMPRA EMITIDOS:     ' WKS-MASCARA
016010*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
016020     MOVE WKS-TOT-ESPECIAL TO WKS-MASCARA
016030     DISPLAY 'AVISOS DE ESPECIAL EMITIDOS:   ' WKS-MASCARA
016040     DISPLAY '******************************************'.
016050 7000-ESTADISTICAS-E. EXIT.
