000100******************************************************************
000110* FECHA       : 19/09/1995                                       *
000120* PROGRAMADOR : MARIA LUCIA OROZCO (MLOR)                        *
000130* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000140* PROGRAMA    : PNMETRIC                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL RESIDUO DE ENTRENAMIENTO QUE DEJA PNMODELO*
000170*             : (REAL CONTRA AJUSTADO, DIA POR DIA) Y CALCULA EL *
000180*             : ERROR ABSOLUTO MEDIO (MAE), EL ERROR PORCENTUAL  *
000190*             : ABSOLUTO SIMETRICO MEDIO (SMAPE) Y EL ERROR      *
000200*             : ESCALADO ABSOLUTO MEDIO (MASE), PARA QUE EL      *
000210*             : ENCARGADO DE PRONOSTICOS SEPA SI EL MODELO SIGUE *
000220*             : AJUSTANDO BIEN ANTES DE CONFIAR EN EL PLAN.      *
000230* ARCHIVOS    : PNDRESI = C / MTRRPT = A                         *
000240* PROGRAMA(S) : NO APLICA                                        *
000250* INSTALADO   : 19/09/1995                                       *
000260* BPM/RATIONAL: 241685                                           *
000270* NOMBRE      : REPORTE DE EXACTITUD DEL PRONOSTICO DE DEMANDA   *
000280* DESCRIPCION : NUEVO DESARROLLO                                 *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.    PNMETRIC.
000320 AUTHOR.        MARIA LUCIA OROZCO.
000330 INSTALLATION.  PANADERIA SAN ISIDRO - DEPTO DE SISTEMAS.
000340 DATE-WRITTEN.  09/19/1995.
000350 DATE-COMPILED.
000360 SECURITY.      USO INTERNO - PANADERIA SAN ISIDRO.
000370******************************************************************
000380*                       BITACORA DE CAMBIOS                      *
000390*  FECHA     PROGR.  TICKET   DESCRIPCION                        *
000400*  --------  ------  -------  -------------------------------    *
000410*  19/09/95  MLOR    229016   PRIMERA VERSION, SOLO MAE.          *
000420*  02/03/97  MLOR    229118   SE AGREGA EL SMAPE.                 *
000430*  14/11/97  PEDR    229210   SE AGREGA EL MASE (COMPARA CONTRA   *
000440*                             UN PRONOSTICO INGENUO DE UN DIA).   *
000450*  30/12/98  MLOR    229641   REVISION FIN DE SIGLO (AMBOS ANIOS  *
000460*                             DE 4 DIGITOS EN EL RENGLON LEIDO,   *
000470*                             LA RUTINA NO USA FECHAS PARA        *
000480*                             CALCULAR, SOLO LAS IMPRIME).        *
000490*  22/06/02  RVAS    229990   SE PROTEGE LA DIVISION CUANDO EL    *
000500*                             DENOMINADOR DEL SMAPE ES CERO.      *
000510*  11/03/09  MLOR    230812   SE PROTEGE EL MASE CUANDO EL        *
000520*                             DENOMINADOR (D) SALE EN CERO.       *
000530*  19/09/12  PEDR    231823   SE PASA A CONVENCION PND (PROYECTO  *
000540*                             DE PLANIFICACION DE DEMANDA).       *
000550*  06/01/24  EDRD    241685   REESCRITURA COMPLETA: LEE EL        *
000560*                             RESIDUO DE VENTAS DE PAN EN VEZ DEL *
000570*                             RESIDUO DE TARJETA. VER TICKET.     *
000580*  09/08/26  EDRD    241694   AUDITORIA DE ESTANDAR: WKS-IDX PASA *
000590*                             A 77 SUELTO; SE PONE THRU EN TODOS  *
000600*                             LOS PERFORM DEL 000-MAIN Y DE LAS   *
000610*                             RUTINAS INTERNAS; SE ACHATA CON     *
000620*                             GO TO EL SALTO DE ENCABEZADO DE     *
000630*                             1010-LEE-PNDRESI.                  *
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT PNDRESI ASSIGN TO PNDRESI
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS FS-PNDRESI FSE-PNDRESI.
000740     SELECT MTRRPT  ASSIGN TO MTRRPT
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FS-MTRRPT FSE-MTRRPT.
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  PNDRESI
000800     RECORD CONTAINS 80 CHARACTERS.
000810 01  FD-LINEA-PNDRESI                PIC X(80).
000820*----------------------------------------------------------------
000830*   VISTA RAPIDA DEL RENGLON PARA DETECTAR EL ENCABEZADO SIN
000840*   ARMAR EL UNSTRING (MISMO CRITERIO QUE PNENRIQ Y PNMODELO)
000850*----------------------------------------------------------------
000860 01  FD-LINEA-PNDRESI-VISTA REDEFINES FD-LINEA-PNDRESI.
000870     05  FDV-PRIMEROS-4               PIC X(04).
000880     05  FILLER                       PIC X(76).
000890                                                                          
000900 FD  MTRRPT
000910     RECORD CONTAINS 80 CHARACTERS.
000920 01  FD-LINEA-MTRRPT                  PIC X(80).
000930                                                                          
000940 WORKING-STORAGE SECTION.
000950******************************************************************
000960*   CONTADOR SUELTO DEL INDICE DE LINEA DEL REPORTE, DECLARADO   *
000970*   COMO 77, AL ESTILO DE LOS 77 DE FECHA/HORA/TIEMPO DE JM47ADM.*
000980******************************************************************
000990 77  WKS-IDX                          PIC 9(02) COMP.
001000*----------------------------------------------------------------
001010*   ESTADO DE ARCHIVOS (RUTINA GENERICA DEBD1R00, IGUAL QUE EN
001020*   PNENRIQ Y PNMODELO)
001030*----------------------------------------------------------------
001040 01  WKS-FS-STATUS.
001050     05  FS-PNDRESI                  PIC 9(02) VALUE ZEROES.
001060     05  FS-MTRRPT                   PIC 9(02) VALUE ZEROES.
001070     05  FSE-PNDRESI.
001080         10  FSE-PNDRESI-1           PIC S9(04) COMP-5.
001090         10  FSE-PNDRESI-2           PIC S9(04) COMP-5.
001100         10  FSE-PNDRESI-3           PIC S9(04) COMP-5.
001110     05  FSE-MTRRPT.
001120         10  FSE-MTRRPT-1            PIC S9(04) COMP-5.
001130         10  FSE-MTRRPT-2            PIC S9(04) COMP-5.
001140         10  FSE-MTRRPT-3            PIC S9(04) COMP-5.
001150     05  PROGRAMA                    PIC X(08) VALUE 'PNMETRIC'.
001160     05  ARCHIVO                     PIC X(08).
001170     05  ACCION                      PIC X(10).
001180     05  LLAVE                       PIC X(32).
001190                                                                          
001200 01  WKS-BANDERAS.
001210     05  WKS-FIN-PNDRESI             PIC 9(01) VALUE 0.
001220         88  FIN-PNDRESI             VALUE 1.
001230                                                                          
001240     COPY PNRESI01.
001250                                                                          
001260*----------------------------------------------------------------
001270*   TEXTO CRUDO DE LAS DOS COLUMNAS DEL RENGLON, ANTES DE
001280*   CONVERTIR -- QTY-REAL VIENE SIN PUNTO Y SE PUEDE ARMAR
001290*   DIRECTO, PERO QTY-AJUSTADO TRAE SIGNO Y PUNTO DECIMAL EDITADO
001300*   (PIC -9(06).9(04)) Y HAY QUE DESARMARLO CAMPO POR CAMPO
001310*----------------------------------------------------------------
001320 01  WKS-TXT-COLUMNAS.
001330     05  WKS-TXT-FECHA               PIC X(10).
001340     05  WKS-TXT-QTY-REAL            PIC X(04).
001350     05  WKS-TXT-AJUSTADO            PIC X(12).
001360 01  WKS-TXT-AJUSTADO-R REDEFINES WKS-TXT-AJUSTADO.
001370     05  WKS-TA-SIGNO                PIC X(01).
001380     05  WKS-TA-ENTERO               PIC 9(06).
001390     05  WKS-TA-PUNTO                PIC X(01).
001400     05  WKS-TA-DECIMAL              PIC 9(04).
001410 01  WKS-AJUSTADO-CONVERTIDO         PIC S9(06)V9(04) COMP-3.
001420                                                                          
001430*----------------------------------------------------------------
001440*   ACUMULADORES DEL ERROR ABSOLUTO MEDIO (MAE) Y DEL ERROR
001450*   PORCENTUAL ABSOLUTO SIMETRICO MEDIO (SMAPE)
001460*----------------------------------------------------------------
001470 01  WKS-ACUMULADORES-ERROR.
001480     05  WKS-N-REGISTROS             PIC 9(07) COMP VALUE 0.
001490     05  WKS-SUMA-ABS-ERROR          PIC S9(09)V9(04) COMP-3
001500                                                      VALUE 0.
001510     05  WKS-SUMA-SMAPE              PIC S9(09)V9(06) COMP-3
001520                                                      VALUE 0.
001530     05  WKS-DIFERENCIA              PIC S9(06)V9(04) COMP-3.
001540     05  WKS-ABS-DIFERENCIA          PIC S9(06)V9(04) COMP-3.
001550     05  WKS-ABS-REAL                PIC S9(06)V9(04) COMP-3.
001560     05  WKS-ABS-AJUSTADO            PIC S9(06)V9(04) COMP-3.
001570     05  WKS-DENOM-SMAPE             PIC S9(07)V9(04) COMP-3.
001580     05  WKS-TERMINO-SMAPE           PIC S9(05)V9(06) COMP-3.
001590                                                                          
001600*----------------------------------------------------------------
001610*   ACUMULADOR DEL DENOMINADOR DEL MASE -- PROMEDIO DE LA
001620*   DIFERENCIA ABSOLUTA ENTRE UN DIA DE VENTA REAL Y EL DIA
001630*   INMEDIATO ANTERIOR (PRONOSTICO INGENUO, ESTACIONALIDAD M=1)
001640*----------------------------------------------------------------
001650 01  WKS-ACUMULADORES-MASE.
001660     05  WKS-HAY-ANTERIOR            PIC 9(01) VALUE 0.
001670         88  HAY-REAL-ANTERIOR       VALUE 1.
001680     05  WKS-REAL-ANTERIOR           PIC 9(04) COMP VALUE 0.
001690     05  WKS-N-DIFERENCIAS-TRAIN     PIC 9(07) COMP VALUE 0.
001700     05  WKS-SUMA-DIFF-TRAIN         PIC S9(09)V9(04) COMP-3
001710                                                      VALUE 0.
001720     05  WKS-DIFF-TRAIN              PIC S9(06)V9(04) COMP-3.
001730                                                                          
001740*----------------------------------------------------------------
001750*   RESULTADOS FINALES Y SUS FORMAS EDITADAS PARA EL REPORTE
001760*----------------------------------------------------------------
001770 01  WKS-RESULTADOS.
001780     05  WKS-MAE                     PIC S9(06)V9(04) COMP-3
001790                                                      VALUE 0.
001800     05  WKS-SMAPE                   PIC S9(04)V9(04) COMP-3
001810                                                      VALUE 0.
001820     05  WKS-D-MASE                  PIC S9(06)V9(04) COMP-3
001830                                                      VALUE 0.
001840     05  WKS-MASE                    PIC S9(06)V9(04) COMP-3
001850                                                      VALUE 0.
001860     05  WKS-MAE-EDIT                PIC -9(06).9(04).
001870     05  WKS-SMAPE-EDIT              PIC -9(04).9(04).
001880     05  WKS-MASE-EDIT               PIC -9(06).9(04).
001890                                                                          
001900*----------------------------------------------------------------
001910*   ETIQUETAS FIJAS DEL REPORTE, CARGADAS POR FILLER/REDEFINES
001920*   (MISMO IDIOMA QUE LAS TABLAS DE SUGERENCIAS DE PNSUGERE)
001930*----------------------------------------------------------------
001940 01  TABLA-ETIQUETAS-INI.
001950     05  FILLER                       PIC X(20)
001960              VALUE 'ERROR ABSOLUTO MEDIO'.
001970     05  FILLER                       PIC X(20)
001980              VALUE 'ERROR PORC. SIMETRIC'.
001990     05  FILLER                       PIC X(20)
002000              VALUE 'ERROR ESCALADO MEDIO'.
002010 01  WS-TABLA-ETIQUETAS REDEFINES TABLA-ETIQUETAS-INI.
002020     05  ETQ-DESCRIPCION              PIC X(20) OCCURS 3 TIMES.
002030*        WKS-IDX SE MUDO A 77 SUELTO DE FRENTE EN WORKING-STORAGE.
002040
002050******************************************************************
002060 PROCEDURE DIVISION.
002070******************************************************************
002080 000-MAIN SECTION.
002090*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002100     PERFORM 1000-ACUMULA-ERRORES THRU 1000-ACUMULA-ERRORES-E
002110*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002120     PERFORM 2000-CALCULA-METRICAS THRU 2000-CALCULA-METRICAS-E
002130*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
002140     PERFORM 3000-IMPRIME-REPORTE THRU 3000-IMPRIME-REPORTE-E
002150     DISPLAY 'PNMETRIC - REGISTROS DE RESIDUO LEIDOS: '
002160              WKS-N-REGISTROS
002170     STOP RUN.
002180 000-MAIN-E. EXIT.
002190*----------------------------------------------------------------
002200*   PASADA UNICA SOBRE EL RESIDUO DE ENTRENAMIENTO -- ACUMULA
002210*   EL ERROR ABSOLUTO, EL TERMINO DEL SMAPE, Y LA DIFERENCIA DE
002220*   UN DIA A OTRO DE LA VENTA REAL PARA EL DENOMINADOR DEL MASE
002230*----------------------------------------------------------------
002240 1000-ACUMULA-ERRORES SECTION.
002250*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
002260     OPEN INPUT PNDRESI
002270*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
002280     MOVE 'PNDRESI' TO ARCHIVO
002290     MOVE 'OPEN'    TO ACCION
002300*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
002310     IF FS-PNDRESI NOT EQUAL 0
002320*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
002330        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
002340                               ACCION, LLAVE,
002350                               FS-PNDRESI, FSE-PNDRESI
002360     END-IF
002370*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002380     PERFORM 1010-LEE-PNDRESI THRU 1010-LEE-PNDRESI-E
002390*        CICLO REPETITIVO HASTA CUMPLIR LA CONDICION DE PARO.
002400     PERFORM 1020-PROCESA-RENGLON UNTIL FIN-PNDRESI
002410*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
002420     CLOSE PNDRESI.
002430 1000-ACUMULA-ERRORES-E. EXIT.
002440                                                                          
002450 1010-LEE-PNDRESI SECTION.
002460*        SI EL RENGLON LEIDO ES EL ENCABEZADO DEL CSV (EMPIEZA
002470*        CON 'DATE'), SE REGRESA A LEER SIN PASAR OTRA VEZ POR
002480*        EL PERFORM DE ARRIBA, AL ESTILO DE VUELTA POR GO TO.
002490 1010-LEE-PNDRESI-LOOP.
002500*        LECTURA DEL SIGUIENTE REGISTRO DEL ARCHIVO.
002510     READ PNDRESI
002520        AT END
002530*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
002540           MOVE 1 TO WKS-FIN-PNDRESI
002550     END-READ
002560*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
002570     IF FIN-PNDRESI
002580        GO TO 1010-LEE-PNDRESI-E
002590     END-IF
002600*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
002610     IF FDV-PRIMEROS-4 = 'DATE'
002620        GO TO 1010-LEE-PNDRESI-LOOP
002630     END-IF
002640*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002650     PERFORM 1900-DESARMA-RENGLON THRU 1900-DESARMA-RENGLON-E.
002660 1010-LEE-PNDRESI-E. EXIT.
002670*----------------------------------------------------------------
002680*   SEPARA EL RENGLON DE 3 COLUMNAS (FECHA, QTY-REAL,
002690*   QTY-AJUSTADO) Y CONVIERTE LA COLUMNA EDITADA A COMP-3
002700*----------------------------------------------------------------
002710 1900-DESARMA-RENGLON SECTION.
002720*        SE DESCOMPONE EL CAMPO RECIBIDO EN SUS PARTES.
002730     UNSTRING FD-LINEA-PNDRESI DELIMITED BY ','
002740        INTO WKS-TXT-FECHA, WKS-TXT-QTY-REAL, WKS-TXT-AJUSTADO
002750     END-UNSTRING
002760*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
002770     MOVE WKS-TXT-FECHA    TO RS-FECHA
002780     MOVE WKS-TXT-QTY-REAL TO RS-QTY-REAL
002790*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
002800     PERFORM 1950-CONVIERTE-AJUSTADO THRU 1950-CONVIERTE-AJUSTADO-E
002810*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
002820     MOVE WKS-AJUSTADO-CONVERTIDO TO RS-QTY-AJUSTADO.
002830 1900-DESARMA-RENGLON-E. EXIT.
002840*----------------------------------------------------------------
002850*   WKS-TA-ENTERO Y WKS-TA-DECIMAL YA QUEDARON NUMERICOS POR LA
002860*   REDEFINES DE ARRIBA -- SOLO FALTA SUMARLOS Y APLICAR EL SIGNO
002870*----------------------------------------------------------------
002880 1950-CONVIERTE-AJUSTADO SECTION.
002890*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
002900     COMPUTE WKS-AJUSTADO-CONVERTIDO ROUNDED =
002910             WKS-TA-ENTERO + (WKS-TA-DECIMAL / 10000)
002920*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
002930     IF WKS-TA-SIGNO = '-'
002940*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
002950        COMPUTE WKS-AJUSTADO-CONVERTIDO =
002960                WKS-AJUSTADO-CONVERTIDO * -1
002970     END-IF.
002980 1950-CONVIERTE-AJUSTADO-E. EXIT.
002990*----------------------------------------------------------------
003000*   ACUMULA EL ERROR ABSOLUTO, EL TERMINO DEL SMAPE, Y (SI YA
003010*   HABIA UN DIA ANTERIOR) LA DIFERENCIA INGENUA DE UN DIA
003020*----------------------------------------------------------------
003030 1020-PROCESA-RENGLON SECTION.
003040*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003050     ADD 1 TO WKS-N-REGISTROS
003060     COMPUTE WKS-DIFERENCIA = RS-QTY-REAL - RS-QTY-AJUSTADO
003070*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
003080     IF WKS-DIFERENCIA < 0
003090*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003100        COMPUTE WKS-ABS-DIFERENCIA = WKS-DIFERENCIA * -1
003110     ELSE
003120*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003130        MOVE WKS-DIFERENCIA TO WKS-ABS-DIFERENCIA
003140     END-IF
003150*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003160     ADD WKS-ABS-DIFERENCIA TO WKS-SUMA-ABS-ERROR
003170*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003180     PERFORM 1030-ACUMULA-SMAPE THRU 1030-ACUMULA-SMAPE-E
003190*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
003200     IF HAY-REAL-ANTERIOR
003210*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003220        COMPUTE WKS-DIFF-TRAIN = RS-QTY-REAL - WKS-REAL-ANTERIOR
003230*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
003240        IF WKS-DIFF-TRAIN < 0
003250*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003260           COMPUTE WKS-DIFF-TRAIN = WKS-DIFF-TRAIN * -1
003270        END-IF
003280*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003290        ADD WKS-DIFF-TRAIN TO WKS-SUMA-DIFF-TRAIN
003300        ADD 1 TO WKS-N-DIFERENCIAS-TRAIN
003310     END-IF
003320*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003330     MOVE RS-QTY-REAL TO WKS-REAL-ANTERIOR
003340     MOVE 1 TO WKS-HAY-ANTERIOR
003350     PERFORM 1010-LEE-PNDRESI.
003360 1020-PROCESA-RENGLON-E. EXIT.
003370*----------------------------------------------------------------
003380*   D = (|REAL| + |AJUSTADO|) / 2, PERO SI SALE EN CERO SE USA 1
003390*   PARA NO DIVIDIR ENTRE CERO (REGLA DE NEGOCIO DEL SMAPE)
003400*----------------------------------------------------------------
003410 1030-ACUMULA-SMAPE SECTION.
003420*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003430     MOVE RS-QTY-REAL TO WKS-ABS-REAL
003440*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
003450     IF RS-QTY-AJUSTADO < 0
003460*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003470        COMPUTE WKS-ABS-AJUSTADO = RS-QTY-AJUSTADO * -1
003480     ELSE
003490*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003500        MOVE RS-QTY-AJUSTADO TO WKS-ABS-AJUSTADO
003510     END-IF
003520*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003530     COMPUTE WKS-DENOM-SMAPE ROUNDED =
003540             (WKS-ABS-REAL + WKS-ABS-AJUSTADO) / 2
003550*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
003560     IF WKS-DENOM-SMAPE = 0
003570*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003580        MOVE 1 TO WKS-DENOM-SMAPE
003590     END-IF
003600*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003610     COMPUTE WKS-TERMINO-SMAPE ROUNDED =
003620             WKS-ABS-DIFERENCIA / WKS-DENOM-SMAPE
003630*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003640     ADD WKS-TERMINO-SMAPE TO WKS-SUMA-SMAPE.
003650 1030-ACUMULA-SMAPE-E. EXIT.
003660*----------------------------------------------------------------
003670*   MAE = PROMEDIO DEL ERROR ABSOLUTO
003680*   SMAPE = PROMEDIO DEL TERMINO DEL SMAPE
003690*   D = PROMEDIO DE LA DIFERENCIA INGENUA (ESTACIONALIDAD 1 DIA)
003700*   MASE = MAE / D, O EL PROPIO MAE SI D SALE EN CERO
003710*----------------------------------------------------------------
003720 2000-CALCULA-METRICAS SECTION.
003730*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
003740     IF WKS-N-REGISTROS = 0
003750*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003760        MOVE 0 TO WKS-MAE
003770        MOVE 0 TO WKS-SMAPE
003780        MOVE 0 TO WKS-MASE
003790     ELSE
003800*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003810        COMPUTE WKS-MAE ROUNDED =
003820                WKS-SUMA-ABS-ERROR / WKS-N-REGISTROS
003830*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003840        COMPUTE WKS-SMAPE ROUNDED =
003850                WKS-SUMA-SMAPE / WKS-N-REGISTROS
003860*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
003870        IF WKS-N-DIFERENCIAS-TRAIN = 0
003880*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003890           MOVE 0 TO WKS-D-MASE
003900        ELSE
003910*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003920           COMPUTE WKS-D-MASE ROUNDED =
003930                   WKS-SUMA-DIFF-TRAIN / WKS-N-DIFERENCIAS-TRAIN
003940        END-IF
003950*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
003960        IF WKS-D-MASE = 0
003970*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003980           MOVE WKS-MAE TO WKS-MASE
003990        ELSE
004000*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004010           COMPUTE WKS-MASE ROUNDED = WKS-MAE / WKS-D-MASE
004020        END-IF
004030     END-IF.
004040 2000-CALCULA-METRICAS-E. EXIT.
004050*----------------------------------------------------------------
004060*   ESCRIBE LAS TRES LINEAS DEL REPORTE DE EXACTITUD, CON 4
004070*   DECIMALES CADA UNA (REGLA GLOBAL DE PRECISION Y REDONDEO)
004080*----------------------------------------------------------------
004090 3000-IMPRIME-REPORTE SECTION.
004100*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
004110     OPEN OUTPUT MTRRPT
004120*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004130     MOVE 'MTRRPT' TO ARCHIVO
004140     MOVE 'OPEN'   TO ACCION
004150*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
004160     IF FS-MTRRPT NOT EQUAL 0
004170*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
004180        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
004190                               ACCION, LLAVE,
004200                               FS-MTRRPT, FSE-MTRRPT
004210     END-IF
004220*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004230     MOVE WKS-MAE   TO WKS-MAE-EDIT
004240     MOVE WKS-SMAPE TO WKS-SMAPE-EDIT
004250     MOVE WKS-MASE  TO WKS-MASE-EDIT
004260     MOVE 1 TO WKS-IDX
004270*        CICLO CONTROLADO POR INDICE PARA RECORRER EL RANGO.
004280     PERFORM 3010-IMPRIME-UNA-LINEA VARYING WKS-IDX
004290        FROM 1 BY 1 UNTIL WKS-IDX > 3
004300*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
004310     CLOSE MTRRPT.
004320 3000-IMPRIME-REPORTE-E. EXIT.
004330                                                                          
004340 3010-IMPRIME-UNA-LINEA SECTION.
004350*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004360     MOVE SPACES TO FD-LINEA-MTRRPT
004370*        EVALUACION DE CASOS PARA ELEGIR LA RUTA A SEGUIR.
004380     EVALUATE WKS-IDX
004390        WHEN 1
004400*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
004410           STRING ETQ-DESCRIPCION(1) DELIMITED BY SIZE
004420                  ' = '              DELIMITED BY SIZE
004430                  WKS-MAE-EDIT       DELIMITED BY SIZE
004440                  INTO FD-LINEA-MTRRPT
004450           END-STRING
004460        WHEN 2
004470*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
004480           STRING ETQ-DESCRIPCION(2) DELIMITED BY SIZE
004490                  ' = '              DELIMITED BY SIZE
004500                  WKS-SMAPE-EDIT     DELIMITED BY SIZE
004510                  INTO FD-LINEA-MTRRPT
004520           END-STRING
004530        WHEN 3
004540*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
004550           STRING ETQ-DESCRIPCION(3) DELIMITED BY SIZE
004560                  ' = '              DELIMITED BY SIZE
004570                  WKS-MASE-EDIT      DELIMITED BY SIZE
004580                  INTO FD-LINEA-MTRRPT
004590           END-STRING
004600     END-EVALUATE
004610*        ESCRITURA DEL REGISTRO DE SALIDA YA ARMADO.
004620     WRITE FD-LINEA-MTRRPT.
004630 3010-IMPRIME-UNA-LINEA-E. EXIT.
