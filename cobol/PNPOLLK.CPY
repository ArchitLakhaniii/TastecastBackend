000100******************************************************************
000200* COPYBOOK    : PNPOLLK                                          *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : AREA DE ENLACE (LINKAGE) DEL SUBPROGRAMA         *
000500*             : PNPOLINV. AL ESTILO DE LA COMMAREA DE JM47ADM,   *
000600*             : UN SOLO BLOQUE DE PARAMETROS CON UN CODIGO DE    *
000700*             : FUNCION QUE DECIDE QUE CALCULO SE DEVUELVE.      *
000800* USADO POR   : PNESPCIA (CALL), PNPOLINV (LINKAGE SECTION)      *
000900******************************************************************
001000 01  LK-POLINV-PARM.
001100     05  LK-POL-FUNCION               PIC X(03).
001200         88  LK-POL-ES-ZSCORE                  VALUE 'ZSC'.
001300         88  LK-POL-ES-SEGURIDAD               VALUE 'SAF'.
001400         88  LK-POL-ES-REORDEN                 VALUE 'ROP'.
001500         88  LK-POL-ES-LOTE                    VALUE 'LOT'.
001600     05  LK-POL-NIVEL-SERVICIO        PIC S9(01)V9(09) COMP-3.
001700     05  LK-POL-DESV-DIARIA           PIC S9(07)V9(04) COMP-3.
001800     05  LK-POL-TIEMPO-ENTREGA        PIC S9(04) COMP.
001900     05  LK-POL-DEMANDA-PROMEDIO      PIC S9(07)V9(04) COMP-3.
002000     05  LK-POL-STOCK-SEGURIDAD       PIC S9(07)V9(04) COMP-3.
002100     05  LK-POL-CANTIDAD              PIC S9(07)V9(04) COMP-3.
002200     05  LK-POL-TAM-LOTE              PIC S9(06) COMP.
002300     05  LK-POL-RESULTADO             PIC S9(07)V9(04) COMP-3.
002350     05  FILLER                       PIC X(04).
