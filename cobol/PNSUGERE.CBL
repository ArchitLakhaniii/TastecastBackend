000100******************************************************************
000110* FECHA       : 11/03/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000140* PROGRAMA    : PNSUGERE                                         *
000150* TIPO        : BATCH (SUBPROGRAMA)                              *
000160* DESCRIPCION : DEVUELVE LA LISTA DE SUGERENCIAS DE MENU PARA UN *
000170*             : INGREDIENTE CON EXCEDENTE, PARA QUE EL PLAN DE   *
000180*             : ESPECIALES (PNESPCIA) LAS ESCRIBA EN EL AVISO.   *
000190*             : LAS LISTAS SON FIJAS, ORDENADAS, POR INGREDIENTE.*
000200* ARCHIVOS    : NO APLICA                                        *
000210* PROGRAMA(S) : LLAMADO POR PNESPCIA                             *
000220* INSTALADO   : 11/03/2024                                       *
000230* BPM/RATIONAL: 241681                                           *
000240* NOMBRE      : SUGERENCIAS DE MENU POR EXCEDENTE DE INGREDIENTE *
000250* DESCRIPCION : NUEVO DESARROLLO                                 *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    PNSUGERE.
000290 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000300 INSTALLATION.  PANADERIA SAN ISIDRO - DEPTO DE SISTEMAS.
000310 DATE-WRITTEN.  03/11/1994.
000320 DATE-COMPILED.
000330 SECURITY.      USO INTERNO - PANADERIA SAN ISIDRO.
000340******************************************************************
000350*                       BITACORA DE CAMBIOS                      *
000360*  FECHA     PROGR.  TICKET   DESCRIPCION                        *
000370*  --------  ------  -------  -------------------------------    *
000380*  03/11/94  PEDR    228870   PRIMERA VERSION, SOLO MANZANA.      *
000390*  22/11/94  PEDR    228871   SE AGREGA LISTA PARA MASA.          *
000400*  14/02/95  PEDR    228873   SE ESTANDARIZA A 5 SUGERENCIAS.     *
000410*  09/08/96  MLOR    229015   SE VALIDA CANTIDAD MAYOR A LA TABLA.*
000420*  30/12/98  PEDR    229640   REVISION FIN DE SIGLO (AMBOS ANIOS  *
000430*                             DE 4 DIGITOS, TABLAS NO SE VEN      *
000440*                             AFECTADAS).                        *
000450*  17/07/01  MLOR    229901   SE ENTUBA JUNTO A PNESPCIA.         *
000460*  04/05/06  RVAS    230410   LIMPIEZA DE COMENTARIOS OBSOLETOS.  *
000470*  19/09/12  PEDR    231822   SE PASA A CONVENCION PND (PROYECTO  *
000480*                             DE PLANIFICACION DE DEMANDA).       *
000490*  06/01/24  EDRD    241681   REESCRITURA COMPLETA: INGREDIENTES  *
000500*                             MANZANA/MASA DE LA PANADERIA, YA NO *
000510*                             CUENTAS DE TARJETA. VER TICKET.     *
000520*  09/08/26  EDRD    241695   AUDITORIA DE ESTANDAR: WS-IDX Y     *
000530*                             WS-TOPE PASAN A 77 SUELTOS; SE PONE *
000540*                             THRU EN TODOS LOS PERFORM; EL       *
000550*                             ACOTADO DE LA CANTIDAD SE ACHATA    *
000560*                             CON GO TO EN VEZ DE IF ANIDADO.     *
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640******************************************************************
000650*   CONTADORES SUELTOS DEL ARMADO DE LA LISTA DE SUGERENCIAS,     *
000660*   DECLARADOS COMO 77 FUERA DE CUALQUIER GRUPO, AL ESTILO DE     *
000670*   LOS 77 DE FECHA/HORA/TIEMPO DE JM47ADM.                       *
000680******************************************************************
000690 77  WS-IDX                       PIC 9(02) COMP.
000700 77  WS-TOPE                      PIC 9(02) COMP.
000710*----------------------------------------------------------------
000720*   LISTA CANONICA DE SUGERENCIAS PARA MANZANA (CARGADA POR
000730*   REDEFINES, IGUAL QUE LA TABLA-DIAS DE MORAS1)
000740*----------------------------------------------------------------
000750 01  TABLA-SUG-MZA-INI.
000760     05  FILLER                       PIC X(24)
000770              VALUE 'Apple Turnovers'.
000780     05  FILLER                       PIC X(24)
000790              VALUE 'Apple Cider Donuts'.
000800     05  FILLER                       PIC X(24)
000810              VALUE 'Mini Apple Hand Pies'.
000820     05  FILLER                       PIC X(24)
000830              VALUE 'Apple Crumble Cups'.
000840     05  FILLER                       PIC X(24)
000850              VALUE 'Caramel Apple Tarts'.
000860 01  WS-TABLA-SUG-MZA REDEFINES TABLA-SUG-MZA-INI.
000870     05  SUG-MZA-ITEM                 PIC X(24) OCCURS 5 TIMES.
000880*----------------------------------------------------------------
000890*   LARGO REAL DE CADA NOMBRE (SIN RELLENO) PARA PODER CONCATE-
000900*   NAR SIN ARRASTRAR ESPACIOS DE MAS -- ALGUNOS NOMBRES TRAEN
000910*   ESPACIOS INTERNOS Y NO SE PUEDEN CORTAR POR DELIMITED BY SPACE
000920*----------------------------------------------------------------
000930 01  TABLA-LARGO-MZA-INI.
000940     05  FILLER                       PIC 9(02) VALUE 15.
000950     05  FILLER                       PIC 9(02) VALUE 18.
000960     05  FILLER                       PIC 9(02) VALUE 20.
000970     05  FILLER                       PIC 9(02) VALUE 18.
000980     05  FILLER                       PIC 9(02) VALUE 19.
000990 01  WS-TABLA-LARGO-MZA REDEFINES TABLA-LARGO-MZA-INI.
001000     05  SUG-MZA-LARGO                PIC 9(02) OCCURS 5 TIMES.
001010*----------------------------------------------------------------
001020*   LISTA CANONICA DE SUGERENCIAS PARA MASA
001030*----------------------------------------------------------------
001040 01  TABLA-SUG-MSA-INI.
001050     05  FILLER                       PIC X(24)
001060              VALUE 'Cinnamon Twists'.
001070     05  FILLER                       PIC X(24)
001080              VALUE 'Garlic Knots'.
001090     05  FILLER                       PIC X(24)
001100              VALUE 'Sugar-Dusted Beignets'.
001110     05  FILLER                       PIC X(24)
001120              VALUE 'Herb Flatbread'.
001130     05  FILLER                       PIC X(24)
001140              VALUE 'Jam Pockets'.
001150 01  WS-TABLA-SUG-MSA REDEFINES TABLA-SUG-MSA-INI.
001160     05  SUG-MSA-ITEM                 PIC X(24) OCCURS 5 TIMES.
001170 01  TABLA-LARGO-MSA-INI.
001180     05  FILLER                       PIC 9(02) VALUE 15.
001190     05  FILLER                       PIC 9(02) VALUE 12.
001200     05  FILLER                       PIC 9(02) VALUE 21.
001210     05  FILLER                       PIC 9(02) VALUE 14.
001220     05  FILLER                       PIC 9(02) VALUE 11.
001230 01  WS-TABLA-LARGO-MSA REDEFINES TABLA-LARGO-MSA-INI.
001240     05  SUG-MSA-LARGO                PIC 9(02) OCCURS 5 TIMES.
001250*----------------------------------------------------------------
001260*   AREA DE TRABAJO PARA CLASIFICAR EL INGREDIENTE RECIBIDO POR
001270*   SUS PRIMERAS LETRAS (IGUAL CRITERIO QUE LA NORMALIZACION DE
001280*   DIAS DE LA SEMANA DE LA POLITICA DE INVENTARIO, U5)
001290*----------------------------------------------------------------
001300 01  WS-INGREDIENTE-CMP.
001310     05  WS-ING-TXT                   PIC X(12).
001320 01  WS-INGREDIENTE-R REDEFINES WS-INGREDIENTE-CMP.
001330     05  WS-ING-3                     PIC X(03).
001340     05  FILLER                       PIC X(09).
001350*----------------------------------------------------------------
001360*   CONTADORES E INDICES DE TRABAJO
001370*----------------------------------------------------------------
001380 01  WS-CONTADORES.
001390*        WS-IDX Y WS-TOPE QUEDARON COMO 77 SUELTOS, DE FRENTE
001400*        EN WORKING-STORAGE.
001410     05  WS-PUNTERO                   PIC 9(03) COMP.
001420 LINKAGE SECTION.
001430     COPY PNSUGLK.
001440******************************************************************
001450 PROCEDURE DIVISION USING LK-SUGERE-PARM.
001460******************************************************************
001470 100-PRINCIPAL SECTION.
001480*        LA CANTIDAD PEDIDA SE ACOTA ENTRE 1 Y 5 CON GUARDIAS DE
001490*        GO TO EN VEZ DE ANIDAR DOS IF, AL ESTILO VIEJO DE ANTES
001500*        DE QUE EL SHOP ADOPTARA EL IF ANIDADO.
001510     MOVE SPACES              TO LK-SUG-RESULTADO
001520     MOVE LK-SUG-INGREDIENTE  TO WS-INGREDIENTE-CMP
001530     MOVE LK-SUG-CANTIDAD     TO WS-TOPE
001540*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
001550     IF WS-TOPE NOT > 5
001560        GO TO 100-VALIDA-MINIMO
001570     END-IF
001580*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
001590     MOVE 5 TO WS-TOPE.
001600 100-VALIDA-MINIMO.
001610*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
001620     IF WS-TOPE NOT < 1
001630        GO TO 100-DESPACHA
001640     END-IF
001650*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
001660     MOVE 1 TO WS-TOPE.
001670 100-DESPACHA.
001680*        EVALUACION DE CASOS PARA ELEGIR LA RUTA A SEGUIR.
001690     EVALUATE WS-ING-3
001700        WHEN 'app'
001710           PERFORM 200-ARMA-SUGERENCIAS-MZA
001720              THRU 200-ARMA-SUGERENCIAS-MZA-E
001730        WHEN 'dou'
001740           PERFORM 300-ARMA-SUGERENCIAS-MSA
001750              THRU 300-ARMA-SUGERENCIAS-MSA-E
001760        WHEN OTHER
001770*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
001780           MOVE SPACES TO LK-SUG-RESULTADO
001790     END-EVALUATE
001800     GOBACK.
001810 100-PRINCIPAL-E. EXIT.
001820*----------------------------------------------------------------
001830*   ARMA LA CADENA DE SUGERENCIAS DE MANZANA, SEPARADAS POR ", "
001840*----------------------------------------------------------------
001850 200-ARMA-SUGERENCIAS-MZA SECTION.
001860*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
001870     MOVE 1 TO WS-PUNTERO
001880*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
001890     PERFORM 210-AGREGA-ITEM-MZA THRU 210-AGREGA-ITEM-MZA-E
001900        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TOPE.
001910 200-ARMA-SUGERENCIAS-MZA-E. EXIT.
001920                                                                          
001930 210-AGREGA-ITEM-MZA SECTION.
001940*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
001950     IF WS-IDX > 1
001960*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
001970        STRING ', ' DELIMITED BY SIZE
001980               INTO LK-SUG-RESULTADO
001990               WITH POINTER WS-PUNTERO
002000        END-STRING
002010     END-IF
002020*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
002030     STRING SUG-MZA-ITEM(WS-IDX)(1:SUG-MZA-LARGO(WS-IDX))
002040            DELIMITED BY SIZE
002050            INTO LK-SUG-RESULTADO
002060            WITH POINTER WS-PUNTERO
002070     END-STRING.
002080 210-AGREGA-ITEM-MZA-E. EXIT.
002090*----------------------------------------------------------------
002100*   ARMA LA CADENA DE SUGERENCIAS DE MASA, SEPARADAS POR ", "
002110*----------------------------------------------------------------
002120 300-ARMA-SUGERENCIAS-MSA SECTION.
002130*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
002140     MOVE 1 TO WS-PUNTERO
002150*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002160     PERFORM 310-AGREGA-ITEM-MSA THRU 310-AGREGA-ITEM-MSA-E
002170        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TOPE.
002180 300-ARMA-SUGERENCIAS-MSA-E. EXIT.
002190                                                                          
002200 310-AGREGA-ITEM-MSA SECTION.
002210*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
002220     IF WS-IDX > 1
002230*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
002240        STRING ', ' DELIMITED BY SIZE
002250               INTO LK-SUG-RESULTADO
002260               WITH POINTER WS-PUNTERO
002270        END-STRING
002280     END-IF
002290*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
002300     STRING SUG-MSA-ITEM(WS-IDX)(1:SUG-MSA-LARGO(WS-IDX))
002310            DELIMITED BY SIZE
002320            INTO LK-SUG-RESULTADO
002330            WITH POINTER WS-PUNTERO
002340     END-STRING.
002350 310-AGREGA-ITEM-MSA-E. EXIT.
