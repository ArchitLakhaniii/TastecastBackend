000100******************************************************************
000110* FECHA       : 05/01/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000140* PROGRAMA    : PNENRIQ                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL HISTORICO DE VENTAS DIARIAS DE LA PANADE- *
000170*             : RIA (VTAHIST), DERIVA LAS BANDERAS DE RESURTIDO  *
000180*             : POR INGREDIENTE Y CALCULA EL CALENDARIO, LOS     *
000190*             : FERIADOS, LOS REZAGOS Y LOS PROMEDIOS MOVILES DE *
000200*             : VENTA, DEJANDO TODO EN EL ARCHIVO ENRIQUECIDO    *
000210*             : DE TRABAJO (VTAENRQ) PARA QUE PNMODELO ENTRENE   *
000220*             : EL MODELO DE DEMANDA.                            *
000230* ARCHIVOS    : VTAHIST=C, VTAENRQ=A                             *
000240* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000250* PROGRAMA(S) : NO APLICA                                        *
000260* INSTALADO   : 05/01/2024                                       *
000270* BPM/RATIONAL: 241682                                           *
000280* NOMBRE      : ENRIQUECIMIENTO DE HISTORICO DE VENTAS           *
000290* DESCRIPCION : NUEVO DESARROLLO                                 *
000300******************************************************************
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.    PNENRIQ.
000330 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000340 INSTALLATION.  PANADERIA SAN ISIDRO - DEPTO DE SISTEMAS.
000350 DATE-WRITTEN.  09/22/1988.
000360 DATE-COMPILED.
000370 SECURITY.      USO INTERNO - PANADERIA SAN ISIDRO.
000380******************************************************************
000390*                       BITACORA DE CAMBIOS                      *
000400*  FECHA     PROGR.  TICKET   DESCRIPCION                        *
000410*  --------  ------  -------  -------------------------------    *
000420*  09/22/88  PEDR    228850   PRIMERA VERSION: SOLO BANDERA DE    *
000430*                             RESURTIDO COMBINADA (LEGADO).       *
000440*  14/03/90  PEDR    228851   SE SEPARA RESURTIDO POR INGREDIENTE *
000450*                             (MANZANA / MASA) DE LA BANDERA      *
000460*                             COMBINADA HEREDADA DEL SISTEMA      *
000470*                             VIEJO DE CAJA.                      *
000480*  02/11/91  MLOR    228855   SE AGREGA CALENDARIO (DIA DE LA     *
000490*                             SEMANA, FINDE, FERIADOS FIJOS).     *
000500*  19/07/93  PEDR    228859   SE AGREGA REGLA DE DIA DE ACCION DE *
000510*                             GRACIAS POR CONGRUENCIA DE ZELLER,  *
000520*                             YA QUE EL COMPILADOR NO TRAE UNA    *
000530*                             FUNCION DE FECHA PARA ESO.          *
000540*  25/01/95  MLOR    228865   SE AGREGAN REZAGOS (1 Y 7 DIAS) Y   *
000550*                             PROMEDIOS MOVILES (7 Y 28 DIAS) POR *
000560*                             MEDIO DE UNA TABLA CIRCULAR.        *
000570*  29/12/98  PEDR    229642   REVISION FIN DE SIGLO: SE CONFIRMA  *
000580*                             QUE LA CONGRUENCIA DE ZELLER NO SE  *
000590*                             VE AFECTADA POR EL CAMBIO DE SIGLO. *
000600*  11/06/07  RVAS    230412   SE ESTANDARIZA EL ARCHIVO DE SALIDA *
000610*                             A TEXTO DELIMITADO POR COMAS PARA   *
000620*                             QUE LO PUEDA LEER PNMODELO.         *
000630*  23/02/15  PEDR    231824   SE PASA A CONVENCION PND.           *
000640*  05/01/24  EDRD    241682   REESCRITURA COMPLETA: SE CAMBIA DE  *
000650*                             TARJETA DE CREDITO A VENTA DE       *
000660*                             PANADERIA (MANZANA Y MASA).         *
000670*  09/08/26  EDRD    241693   AUDITORIA DE ESTANDAR: SE SACAN     *
000680*                             WKS-VENTANA-N Y WKS-VENTANA-K A 77  *
000690*                             SUELTOS; SE PONE THRU EN TODOS LOS  *
000700*                             PERFORM DEL 000-MAIN Y DE LAS       *
000710*                             RUTINAS INTERNAS; SE ACHATA CON     *
000720*                             GO TO EL SALTO DE ENCABEZADO DE     *
000730*                             1000-LEE-VTAHIST.                  *
000740******************************************************************
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT VTAHIST ASSIGN TO VTAHIST
000820            ORGANIZATION  IS LINE SEQUENTIAL
000830            FILE STATUS   IS FS-VTAHIST
000840                             FSE-VTAHIST.
000850                                                                          
000860     SELECT VTAENRQ ASSIGN TO VTAENRQ
000870            ORGANIZATION  IS LINE SEQUENTIAL
000880            FILE STATUS   IS FS-VTAENRQ
000890                             FSE-VTAENRQ.
000900 DATA DIVISION.
000910 FILE SECTION.
000920******************************************************************
000930*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000940******************************************************************
000950*   HISTORICO DE VENTA DIARIA DE LA PANADERIA (ENTRADA, TEXTO)
000960 FD  VTAHIST
000970     RECORD CONTAINS 200 CHARACTERS.
000980 01  FD-LINEA-VTAHIST                PIC X(200).
000990*   HISTORICO ENRIQUECIDO CON CALENDARIO/REZAGOS (SALIDA, TEXTO)
001000 FD  VTAENRQ
001010     RECORD CONTAINS 200 CHARACTERS.
001020 01  FD-LINEA-VTAENRQ                PIC X(200).
001030                                                                          
001040 WORKING-STORAGE SECTION.
001050******************************************************************
001060*   CONTADORES SUELTOS DE LA VENTANA DE REZAGOS/PROMEDIOS,        *
001070*   DECLARADOS COMO 77 FUERA DE CUALQUIER GRUPO, AL ESTILO DE     *
001080*   LOS 77 DE FECHA/HORA/TIEMPO DE JM47ADM.                       *
001090******************************************************************
001100 77  WKS-VENTANA-N                PIC 9(02) COMP.
001110 77  WKS-VENTANA-K                PIC 9(02) COMP.
001120******************************************************************
001130*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001140******************************************************************
001150 01  WKS-FS-STATUS.
001160     02  WKS-STATUS.
001170         04  FS-VTAHIST             PIC 9(02) VALUE ZEROES.
001180         04  FSE-VTAHIST.
001190             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001210             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001220         04  FS-VTAENRQ             PIC 9(02) VALUE ZEROES.
001230         04  FSE-VTAENRQ.
001240             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001250             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001260             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001270         04  PROGRAMA               PIC X(08) VALUE SPACES.
001280         04  ARCHIVO                PIC X(08) VALUE SPACES.
001290         04  ACCION                 PIC X(10) VALUE SPACES.
001300         04  LLAVE                  PIC X(32) VALUE SPACES.
001310******************************************************************
001320*                     BANDERAS DE CONTROL                        *
001330******************************************************************
001340 01  WKS-BANDERAS.
001350     04  WKS-FIN-VTAHIST            PIC 9(01) VALUE ZEROES.
001360         88  FIN-VTAHIST                       VALUE 1.
001370     04  WKS-PRIMER-REGISTRO        PIC 9(01) VALUE 1.
001380         88  ES-PRIMER-REGISTRO                VALUE 1.
001390*----------------------------------------------------------------
001400*   ENCABEZADOS DE LOS ARCHIVOS DE TEXTO (SE LEEN Y SE DESCARTAN
001410*   / SE ESCRIBEN AL INICIO, SIN PASAR POR EL REGISTRO DE TRABAJO)
001420*----------------------------------------------------------------
001430 01  WKS-ENCABEZADO-SALIDA          PIC X(200) VALUE
001440     'DATE,QTY_SOLD,APPLES_START,DOUGH_START,APPLES_END,DOUGH_END
001450-    ',RESTOCKED_APPLES,RESTOCKED_DOUGH,DOW,MONTH,IS_WEEKEND,IS_X
001460-    'MAS,IS_JULY4,IS_PIDAY,IS_THANKSGIVING,LAG_1,LAG_1_DEF,LAG_7
001470-    ',LAG_7_DEF,ROLL7,ROLL28,COMPLETO'.
001480*----------------------------------------------------------------
001490*   REGISTRO DE TRABAJO DE HISTORICO / ENRIQUECIDO (R1 + R2)
001500*----------------------------------------------------------------
001510     COPY PNHISV01.
001520 01  WS-LINEA-HISTVTA-VISTA REDEFINES WS-LINEA-HISTVTA.
001530     05  WLV-TEXTO                  PIC X(160).
001540     05  WLV-RELLENO                PIC X(40).
001550*----------------------------------------------------------------
001560*   VALORES FINALES DE STOCK DEL REGISTRO ANTERIOR (PARA U1)
001570*----------------------------------------------------------------
001580 01  WKS-STOCK-ANTERIOR.
001590     05  WKS-ANT-MANZANA-FIN        PIC 9(06) VALUE ZEROES.
001600     05  WKS-ANT-MASA-FIN           PIC 9(06) VALUE ZEROES.
001610*----------------------------------------------------------------
001620*   TABLA DE FERIADOS FIJOS (MES*100+DIA), CARGADA POR REDEFINES
001630*   IGUAL QUE LA TABLA-DIAS DE CIERRES1: NAVIDAD, 4 DE JULIO Y
001640*   PI DAY, EN ESE ORDEN
001650*----------------------------------------------------------------
001660 01  TABLA-FERIADOS-FIJOS-INI.
001670     05  FILLER                     PIC 9(04) VALUE 1225.
001680     05  FILLER                     PIC 9(04) VALUE 0704.
001690     05  FILLER                     PIC 9(04) VALUE 0314.
001700 01  WS-TABLA-FERIADOS REDEFINES TABLA-FERIADOS-FIJOS-INI.
001710     05  FER-FIJO-MMDD              PIC 9(04) OCCURS 3 TIMES.
001720 01  WKS-FERIADO-IDX                PIC 9(01) COMP.
001730 01  WKS-MMDD-ACTUAL                PIC 9(04).
001740 01  WKS-BANDERAS-FERIADO-FIJO.
001750     05  WKS-ES-FERIADO-FIJO        PIC 9(01) COMP OCCURS 3 TIMES.
001760*----------------------------------------------------------------
001770*   AREA DE TRABAJO DE LA CONGRUENCIA DE ZELLER (DIA DE LA
001780*   SEMANA A PARTIR DE ANIO/MES/DIA, SIN FUNCION INTRINSECA)
001790*----------------------------------------------------------------
001800 01  WKS-ZELLER.
001810     05  WKS-Z-ANIO                 PIC 9(04) COMP.
001820     05  WKS-Z-MES                  PIC 9(02) COMP.
001830     05  WKS-Z-DIA                  PIC 9(02) COMP.
001840     05  WKS-Z-MES-AJUST            PIC 9(02) COMP.
001850     05  WKS-Z-ANIO-AJUST           PIC 9(04) COMP.
001860     05  WKS-Z-SIGLO                PIC 9(02) COMP.
001870     05  WKS-Z-ANIO-SIGLO           PIC 9(02) COMP.
001880     05  WKS-Z-TEMP-A               PIC S9(06) COMP.
001890     05  WKS-Z-TEMP-B               PIC S9(06) COMP.
001900     05  WKS-Z-DIV-4-K              PIC S9(06) COMP.
001910     05  WKS-Z-DIV-4-J              PIC S9(06) COMP.
001920     05  WKS-Z-H                    PIC S9(06) COMP.
001930     05  WKS-Z-DOW-SABADO-CERO      PIC S9(04) COMP.
001940     05  WKS-Z-DOW-LUNES-CERO       PIC S9(04) COMP.
001950     05  WKS-Z-RESTO                PIC S9(04) COMP.
001960 01  WKS-ACCIONGRACIAS.
001970     05  WKS-AG-OFFSET              PIC S9(04) COMP.
001980     05  WKS-AG-DIA                 PIC S9(04) COMP.
001990     05  WKS-DIA-ACTUAL             PIC 9(02) COMP.
002000*----------------------------------------------------------------
002010*   TABLA CIRCULAR DE VENTA DIARIA (28 DIAS) PARA REZAGOS Y
002020*   PROMEDIOS MOVILES, IGUAL CRITERIO QUE LA TABLA DE MORAS DE
002030*   CIERRES1 PERO SOBRE UNIDADES VENDIDAS EN VEZ DE DIAS DE MORA
002040*----------------------------------------------------------------
002050 01  WKS-BUFFER-VENTAS.
002060     05  WKS-BUFFER                 PIC S9(06)V9(04) COMP-3
002070                                     OCCURS 28 TIMES.
002080     05  WKS-BUF-PUNTERO            PIC 9(02) COMP VALUE 1.
002090     05  WKS-BUF-TOTAL-VISTOS       PIC 9(09) COMP VALUE 0.
002100 01  WKS-VENTANA.
002110*        WKS-VENTANA-N Y WKS-VENTANA-K QUEDARON COMO 77 SUELTOS,
002120*        DE FRENTE EN WORKING-STORAGE.
002130     05  WKS-VENTANA-POS            PIC 9(02) COMP.
002140     05  WKS-VENTANA-SUMA           PIC S9(08)V9(04) COMP-3.
002150*----------------------------------------------------------------
002160*   ESTADISTICAS DE FIN DE CORRIDA
002170*----------------------------------------------------------------
002180 01  WKS-ESTADISTICAS.
002190     05  WKS-TOT-LEIDOS             PIC 9(07) COMP VALUE 0.
002200     05  WKS-TOT-COMPLETOS          PIC 9(07) COMP VALUE 0.
002210     05  WKS-TOT-INCOMPLETOS        PIC 9(07) COMP VALUE 0.
002220*----------------------------------------------------------------
002230*   VISTA EDITADA (DISPLAY) DE LOS CAMPOS COMP-3 DEL REGISTRO,
002240*   PARA PODER CONCATENARLOS EN EL RENGLON DE TEXTO DE SALIDA
002250*----------------------------------------------------------------
002260 01  WKS-CAMPOS-EDITADOS.
002270     05  WKS-ED-LAG-1               PIC -9(06).9(04).
002280     05  WKS-ED-LAG-7               PIC -9(06).9(04).
002290     05  WKS-ED-ROLL-7              PIC -9(06).9(04).
002300     05  WKS-ED-ROLL-28             PIC -9(06).9(04).
002310******************************************************************
002320 PROCEDURE DIVISION.
002330******************************************************************
002340 000-MAIN SECTION.
002350*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002360     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
002370*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002380     PERFORM 1000-LEE-VTAHIST THRU 1000-LEE-VTAHIST-E
002390*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
002400     PERFORM 2000-PROCESA-REGISTRO THRU 2000-PROCESA-REGISTRO-E
002410        UNTIL FIN-VTAHIST
002420*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002430     PERFORM 7000-ESTADISTICAS THRU 7000-ESTADISTICAS-E
002440*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002450     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
002460     STOP RUN.
002470 000-MAIN-E. EXIT.
002480                                                                          
002490*        APERTURA DE VTAHIST Y VTAENRQ, VALIDANDO FILE-STATUS.
002500 APERTURA-ARCHIVOS SECTION.
002510*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
002520     MOVE 'PNENRIQ'  TO PROGRAMA
002530*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
002540     OPEN INPUT  VTAHIST
002550          OUTPUT VTAENRQ
002560*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
002570     IF FS-VTAHIST NOT EQUAL 0
002580*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
002590        MOVE 'OPEN'     TO ACCION
002600        MOVE SPACES     TO LLAVE
002610        MOVE 'VTAHIST'  TO ARCHIVO
002620*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
002630        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002640                              FS-VTAHIST, FSE-VTAHIST
002650*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
002660        PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
002670        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO VTAHIST<<<"
002680                UPON CONSOLE
002690*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
002700        MOVE 91 TO RETURN-CODE
002710        STOP RUN
002720     END-IF
002730*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
002740     IF FS-VTAENRQ NOT EQUAL 0
002750*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
002760        MOVE 'OPEN'     TO ACCION
002770        MOVE SPACES     TO LLAVE
002780        MOVE 'VTAENRQ'  TO ARCHIVO
002790*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
002800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002810                              FS-VTAENRQ, FSE-VTAENRQ
002820*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002830        PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
002840        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO VTAENRQ<<<"
002850                UPON CONSOLE
002860*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
002870        MOVE 91 TO RETURN-CODE
002880        STOP RUN
002890     END-IF
002900*        ESCRITURA DEL REGISTRO DE SALIDA YA ARMADO.
002910     WRITE FD-LINEA-VTAENRQ FROM WKS-ENCABEZADO-SALIDA.
002920 APERTURA-ARCHIVOS-E. EXIT.
002930                                                                          
002940*        SE CIERRAN LOS DOS ARCHIVOS DE LA CORRIDA.
002950 CIERRA-ARCHIVOS SECTION.
002960*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
002970     CLOSE VTAHIST VTAENRQ.
002980 CIERRA-ARCHIVOS-E. EXIT.
002990*----------------------------------------------------------------
003000*   LECTURA DEL HISTORICO, CON DESCARTE DEL ENCABEZADO
003010*----------------------------------------------------------------
003020 1000-LEE-VTAHIST SECTION.
003030*        SI EL RENGLON LEIDO ES EL ENCABEZADO DEL CSV (EMPIEZA
003040*        CON 'DATE'), SE REGRESA A LEER SIN PASAR OTRA VEZ POR
003050*        EL PERFORM DE ARRIBA, AL ESTILO DE VUELTA POR GO TO.
003060 1000-LEE-VTAHIST-LOOP.
003070*        LECTURA DEL SIGUIENTE REGISTRO DEL ARCHIVO.
003080     READ VTAHIST INTO FD-LINEA-VTAHIST
003090        AT END
003100*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003110           MOVE 1 TO WKS-FIN-VTAHIST
003120     END-READ
003130*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
003140     IF FIN-VTAHIST
003150        GO TO 1000-LEE-VTAHIST-E
003160     END-IF
003170*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
003180     IF FD-LINEA-VTAHIST(1:4) = 'DATE'
003190        GO TO 1000-LEE-VTAHIST-LOOP
003200     END-IF.
003210 1000-LEE-VTAHIST-E. EXIT.
003220*----------------------------------------------------------------
003230*   PROCESA UN RENGLON DEL HISTORICO: PARTE EL CSV, DERIVA U1,
003240*   CALCULA U2 Y ESCRIBE EL RENGLON ENRIQUECIDO
003250*----------------------------------------------------------------
003260 2000-PROCESA-REGISTRO SECTION.
003270*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003280     ADD 1 TO WKS-TOT-LEIDOS
003290*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
003300     PERFORM 2100-DESARMA-CSV THRU 2100-DESARMA-CSV-E
003310*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
003320     PERFORM 2200-DERIVA-RESTOCK THRU 2200-DERIVA-RESTOCK-E
003330*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003340     PERFORM 3000-CALCULA-CALENDARIO THRU 3000-CALCULA-CALENDARIO-E
003350*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
003360     PERFORM 3100-CALCULA-FERIADOS THRU 3100-CALCULA-FERIADOS-E
003370*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
003380     PERFORM 3200-CALCULA-LAGS-ROLL THRU 3200-CALCULA-LAGS-ROLL-E
003390*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003400     PERFORM 2900-ARMA-CSV-SALIDA THRU 2900-ARMA-CSV-SALIDA-E
003410*        SE GRABA EL RENGLON DE SALIDA.
003420     WRITE FD-LINEA-VTAENRQ FROM WS-LINEA-HISTVTA
003430*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003440     MOVE HV-MANZANA-FIN TO WKS-ANT-MANZANA-FIN
003450     MOVE HV-MASA-FIN    TO WKS-ANT-MASA-FIN
003460     MOVE 0 TO WKS-PRIMER-REGISTRO
003470     PERFORM 1000-LEE-VTAHIST.
003480 2000-PROCESA-REGISTRO-E. EXIT.
003490*----------------------------------------------------------------
003500*   R1 -- SEPARA LOS CAMPOS DEL RENGLON CSV DE ENTRADA
003510*----------------------------------------------------------------
003520 2100-DESARMA-CSV SECTION.
003530*        SE DESCOMPONE EL CAMPO RECIBIDO EN SUS PARTES.
003540     UNSTRING FD-LINEA-VTAHIST DELIMITED BY ','
003550              INTO HV-FECHA, HV-QTY-VENDIDO,
003560                   HV-MANZANA-INICIO, HV-MASA-INICIO,
003570                   HV-MANZANA-FIN, HV-MASA-FIN,
003580                   HV-RESURTIDO-LEGADO
003590     END-UNSTRING.
003600 2100-DESARMA-CSV-E. EXIT.
003610*----------------------------------------------------------------
003620*   U1 -- DERIVACION DE BANDERAS DE RESURTIDO POR INGREDIENTE
003630*----------------------------------------------------------------
003640 2200-DERIVA-RESTOCK SECTION.
003650*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
003660     IF ES-PRIMER-REGISTRO
003670*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003680        MOVE 0 TO HV-RESURT-MANZANA
003690        MOVE 0 TO HV-RESURT-MASA
003700     ELSE
003710*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
003720        IF HV-MANZANA-INICIO > WKS-ANT-MANZANA-FIN
003730*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003740           MOVE 1 TO HV-RESURT-MANZANA
003750        ELSE
003760*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003770           MOVE 0 TO HV-RESURT-MANZANA
003780        END-IF
003790*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
003800        IF HV-MASA-INICIO > WKS-ANT-MASA-FIN
003810*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003820           MOVE 1 TO HV-RESURT-MASA
003830        ELSE
003840*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003850           MOVE 0 TO HV-RESURT-MASA
003860        END-IF
003870     END-IF.
003880 2200-DERIVA-RESTOCK-E. EXIT.
003890*----------------------------------------------------------------
003900*   U2 -- DIA DE LA SEMANA Y MES, POR CONGRUENCIA DE ZELLER
003910*----------------------------------------------------------------
003920 3000-CALCULA-CALENDARIO SECTION.
003930*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003940     MOVE HV-FECHA-ANIO-X TO WKS-Z-ANIO
003950     MOVE HV-FECHA-MES-X  TO WKS-Z-MES
003960     MOVE HV-FECHA-DIA-X  TO WKS-Z-DIA
003970*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
003980     PERFORM 3010-DIA-SEMANA-ZELLER THRU 3010-DIA-SEMANA-ZELLER-E
003990*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004000     MOVE WKS-Z-DOW-LUNES-CERO TO HV-DIA-SEMANA
004010     MOVE WKS-Z-MES            TO HV-MES-NUM
004020*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
004030     IF HV-DIA-SEMANA >= 5
004040*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004050        MOVE 1 TO HV-ES-FINDE
004060     ELSE
004070*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004080        MOVE 0 TO HV-ES-FINDE
004090     END-IF.
004100 3000-CALCULA-CALENDARIO-E. EXIT.
004110*----------------------------------------------------------------
004120*   CONGRUENCIA DE ZELLER: RECIBE WKS-Z-ANIO/MES/DIA Y DEVUELVE
004130*   WKS-Z-DOW-LUNES-CERO (0=LUNES ... 6=DOMINGO)
004140*----------------------------------------------------------------
004150 3010-DIA-SEMANA-ZELLER SECTION.
004160*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
004170     IF WKS-Z-MES < 3
004180*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004190        COMPUTE WKS-Z-MES-AJUST  = WKS-Z-MES + 12
004200        COMPUTE WKS-Z-ANIO-AJUST = WKS-Z-ANIO - 1
004210     ELSE
004220*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004230        MOVE WKS-Z-MES  TO WKS-Z-MES-AJUST
004240        MOVE WKS-Z-ANIO TO WKS-Z-ANIO-AJUST
004250     END-IF
004260*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004270     DIVIDE WKS-Z-ANIO-AJUST BY 100
004280            GIVING WKS-Z-SIGLO REMAINDER WKS-Z-ANIO-SIGLO
004290*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004300     COMPUTE WKS-Z-TEMP-A = 13 * (WKS-Z-MES-AJUST + 1)
004310     DIVIDE WKS-Z-TEMP-A BY 5 GIVING WKS-Z-TEMP-B
004320     DIVIDE WKS-Z-ANIO-SIGLO BY 4 GIVING WKS-Z-DIV-4-K
004330     DIVIDE WKS-Z-SIGLO      BY 4 GIVING WKS-Z-DIV-4-J
004340     COMPUTE WKS-Z-H = WKS-Z-DIA + WKS-Z-TEMP-B
004350                       + WKS-Z-ANIO-SIGLO + WKS-Z-DIV-4-K
004360                       + WKS-Z-DIV-4-J + (5 * WKS-Z-SIGLO)
004370*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004380     DIVIDE WKS-Z-H BY 7 GIVING WKS-Z-TEMP-A
004390            REMAINDER WKS-Z-DOW-SABADO-CERO
004400*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004410     COMPUTE WKS-Z-TEMP-A = WKS-Z-DOW-SABADO-CERO + 5
004420     DIVIDE WKS-Z-TEMP-A BY 7 GIVING WKS-Z-TEMP-B
004430            REMAINDER WKS-Z-DOW-LUNES-CERO.
004440 3010-DIA-SEMANA-ZELLER-E. EXIT.
004450*----------------------------------------------------------------
004460*   U2 -- FERIADOS: FIJOS (TABLA) Y ACCION DE GRACIAS (REGLA)
004470*----------------------------------------------------------------
004480 3100-CALCULA-FERIADOS SECTION.
004490*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004500     MOVE WKS-Z-DIA TO WKS-DIA-ACTUAL
004510     COMPUTE WKS-MMDD-ACTUAL = (HV-MES-NUM * 100) + WKS-DIA-ACTUAL
004520*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
004530     PERFORM 3110-BUSCA-FERIADO-FIJO THRU 3110-BUSCA-FERIADO-FIJO-E
004540        VARYING WKS-FERIADO-IDX FROM 1 BY 1
004550           UNTIL WKS-FERIADO-IDX > 3
004560*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004570     MOVE WKS-ES-FERIADO-FIJO(1) TO HV-ES-NAVIDAD
004580     MOVE WKS-ES-FERIADO-FIJO(2) TO HV-ES-4JULIO
004590     MOVE WKS-ES-FERIADO-FIJO(3) TO HV-ES-PIDAY
004600*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
004610     PERFORM 3120-DIA-ACCIONGRACIAS THRU 3120-DIA-ACCIONGRACIAS-E
004620*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
004630     IF HV-MES-NUM = 11 AND WKS-DIA-ACTUAL = WKS-AG-DIA
004640*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004650        MOVE 1 TO HV-ES-ACCIONGRACIAS
004660     ELSE
004670*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004680        MOVE 0 TO HV-ES-ACCIONGRACIAS
004690     END-IF.
004700 3100-CALCULA-FERIADOS-E. EXIT.
004710                                                                          
004720*        COMPARA LA FECHA CONTRA LA TABLA DE FERIADOS FIJOS.
004730 3110-BUSCA-FERIADO-FIJO SECTION.
004740*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
004750     IF WKS-MMDD-ACTUAL = FER-FIJO-MMDD(WKS-FERIADO-IDX)
004760*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004770        MOVE 1 TO WKS-ES-FERIADO-FIJO(WKS-FERIADO-IDX)
004780     ELSE
004790*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004800        MOVE 0 TO WKS-ES-FERIADO-FIJO(WKS-FERIADO-IDX)
004810     END-IF.
004820 3110-BUSCA-FERIADO-FIJO-E. EXIT.
004830*----------------------------------------------------------------
004840*   DIA DE ACCION DE GRACIAS DEL ANIO EN CURSO: 4TO JUEVES DE
004850*   NOVIEMBRE. OFFSET = (3 - DIA-SEMANA(1 NOV)) MODULO 7
004860*----------------------------------------------------------------
004870 3120-DIA-ACCIONGRACIAS SECTION.
004880*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004890     MOVE 11         TO WKS-Z-MES
004900     MOVE 1          TO WKS-Z-DIA
004910*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
004920     PERFORM 3010-DIA-SEMANA-ZELLER THRU 3010-DIA-SEMANA-ZELLER-E
004930*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004940     COMPUTE WKS-AG-OFFSET = 3 - WKS-Z-DOW-LUNES-CERO + 7
004950     DIVIDE WKS-AG-OFFSET BY 7 GIVING WKS-Z-TEMP-A
004960            REMAINDER WKS-AG-OFFSET
004970*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004980     COMPUTE WKS-AG-DIA = 22 + WKS-AG-OFFSET.
004990 3120-DIA-ACCIONGRACIAS-E. EXIT.
005000*----------------------------------------------------------------
005010*   U2 -- REZAGOS (1 Y 7 DIAS) Y PROMEDIOS MOVILES (7 Y 28 DIAS)
005020*   SOBRE LA TABLA CIRCULAR DE VENTA DIARIA. SOLO SE CONSIDERAN
005030*   LOS DIAS ANTERIORES AL DIA EN CURSO (EL DIA EN CURSO SE
005040*   INSERTA EN LA TABLA DESPUES DE CALCULAR ESTOS VALORES)
005050*----------------------------------------------------------------
005060 3200-CALCULA-LAGS-ROLL SECTION.
005070*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
005080     IF WKS-BUF-TOTAL-VISTOS >= 1
005090*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005100        COMPUTE WKS-VENTANA-POS = WKS-BUF-PUNTERO - 1
005110*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
005120        IF WKS-VENTANA-POS <= 0
005130*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005140           ADD 28 TO WKS-VENTANA-POS
005150        END-IF
005160*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005170        MOVE WKS-BUFFER(WKS-VENTANA-POS) TO HV-LAG-1
005180        MOVE 1 TO HV-LAG-1-DEF
005190     ELSE
005200*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005210        MOVE 0 TO HV-LAG-1
005220        MOVE 0 TO HV-LAG-1-DEF
005230     END-IF
005240*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
005250     IF WKS-BUF-TOTAL-VISTOS >= 7
005260*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005270        COMPUTE WKS-VENTANA-POS = WKS-BUF-PUNTERO - 7
005280*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
005290        IF WKS-VENTANA-POS <= 0
005300*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005310           ADD 28 TO WKS-VENTANA-POS
005320        END-IF
005330*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005340        MOVE WKS-BUFFER(WKS-VENTANA-POS) TO HV-LAG-7
005350        MOVE 1 TO HV-LAG-7-DEF
005360     ELSE
005370*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005380        MOVE 0 TO HV-LAG-7
005390        MOVE 0 TO HV-LAG-7-DEF
005400     END-IF
005410*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
005420     IF WKS-BUF-TOTAL-VISTOS = 0
005430*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005440        MOVE 0 TO HV-ROLL-7
005450        MOVE 0 TO HV-ROLL-28
005460     ELSE
005470*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
005480        IF WKS-BUF-TOTAL-VISTOS < 7
005490*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005500           MOVE WKS-BUF-TOTAL-VISTOS TO WKS-VENTANA-N
005510        ELSE
005520*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005530           MOVE 7 TO WKS-VENTANA-N
005540        END-IF
005550*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
005560        PERFORM 3210-SUMA-VENTANA THRU 3210-SUMA-VENTANA-E
005570*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005580        COMPUTE HV-ROLL-7 ROUNDED = WKS-VENTANA-SUMA
005590                                    / WKS-VENTANA-N
005600*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
005610        IF WKS-BUF-TOTAL-VISTOS < 28
005620*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005630           MOVE WKS-BUF-TOTAL-VISTOS TO WKS-VENTANA-N
005640        ELSE
005650*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005660           MOVE 28 TO WKS-VENTANA-N
005670        END-IF
005680*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
005690        PERFORM 3210-SUMA-VENTANA THRU 3210-SUMA-VENTANA-E
005700*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005710        COMPUTE HV-ROLL-28 ROUNDED = WKS-VENTANA-SUMA
005720                                     / WKS-VENTANA-N
005730     END-IF
005740*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
005750     IF HV-LAG-1-DEF = 1 AND HV-LAG-7-DEF = 1
005760*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005770        MOVE 1 TO HV-REGISTRO-COMPLETO
005780     ELSE
005790*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005800        MOVE 0 TO HV-REGISTRO-COMPLETO
005810     END-IF
005820*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005830     MOVE HV-QTY-VENDIDO TO WKS-BUFFER(WKS-BUF-PUNTERO)
005840     ADD 1 TO WKS-BUF-PUNTERO
005850*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
005860     IF WKS-BUF-PUNTERO > 28
005870*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005880        MOVE 1 TO WKS-BUF-PUNTERO
005890     END-IF
005900*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005910     ADD 1 TO WKS-BUF-TOTAL-VISTOS
005920*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
005930     IF HV-REGISTRO-COMPLETO = 1
005940*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005950        ADD 1 TO WKS-TOT-COMPLETOS
005960     ELSE
005970*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005980        ADD 1 TO WKS-TOT-INCOMPLETOS
005990     END-IF.
006000 3200-CALCULA-LAGS-ROLL-E. EXIT.
006010                                                                          
006020*        SUMA LOS DIAS DE UNA VENTANA DE REZAGO/PROMEDIO MOVIL.
006030 3210-SUMA-VENTANA SECTION.
006040*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
006050     MOVE 0 TO WKS-VENTANA-SUMA
006060*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
006070     PERFORM 3220-SUMA-PASO-VENTANA THRU 3220-SUMA-PASO-VENTANA-E
006080        VARYING WKS-VENTANA-K FROM 1 BY 1
006090           UNTIL WKS-VENTANA-K > WKS-VENTANA-N.
006100 3210-SUMA-VENTANA-E. EXIT.
006110                                                                          
006120*        PASO DE LA SUMA DE LA VENTANA (UN DIA A LA VEZ).
006130 3220-SUMA-PASO-VENTANA SECTION.
006140*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
006150     COMPUTE WKS-VENTANA-POS = WKS-BUF-PUNTERO - WKS-VENTANA-K
006160*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
006170     IF WKS-VENTANA-POS <= 0
006180*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
006190        ADD 28 TO WKS-VENTANA-POS
006200     END-IF
006210*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
006220     ADD WKS-BUFFER(WKS-VENTANA-POS) TO WKS-VENTANA-SUMA.
006230 3220-SUMA-PASO-VENTANA-E. EXIT.
006240*----------------------------------------------------------------
006250*   ARMA EL RENGLON DE SALIDA (CSV) A PARTIR DEL REGISTRO
006260*----------------------------------------------------------------
006270 2900-ARMA-CSV-SALIDA SECTION.
006280*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
006290     MOVE SPACES TO WS-LINEA-HISTVTA
006300     MOVE SPACES TO WLV-RELLENO
006310     MOVE HV-LAG-1  TO WKS-ED-LAG-1
006320     MOVE HV-LAG-7  TO WKS-ED-LAG-7
006330     MOVE HV-ROLL-7  TO WKS-ED-ROLL-7
006340     MOVE HV-ROLL-28 TO WKS-ED-ROLL-28
006350*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
006360     STRING HV-FECHA               DELIMITED BY SIZE ','
006370            DELIMITED BY SIZE
006380            HV-QTY-VENDIDO          DELIMITED BY SIZE ','
006390            DELIMITED BY SIZE
006400            HV-MANZANA-INICIO       DELIMITED BY SIZE ','
006410            DELIMITED BY SIZE
006420            HV-MASA-INICIO          DELIMITED BY SIZE ','
006430            DELIMITED BY SIZE
006440            HV-MANZANA-FIN          DELIMITED BY SIZE ','
006450            DELIMITED BY SIZE
006460            HV-MASA-FIN             DELIMITED BY SIZE ','
006470            DELIMITED BY SIZE
006480            HV-RESURT-MANZANA       DELIMITED BY SIZE ','
006490            DELIMITED BY SIZE
006500            HV-RESURT-MASA          DELIMITED BY SIZE ','
006510            DELIMITED BY SIZE
006520            HV-DIA-SEMANA           DELIMITED BY SIZE ','
006530            DELIMITED BY SIZE
006540            HV-MES-NUM              DELIMITED BY SIZE ','
006550            DELIMITED BY SIZE
006560            HV-ES-FINDE             DELIMITED BY SIZE ','
006570            DELIMITED BY SIZE
006580            HV-ES-NAVIDAD           DELIMITED BY SIZE ','
006590            DELIMITED BY SIZE
006600            HV-ES-4JULIO            DELIMITED BY SIZE ','
006610            DELIMITED BY SIZE
006620            HV-ES-PIDAY             DELIMITED BY SIZE ','
006630            DELIMITED BY SIZE
006640            HV-ES-ACCIONGRACIAS     DELIMITED BY SIZE ','
006650            DELIMITED BY SIZE
006660            WKS-ED-LAG-1            DELIMITED BY SIZE ','
006670            DELIMITED BY SIZE
006680            HV-LAG-1-DEF            DELIMITED BY SIZE ','
006690            DELIMITED BY SIZE
006700            WKS-ED-LAG-7            DELIMITED BY SIZE ','
006710            DELIMITED BY SIZE
006720            HV-LAG-7-DEF            DELIMITED BY SIZE ','
006730            DELIMITED BY SIZE
006740            WKS-ED-ROLL-7           DELIMITED BY SIZE ','
006750            DELIMITED BY SIZE
006760            WKS-ED-ROLL-28          DELIMITED BY SIZE ','
006770            DELIMITED BY SIZE
006780            HV-REGISTRO-COMPLETO    DELIMITED BY SIZE
006790            INTO WS-LINEA-HISTVTA
006800     END-STRING.
006810 2900-ARMA-CSV-SALIDA-E. EXIT.
006820*----------------------------------------------------------------
006830*   ESTADISTICAS DE FIN DE CORRIDA (ESTILO CIERRE DE CIERRES1)
006840*----------------------------------------------------------------
006850 7000-ESTADISTICAS SECTION.
006860     DISPLAY '>>> PNENRIQ - ENRIQUECIMIENTO DE HISTORICO <<<'
006870             UPON CONSOLE
006880     DISPLAY '    REGISTROS LEIDOS      : ' WKS-TOT-LEIDOS
006890             UPON CONSOLE
006900     DISPLAY '    REGISTROS COMPLETOS   : ' WKS-TOT-COMPLETOS
006910             UPON CONSOLE
006920     DISPLAY '    REGISTROS INCOMPLETOS : ' WKS-TOT-INCOMPLETOS
006930             UPON CONSOLE.
006940 7000-ESTADISTICAS-E. EXIT.
