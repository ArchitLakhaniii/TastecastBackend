000100******************************************************************
000110* FECHA       : 12/01/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000140* PROGRAMA    : PNMODELO                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ENTRENA EL MODELO DE DEMANDA (REGRESION LINEAL   *
000170*             : CON REGULARIZACION RIDGE SOBRE VARIABLES ESTAN-  *
000180*             : DARIZADAS) A PARTIR DEL HISTORICO ENRIQUECIDO,   *
000190*             : CALCULA EL INTERVALO DE PREDICCION EMPIRICO Y    *
000200*             : PRODUCE EL PRONOSTICO RECURSIVO DIA A DIA PARA   *
000210*             : EL SIGUIENTE HORIZONTE, DEJANDOLO EN EL PLAN     *
000220*             : BASE PARA QUE PNESPCIA LE APLIQUE LA POLITICA DE *
000230*             : INVENTARIO Y LOS ESPECIALES.                     *
000240* ARCHIVOS    : VTAENRQ=C, PNDPLNB=A, PNDRESI=A                  *
000250* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000260* PROGRAMA(S) : NO APLICA                                        *
000270* INSTALADO   : 12/01/2024                                       *
000280* BPM/RATIONAL: 241683                                           *
000290* NOMBRE      : MODELO DE DEMANDA Y PRONOSTICO RECURSIVO         *
000300* DESCRIPCION : NUEVO DESARROLLO                                 *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.    PNMODELO.
000340 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000350 INSTALLATION.  PANADERIA SAN ISIDRO - DEPTO DE SISTEMAS.
000360 DATE-WRITTEN.  04/17/1991.
000370 DATE-COMPILED.
000380 SECURITY.      USO INTERNO - PANADERIA SAN ISIDRO.
000390******************************************************************
000400*                       BITACORA DE CAMBIOS                      *
000410*  FECHA     PROGR.  TICKET   DESCRIPCION                        *
000420*  --------  ------  -------  -------------------------------    *
000430*  04/17/91  PEDR    228862   PRIMERA VERSION: PROMEDIO MOVIL     *
000440*                             SIMPLE DE 7 DIAS, SIN MODELO.       *
000450*  20/09/92  PEDR    228863   SE REEMPLAZA POR REGRESION LINEAL   *
000460*                             CON LAS 11 VARIABLES ESTANDAR DEL   *
000470*                             HISTORICO ENRIQUECIDO.              *
000480*  08/06/94  MLOR    228867   SE AGREGA REGULARIZACION RIDGE      *
000490*                             (LAMBDA=1) PARA QUE NO SE DISPARE   *
000500*                             EL MODELO EN MESES CON POCA VENTA.  *
000510*  17/02/97  PEDR    229012   SE AGREGA INTERVALO DE PREDICCION   *
000520*                             POR CUANTILES EMPIRICOS DE LOS      *
000530*                             RESIDUOS DE ENTRENAMIENTO.          *
000540*  29/12/98  PEDR    229643   REVISION FIN DE SIGLO: EL AVANCE DE *
000550*                             FECHA DEL PRONOSTICO SE PRUEBA A    *
000560*                             PROPOSITO CONTRA EL CAMBIO DE SIGLO.*
000570*  14/08/03  RVAS    229903   SE PASA A GAUSS-JORDAN DIRECTO EN   *
000580*                             LUGAR DE INVERTIR LA MATRIZ A MANO. *
000590*  06/05/09  MLOR    230413   SE AGREGA EL RECORTE DEL HORIZONTE  *
000600*                             AL 31 DE DICIEMBRE DEL ANIO DE      *
000610*                             CORTE.                              *
000620*  25/01/16  PEDR    231825   SE PASA A CONVENCION PND.           *
000630*  12/01/24  EDRD    241683   REESCRITURA COMPLETA PARA LA        *
000640*                             PLANIFICACION DE DEMANDA DE LA      *
000650*                             PANADERIA (MANZANA Y MASA).         *
000660*  09/08/26  EDRD    241692   AUDITORIA DE ESTANDAR: SE SACAN     *
000670*                             WKS-GJ-PIVOTE, WKS-GJ-COL Y         *
000680*                             WKS-SQRT-I-M A 77 SUELTOS; SE PONE  *
000690*                             THRU EN LOS PERFORM DEL 000-MAIN Y  *
000700*                             DE VARIAS RUTINAS INTERNAS; SE      *
000710*                             ACHATA CON GO TO EL SALTO DE        *
000720*                             ENCABEZADO DE 2010-LEE-VTAENRQ Y EL *
000730*                             CORTE DE HORIZONTE DE 7100.         *
000740******************************************************************
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT VTAENRQ ASSIGN TO VTAENRQ
000820            ORGANIZATION  IS LINE SEQUENTIAL
000830            FILE STATUS   IS FS-VTAENRQ
000840                             FSE-VTAENRQ.
000850                                                                          
000860     SELECT PNDPLNB ASSIGN TO PNDPLNB
000870            ORGANIZATION  IS LINE SEQUENTIAL
000880            FILE STATUS   IS FS-PNDPLNB
000890                             FSE-PNDPLNB.
000900                                                                          
000910     SELECT PNDRESI ASSIGN TO PNDRESI
000920            ORGANIZATION  IS LINE SEQUENTIAL
000930            FILE STATUS   IS FS-PNDRESI
000940                             FSE-PNDRESI.
000950 DATA DIVISION.
000960 FILE SECTION.
000970******************************************************************
000980*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000990******************************************************************
001000*   HISTORICO ENRIQUECIDO (ENTRADA, TEXTO, SE LEE TRES VECES)
001010 FD  VTAENRQ
001020     RECORD CONTAINS 200 CHARACTERS.
001030 01  FD-LINEA-VTAENRQ               PIC X(200).
001040*   PLAN BASE DE PRONOSTICO (SALIDA, TEXTO)
001050 FD  PNDPLNB
001060     RECORD CONTAINS 120 CHARACTERS.
001070 01  FD-LINEA-PNDPLNB               PIC X(120).
001080*   PARES REAL/AJUSTADO DE ENTRENAMIENTO (SALIDA, TEXTO)
001090 FD  PNDRESI
001100     RECORD CONTAINS 80 CHARACTERS.
001110 01  FD-LINEA-PNDRESI               PIC X(80).
001120                                                                          
001130 WORKING-STORAGE SECTION.
001140******************************************************************
001150*   CONTADORES SUELTOS DEL GAUSS-JORDAN Y DE LA RAIZ CUADRADA,   *
001160*   DECLARADOS COMO 77 FUERA DE CUALQUIER GRUPO, AL ESTILO DE    *
001170*   LOS 77 DE FECHA/HORA/TIEMPO DE JM47ADM.                      *
001180******************************************************************
001190 77  WKS-GJ-PIVOTE                PIC 9(02) COMP.
001200 77  WKS-GJ-COL                   PIC 9(02) COMP.
001210 77  WKS-SQRT-I-M                 PIC 9(02) COMP.
001220******************************************************************
001230*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001240******************************************************************
001250 01  WKS-FS-STATUS.
001260     02  WKS-STATUS.
001270         04  FS-VTAENRQ             PIC 9(02) VALUE ZEROES.
001280         04  FSE-VTAENRQ.
001290             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001310             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001320         04  FS-PNDPLNB             PIC 9(02) VALUE ZEROES.
001330         04  FSE-PNDPLNB.
001340             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001350             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001360             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001370         04  FS-PNDRESI             PIC 9(02) VALUE ZEROES.
001380         04  FSE-PNDRESI.
001390             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001410             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001420         04  PROGRAMA               PIC X(08) VALUE SPACES.
001430         04  ARCHIVO                PIC X(08) VALUE SPACES.
001440         04  ACCION                 PIC X(10) VALUE SPACES.
001450         04  LLAVE                  PIC X(32) VALUE SPACES.
001460******************************************************************
001470*                     BANDERAS DE CONTROL                        *
001480******************************************************************
001490 01  WKS-BANDERAS.
001500     04  WKS-FIN-VTAENRQ            PIC 9(01) VALUE ZEROES.
001510         88  FIN-VTAENRQ                       VALUE 1.
001520*----------------------------------------------------------------
001530*   PARAMETROS DE LA CORRIDA (TARJETA R5, VER PNPARM01)
001540*----------------------------------------------------------------
001550     COPY PNPARM01.
001560*----------------------------------------------------------------
001570*   REGISTRO DE TRABAJO DEL HISTORICO ENRIQUECIDO Y SU RENGLON
001580*   CRUDO DE ENTRADA (SE REUTILIZA WS-LINEA-HISTVTA PARA CADA
001590*   UNA DE LAS TRES LECTURAS DE VTAENRQ)
001600*----------------------------------------------------------------
001610     COPY PNHISV01.
001620*----------------------------------------------------------------
001630*   RENGLON DE PLAN BASE DE SALIDA Y PAR DE RESIDUO DE SALIDA
001640*----------------------------------------------------------------
001650     COPY PNPLNB01.
001660 01  WS-LINEA-PLANBASE-VISTA REDEFINES WS-LINEA-PLANBASE.
001670     05  WLP-TEXTO                  PIC X(90).
001680     05  WLP-RELLENO                PIC X(30).
001690     COPY PNRESI01.
001700*----------------------------------------------------------------
001710*   VECTOR DE LAS 11 VARIABLES ESTANDAR DEL MODELO, EN ORDEN FIJO
001720*   1=DOW 2=MONTH 3=IS_WEEKEND 4=IS_XMAS 5=IS_JULY4 6=IS_PIDAY
001730*   7=IS_THANKSGIVING 8=LAG_1 9=LAG_7 10=ROLL7 11=ROLL28
001740*----------------------------------------------------------------
001750 01  WKS-VECTOR-CRUDO.
001760     05  WKS-VC-VALOR               PIC S9(06)V9(04) COMP-3
001770                                     OCCURS 11 TIMES.
001780*----------------------------------------------------------------
001790*   ACUMULADORES DE LA ESTANDARIZACION (PASO 1): SUMA, SUMA DE
001800*   CUADRADOS, MEDIA Y DESVIACION ESTANDAR POBLACIONAL POR CADA
001810*   UNA DE LAS 11 VARIABLES
001820*----------------------------------------------------------------
001830 01  WKS-ACUM-ESTANDAR.
001840     05  WKS-AE-SUMA                PIC S9(09)V9(04) COMP-3
001850                                     OCCURS 11 TIMES.
001860     05  WKS-AE-SUMA-CUAD           PIC S9(11)V9(04) COMP-3
001870                                     OCCURS 11 TIMES.
001880     05  WKS-AE-MEDIA               PIC S9(06)V9(08) COMP-3
001890                                     OCCURS 11 TIMES.
001900     05  WKS-AE-DESVIACION          PIC S9(06)V9(08) COMP-3
001910                                     OCCURS 11 TIMES.
001920 01  WKS-N-COMPLETOS                PIC 9(07) COMP VALUE 0.
001930 01  WKS-N-COMPLETOS-DEC            PIC S9(07)V9(04) COMP-3.
001940 01  WKS-VARIANZA-TEMP              PIC S9(06)V9(08) COMP-3.
001950*----------------------------------------------------------------
001960*   MATRIZ DE ECUACIONES NORMALES AUMENTADA (PASO 2), 12x13:
001970*   12 = INTERCEPTO + 11 VARIABLES ESTANDAR; COLUMNA 13 = LADO
001980*   DERECHO. LAMBDA=1 SE SUMA A LA DIAGONAL, EXCEPTO AL INTERCEPTO
001990*----------------------------------------------------------------
002000 01  WKS-MATRIZ-AUMENTADA.
002010     05  WKS-MA-FILA                OCCURS 12 TIMES.
002020         10  WKS-MA-COL             PIC S9(09)V9(06) COMP-3
002030                                     OCCURS 13 TIMES.
002040 01  WKS-COEFICIENTES.
002050     05  WKS-COEF                   PIC S9(06)V9(08) COMP-3
002060                                     OCCURS 12 TIMES.
002070 01  WKS-GAUSS-IDX.
002080*        WKS-GJ-PIVOTE Y WKS-GJ-COL QUEDARON COMO 77 SUELTOS,
002090*        DE FRENTE EN WORKING-STORAGE. AQUI SOLO SE DEJAN LOS
002100*        QUE TODAVIA HACEN JUEGO DE GRUPO CON WKS-GJ-FACTOR.
002110     05  WKS-GJ-FILA                PIC 9(02) COMP.
002120     05  WKS-GJ-FACTOR              PIC S9(09)V9(06) COMP-3.
002130 01  WKS-XVEC.
002140*        VALOR 1.0 EN LA POSICION DEL INTERCEPTO, LUEGO LAS 11
002150*        VARIABLES ESTANDARIZADAS DE LA FILA EN CURSO
002160     05  WKS-X-VALOR                PIC S9(06)V9(08) COMP-3
002170                                     OCCURS 12 TIMES.
002180 01  WKS-Y-ACTUAL                   PIC S9(06)V9(04) COMP-3.
002190*----------------------------------------------------------------
002200*   TABLA DE RESIDUOS DE ENTRENAMIENTO (PARA EL CUANTIL EMPIRICO)
002210*----------------------------------------------------------------
002220 01  WKS-TABLA-RESIDUOS.
002230     05  WKS-RESID                  PIC S9(06)V9(04) COMP-3
002240                                     OCCURS 3660 TIMES.
002250 01  WKS-N-RESID                    PIC 9(07) COMP VALUE 0.
002260 01  WKS-ORDENA-IDX.
002270     05  WKS-ORD-I                  PIC 9(07) COMP.
002280     05  WKS-ORD-J                  PIC 9(07) COMP.
002290     05  WKS-ORD-TEMP               PIC S9(06)V9(04) COMP-3.
002300 01  WKS-CUANTILES.
002310     05  WKS-Q-INFERIOR             PIC S9(06)V9(04) COMP-3.
002320     05  WKS-Q-SUPERIOR             PIC S9(06)V9(04) COMP-3.
002330 01  WKS-CUANTIL-TEMP.
002340     05  WKS-CT-POS                 PIC S9(07)V9(04) COMP-3.
002350     05  WKS-CT-PISO                PIC 9(07) COMP.
002360     05  WKS-CT-TECHO               PIC 9(07) COMP.
002370     05  WKS-CT-FRACCION            PIC S9(01)V9(04) COMP-3.
002380     05  WKS-CT-FRAC-POS            PIC S9(01)V9(08) COMP-3.
002390     05  WKS-CT-RESULTADO           PIC S9(06)V9(04) COMP-3.
002400*----------------------------------------------------------------
002410*   AREA DE TRABAJO DE LA RAIZ CUADRADA POR NEWTON-RAPHSON,
002420*   USADA UNICAMENTE PARA LA DESVIACION ESTANDAR DEL PASO 1
002430*----------------------------------------------------------------
002440 01  WKS-RAIZ-AREA-M.
002450     05  WKS-SQRT-ENTRADA-M         PIC S9(06)V9(08) COMP-3.
002460     05  WKS-SQRT-RESULTADO-M       PIC S9(06)V9(08) COMP-3.
002470*        WKS-SQRT-I-M SE MUDO A 77 SUELTO EN WORKING-STORAGE.
002480*----------------------------------------------------------------
002490*   TABLA CIRCULAR DE VENTA (28 DIAS) QUE ALIMENTA LOS REZAGOS Y
002500*   PROMEDIOS MOVILES, TANTO AL FINAL DEL HISTORICO COMO DURANTE
002510*   EL PRONOSTICO RECURSIVO (SE LE VAN AGREGANDO LOS DIAS NUEVOS)
002520*----------------------------------------------------------------
002530 01  WKS-BUFFER-VENTAS.
002540     05  WKS-BUFFER                 PIC S9(06)V9(04) COMP-3
002550                                     OCCURS 28 TIMES.
002560     05  WKS-BUF-PUNTERO            PIC 9(02) COMP VALUE 1.
002570     05  WKS-BUF-TOTAL-VISTOS       PIC 9(09) COMP VALUE 0.
002580 01  WKS-VENTANA.
002590     05  WKS-VENTANA-N              PIC 9(02) COMP.
002600     05  WKS-VENTANA-K              PIC 9(02) COMP.
002610     05  WKS-VENTANA-POS            PIC 9(02) COMP.
002620     05  WKS-VENTANA-SUMA           PIC S9(08)V9(04) COMP-3.
002630*----------------------------------------------------------------
002640*   ULTIMA FECHA VISTA EN EL HISTORICO (PUNTO DE PARTIDA DEL
002650*   PRONOSTICO RECURSIVO), Y FECHA DE TRABAJO DURANTE EL LOOP
002660*----------------------------------------------------------------
002670 01  WKS-ULTIMA-FECHA.
002680     05  WKS-UF-ANIO                PIC 9(04) COMP.
002690     05  WKS-UF-MES                 PIC 9(02) COMP.
002700     05  WKS-UF-DIA                 PIC 9(02) COMP.
002710 01  WKS-FECHA-TRABAJO.
002720     05  WKS-FT-ANIO                PIC 9(04) COMP.
002730     05  WKS-FT-MES                 PIC 9(02) COMP.
002740     05  WKS-FT-DIA                 PIC 9(02) COMP.
002750*----------------------------------------------------------------
002760*   CAMPOS EDITADOS (DISPLAY) DE LOS VALORES COMP-3 QUE SE
002770*   ESCRIBEN EN LOS ARCHIVOS DE TEXTO PNDRESI Y PNDPLNB -- UN
002780*   CAMPO COMP-3 NO SE PUEDE STREAMEAR DIRECTO CON STRING
002790*----------------------------------------------------------------
002800 01  WKS-CAMPOS-EDITADOS.
002810     05  WKS-ED-AJUSTADO             PIC -9(06).9(04).
002820     05  WKS-ED-PRED-MEDIA           PIC -9(06).9(04).
002830     05  WKS-ED-PRED-INFERIOR        PIC -9(06).9(04).
002840     05  WKS-ED-PRED-SUPERIOR        PIC -9(06).9(04).
002850*----------------------------------------------------------------
002860*   FECHA DE TRABAJO EN FORMA DISPLAY, PARA ARMAR EL AAAA-MM-DD
002870*   DEL RENGLON DE SALIDA SIN MOVER UN CAMPO COMP DIRECTO A UN
002880*   SUBSTRING ALFANUMERICO
002890*----------------------------------------------------------------
002900 01  WKS-FT-EDITADA.
002910     05  WKS-FT-ANIO-ED              PIC 9(04).
002920     05  WKS-FT-MES-ED               PIC 9(02).
002930     05  WKS-FT-DIA-ED               PIC 9(02).
002940*----------------------------------------------------------------
002950*   CAMPOS DE TEXTO CRUDO PARA LOS 4 VALORES EDITADOS (SIGNO,
002960*   ENTERO, PUNTO, DECIMALES) QUE TRAE EL HISTORICO ENRIQUECIDO
002970*   PARA LAG-1/LAG-7/ROLL-7/ROLL-28, Y SU CONVERSION A COMP-3
002980*----------------------------------------------------------------
002990 01  WKS-TXT-EDITADOS.
003000     05  WKS-TXT-LAG-1                PIC X(12).
003010     05  WKS-TXT-LAG-7                PIC X(12).
003020     05  WKS-TXT-ROLL-7               PIC X(12).
003030     05  WKS-TXT-ROLL-28              PIC X(12).
003040 01  WKS-CONV-EDITADO.
003050     05  WKS-CE-ENTRADA               PIC X(12).
003060     05  WKS-CE-SIGNO                 PIC X(01).
003070     05  WKS-CE-ENTERO-X               PIC X(06).
003080     05  WKS-CE-ENTERO-N               PIC 9(06).
003090     05  WKS-CE-DECIMAL-X              PIC X(04).
003100     05  WKS-CE-DECIMAL-N              PIC 9(04).
003110     05  WKS-CE-SALIDA                 PIC S9(06)V9(04) COMP-3.
003120*----------------------------------------------------------------
003130*   TABLA DE DIAS POR MES (NO BISIESTO), CARGADA POR REDEFINES
003140*   IGUAL QUE LA TABLA-DIAS DE CIERRES1, PARA AVANZAR LA FECHA
003150*   DEL PRONOSTICO DIA A DIA
003160*----------------------------------------------------------------
003170 01  TABLA-DIAS-MES-INI.
003180     05  FILLER                     PIC 9(02) VALUE 31.
003190     05  FILLER                     PIC 9(02) VALUE 28.
003200     05  FILLER                     PIC 9(02) VALUE 31.
003210     05  FILLER                     PIC 9(02) VALUE 30.
003220     05  FILLER                     PIC 9(02) VALUE 31.
003230     05  FILLER                     PIC 9(02) VALUE 30.
003240     05  FILLER                     PIC 9(02) VALUE 31.
003250     05  FILLER                     PIC 9(02) VALUE 31.
003260     05  FILLER                     PIC 9(02) VALUE 30.
003270     05  FILLER                     PIC 9(02) VALUE 31.
003280     05  FILLER                     PIC 9(02) VALUE 30.
003290     05  FILLER                     PIC 9(02) VALUE 31.
003300 01  WS-TABLA-DIAS-MES REDEFINES TABLA-DIAS-MES-INI.
003310     05  DIAS-DEL-MES               PIC 9(02) OCCURS 12 TIMES.
003320 01  WKS-DIAS-MES-TOPE              PIC 9(02) COMP.
003330 01  WKS-BISIESTO.
003340     05  WKS-BIS-R4                 PIC 9(02) COMP.
003350     05  WKS-BIS-R100               PIC 9(02) COMP.
003360     05  WKS-BIS-R400               PIC 9(03) COMP.
003370     05  WKS-ES-BISIESTO            PIC 9(01) COMP.
003380*----------------------------------------------------------------
003390*   FECHA DE FIN DEL HORIZONTE (RECORTADA AL 31/12 DEL ANIO DE
003400*   CORTE) Y BANDERA DE FIN DE LOOP DEL PRONOSTICO
003410*----------------------------------------------------------------
003420 01  WKS-HORIZONTE.
003430     05  WKS-DIAS-PRONOSTICADOS     PIC 9(04) COMP VALUE 0.
003440     05  WKS-FIN-HORIZONTE          PIC 9(01) COMP VALUE 0.
003450         88  TERMINO-HORIZONTE                 VALUE 1.
003460*----------------------------------------------------------------
003470*   AREA DE TRABAJO DE LA CONGRUENCIA DE ZELLER Y LOS FERIADOS,
003480*   IDENTICA A LA DE PNENRIQ (EL PRONOSTICO NECESITA CALCULAR SUS
003490*   PROPIAS BANDERAS DE CALENDARIO PARA FECHAS QUE TODAVIA NO
003500*   EXISTEN EN EL HISTORICO)
003510*----------------------------------------------------------------
003520 01  TABLA-FERIADOS-FIJOS-INI.
003530     05  FILLER                     PIC 9(04) VALUE 1225.
003540     05  FILLER                     PIC 9(04) VALUE 0704.
003550     05  FILLER                     PIC 9(04) VALUE 0314.
003560 01  WS-TABLA-FERIADOS REDEFINES TABLA-FERIADOS-FIJOS-INI.
003570     05  FER-FIJO-MMDD              PIC 9(04) OCCURS 3 TIMES.
003580 01  WKS-FERIADO-IDX                PIC 9(01) COMP.
003590 01  WKS-MMDD-ACTUAL                PIC 9(04).
003600 01  WKS-BANDERAS-FERIADO-FIJO.
003610     05  WKS-ES-FERIADO-FIJO        PIC 9(01) COMP OCCURS 3 TIMES.
003620 01  WKS-ZELLER.
003630     05  WKS-Z-ANIO                 PIC 9(04) COMP.
003640     05  WKS-Z-MES                  PIC 9(02) COMP.
003650     05  WKS-Z-DIA                  PIC 9(02) COMP.
003660     05  WKS-Z-MES-AJUST            PIC 9(02) COMP.
003670     05  WKS-Z-ANIO-AJUST           PIC 9(04) COMP.
003680     05  WKS-Z-SIGLO                PIC 9(02) COMP.
003690     05  WKS-Z-ANIO-SIGLO           PIC 9(02) COMP.
003700     05  WKS-Z-TEMP-A               PIC S9(06) COMP.
003710     05  WKS-Z-TEMP-B               PIC S9(06) COMP.
003720     05  WKS-Z-DIV-4-K              PIC S9(06) COMP.
003730     05  WKS-Z-DIV-4-J              PIC S9(06) COMP.
003740     05  WKS-Z-H                    PIC S9(06) COMP.
003750     05  WKS-Z-DOW-SABADO-CERO      PIC S9(04) COMP.
003760     05  WKS-Z-DOW-LUNES-CERO       PIC S9(04) COMP.
003770 01  WKS-ACCIONGRACIAS.
003780     05  WKS-AG-OFFSET              PIC S9(04) COMP.
003790     05  WKS-AG-DIA                 PIC S9(04) COMP.
003800     05  WKS-DIA-ACTUAL             PIC 9(02) COMP.
003810*----------------------------------------------------------------
003820*   CARACTERISTICAS DEL DIA EN CURSO DEL PRONOSTICO RECURSIVO
003830*----------------------------------------------------------------
003840 01  WKS-DIA-PRONOSTICO.
003850     05  WKS-DP-DOW                 PIC 9(01) COMP.
003860     05  WKS-DP-MES                 PIC 9(02) COMP.
003870     05  WKS-DP-FINDE               PIC 9(01) COMP.
003880     05  WKS-DP-NAVIDAD             PIC 9(01) COMP.
003890     05  WKS-DP-4JULIO              PIC 9(01) COMP.
003900     05  WKS-DP-PIDAY               PIC 9(01) COMP.
003910     05  WKS-DP-ACCIONGRACIAS       PIC 9(01) COMP.
003920     05  WKS-DP-LAG-1               PIC S9(06)V9(04) COMP-3.
003930     05  WKS-DP-LAG-7               PIC S9(06)V9(04) COMP-3.
003940     05  WKS-DP-ROLL-7              PIC S9(06)V9(04) COMP-3.
003950     05  WKS-DP-ROLL-28             PIC S9(06)V9(04) COMP-3.
003960     05  WKS-DP-PREDICHO            PIC S9(06)V9(04) COMP-3.
003970     05  WKS-DP-QTY-ENTERO          PIC S9(06) COMP.
003980 LINKAGE SECTION.
003990******************************************************************
004000 PROCEDURE DIVISION.
004010******************************************************************
004020 000-MAIN SECTION.
004030*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004040     MOVE 'PNMODELO' TO PROGRAMA
004050*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
004060     PERFORM 2000-ESTANDARIZA THRU 2000-ESTANDARIZA-E
004070*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
004080     PERFORM 3000-ACUMULA-NORMALES THRU 3000-ACUMULA-NORMALES-E
004090*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
004100     PERFORM 4000-RESUELVE-GAUSS THRU 4000-RESUELVE-GAUSS-E
004110*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
004120     PERFORM 5000-RESIDUOS THRU 5000-RESIDUOS-E
004130     PERFORM 6000-CUANTIL-EMPIRICO
004140        THRU 6000-CUANTIL-EMPIRICO-E
004150*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
004160     PERFORM APERTURA-PNDPLNB THRU APERTURA-PNDPLNB-E
004170     PERFORM 7000-PRONOSTICO-RECURSIVO
004180        THRU 7000-PRONOSTICO-RECURSIVO-E
004190*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
004200     CLOSE PNDPLNB
004210     DISPLAY '>>> PNMODELO - MODELO Y PRONOSTICO <<<' UPON CONSOLE
004220     DISPLAY '    REGISTROS DE ENTRENAMIENTO : ' WKS-N-COMPLETOS
004230             UPON CONSOLE
004240     DISPLAY '    DIAS PRONOSTICADOS         : '
004250             WKS-DIAS-PRONOSTICADOS UPON CONSOLE
004260     STOP RUN.
004270 000-MAIN-E. EXIT.
004280*----------------------------------------------------------------
004290*   PASO 1: LEE VTAENRQ, ACUMULA SUMA Y SUMA DE CUADRADOS DE LAS
004300*   11 VARIABLES SOBRE LOS REGISTROS COMPLETOS, Y DE PASO VA
004310*   DEJANDO LA TABLA CIRCULAR Y LA ULTIMA FECHA LISTAS PARA EL
004320*   PRONOSTICO RECURSIVO (NO HACE FALTA UNA CUARTA PASADA)
004330*----------------------------------------------------------------
004340 2000-ESTANDARIZA SECTION.
004350*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004360     MOVE 'OPEN'     TO ACCION
004370     MOVE SPACES     TO LLAVE
004380     MOVE 'VTAENRQ'  TO ARCHIVO
004390     MOVE 0 TO WKS-FIN-VTAENRQ
004400*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
004410     OPEN INPUT VTAENRQ
004420*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
004430     IF FS-VTAENRQ NOT EQUAL 0
004440*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
004450        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004460                              FS-VTAENRQ, FSE-VTAENRQ
004470        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO VTAENRQ<<<"
004480                UPON CONSOLE
004490*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004500        MOVE 91 TO RETURN-CODE
004510        STOP RUN
004520     END-IF
004530*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
004540     PERFORM 2010-LEE-VTAENRQ THRU 2010-LEE-VTAENRQ-E
004550*        CICLO REPETITIVO HASTA CUMPLIR LA CONDICION DE PARO.
004560     PERFORM 2020-ACUMULA-FILA UNTIL FIN-VTAENRQ
004570*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
004580     CLOSE VTAENRQ
004590*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
004600     PERFORM 2030-CALCULA-MEDIA-DESV THRU 2030-CALCULA-MEDIA-DESV-E
004610        VARYING WKS-GJ-COL FROM 1 BY 1 UNTIL WKS-GJ-COL > 11.
004620 2000-ESTANDARIZA-E. EXIT.
004630                                                                          
004640*        LECTURA UNITARIA DE UN RENGLON DEL ENRIQUECIDO (VTAENRQ).
004650 2010-LEE-VTAENRQ SECTION.
004660*        SI EL RENGLON LEIDO ES EL ENCABEZADO DEL CSV (EMPIEZA
004670*        CON 'DATE'), SE REGRESA A LEER SIN PASAR POR EL PERFORM
004680*        DE ARRIBA, AL ESTILO DE VUELTA POR GO TO DE ANTES.
004690 2010-LEE-VTAENRQ-LOOP.
004700*        LECTURA DEL SIGUIENTE REGISTRO DEL ARCHIVO.
004710     READ VTAENRQ INTO FD-LINEA-VTAENRQ
004720        AT END
004730*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004740           MOVE 1 TO WKS-FIN-VTAENRQ
004750     END-READ
004760*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
004770     IF FIN-VTAENRQ
004780        GO TO 2010-LEE-VTAENRQ-E
004790     END-IF
004800*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
004810     IF FD-LINEA-VTAENRQ(1:4) = 'DATE'
004820        GO TO 2010-LEE-VTAENRQ-LOOP
004830     END-IF
004840*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
004850     PERFORM 2900-DESARMA-CSV THRU 2900-DESARMA-CSV-E.
004860 2010-LEE-VTAENRQ-E. EXIT.
004870*----------------------------------------------------------------
004880*   PARTE UN RENGLON DEL HISTORICO ENRIQUECIDO EN SUS CAMPOS
004890*----------------------------------------------------------------
004900 2900-DESARMA-CSV SECTION.
004910*        SE DESCOMPONE EL CAMPO RECIBIDO EN SUS PARTES.
004920     UNSTRING FD-LINEA-VTAENRQ DELIMITED BY ','
004930              INTO HV-FECHA, HV-QTY-VENDIDO,
004940                   HV-MANZANA-INICIO, HV-MASA-INICIO,
004950                   HV-MANZANA-FIN, HV-MASA-FIN,
004960                   HV-RESURT-MANZANA, HV-RESURT-MASA,
004970                   HV-DIA-SEMANA, HV-MES-NUM, HV-ES-FINDE,
004980                   HV-ES-NAVIDAD, HV-ES-4JULIO, HV-ES-PIDAY,
004990                   HV-ES-ACCIONGRACIAS,
005000                   WKS-TXT-LAG-1, HV-LAG-1-DEF,
005010                   WKS-TXT-LAG-7, HV-LAG-7-DEF,
005020                   WKS-TXT-ROLL-7, WKS-TXT-ROLL-28,
005030                   HV-REGISTRO-COMPLETO
005040     END-UNSTRING
005050*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005060     MOVE WKS-TXT-LAG-1  TO WKS-CE-ENTRADA
005070*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
005080     PERFORM 2950-CONVIERTE-EDITADO THRU 2950-CONVIERTE-EDITADO-E
005090*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005100     MOVE WKS-CE-SALIDA  TO HV-LAG-1
005110     MOVE WKS-TXT-LAG-7  TO WKS-CE-ENTRADA
005120*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
005130     PERFORM 2950-CONVIERTE-EDITADO THRU 2950-CONVIERTE-EDITADO-E
005140*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005150     MOVE WKS-CE-SALIDA  TO HV-LAG-7
005160     MOVE WKS-TXT-ROLL-7 TO WKS-CE-ENTRADA
005170*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
005180     PERFORM 2950-CONVIERTE-EDITADO THRU 2950-CONVIERTE-EDITADO-E
005190*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005200     MOVE WKS-CE-SALIDA  TO HV-ROLL-7
005210     MOVE WKS-TXT-ROLL-28 TO WKS-CE-ENTRADA
005220*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
005230     PERFORM 2950-CONVIERTE-EDITADO THRU 2950-CONVIERTE-EDITADO-E
005240*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005250     MOVE WKS-CE-SALIDA  TO HV-ROLL-28
005260     MOVE HV-FECHA-ANIO-X TO WKS-UF-ANIO
005270     MOVE HV-FECHA-MES-X  TO WKS-UF-MES
005280     MOVE HV-FECHA-DIA-X  TO WKS-UF-DIA
005290     MOVE HV-QTY-VENDIDO TO WKS-BUFFER(WKS-BUF-PUNTERO)
005300     ADD 1 TO WKS-BUF-PUNTERO
005310*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
005320     IF WKS-BUF-PUNTERO > 28
005330*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005340        MOVE 1 TO WKS-BUF-PUNTERO
005350     END-IF
005360*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005370     ADD 1 TO WKS-BUF-TOTAL-VISTOS.
005380 2900-DESARMA-CSV-E. EXIT.
005390*----------------------------------------------------------------
005400*   CONVIERTE UN CAMPO EDITADO (SIGNO, 6 ENTEROS, PUNTO, 4
005410*   DECIMALES) TRAIDO DEL HISTORICO ENRIQUECIDO A COMP-3, YA QUE
005420*   NO SE PUEDE HACER UN UNSTRING/MOVE DIRECTO DE TEXTO CON PUNTO
005430*   DECIMAL A UN CAMPO NUMERICO EMPACADO
005440*----------------------------------------------------------------
005450 2950-CONVIERTE-EDITADO SECTION.
005460*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
005470     MOVE WKS-CE-ENTRADA(1:1) TO WKS-CE-SIGNO
005480     MOVE WKS-CE-ENTRADA(2:6) TO WKS-CE-ENTERO-X
005490     MOVE WKS-CE-ENTRADA(9:4) TO WKS-CE-DECIMAL-X
005500     MOVE WKS-CE-ENTERO-X    TO WKS-CE-ENTERO-N
005510     MOVE WKS-CE-DECIMAL-X   TO WKS-CE-DECIMAL-N
005520     COMPUTE WKS-CE-SALIDA ROUNDED =
005530             WKS-CE-ENTERO-N + (WKS-CE-DECIMAL-N / 10000)
005540*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
005550     IF WKS-CE-SIGNO = '-'
005560*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
005570        COMPUTE WKS-CE-SALIDA = WKS-CE-SALIDA * -1
005580     END-IF.
005590 2950-CONVIERTE-EDITADO-E. EXIT.
005600*----------------------------------------------------------------
005610*   ACUMULA SUMA / SUMA DE CUADRADOS DE LAS 11 VARIABLES SOBRE
005620*   LOS REGISTROS COMPLETOS UNICAMENTE (LOS DEMAS SE DESCARTAN
005630*   DEL ENTRENAMIENTO, PERO YA APORTARON A LA TABLA CIRCULAR)
005640*----------------------------------------------------------------
005650 2020-ACUMULA-FILA SECTION.
005660*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
005670     IF HV-REGISTRO-COMPLETO = 1
005680*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
005690        MOVE HV-DIA-SEMANA        TO WKS-VC-VALOR(1)
005700        MOVE HV-MES-NUM           TO WKS-VC-VALOR(2)
005710        MOVE HV-ES-FINDE          TO WKS-VC-VALOR(3)
005720        MOVE HV-ES-NAVIDAD        TO WKS-VC-VALOR(4)
005730        MOVE HV-ES-4JULIO         TO WKS-VC-VALOR(5)
005740        MOVE HV-ES-PIDAY          TO WKS-VC-VALOR(6)
005750        MOVE HV-ES-ACCIONGRACIAS  TO WKS-VC-VALOR(7)
005760        MOVE HV-LAG-1             TO WKS-VC-VALOR(8)
005770        MOVE HV-LAG-7             TO WKS-VC-VALOR(9)
005780        MOVE HV-ROLL-7            TO WKS-VC-VALOR(10)
005790        MOVE HV-ROLL-28           TO WKS-VC-VALOR(11)
005800*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
005810        PERFORM 2025-ACUMULA-VARIABLE THRU 2025-ACUMULA-VARIABLE-E
005820           VARYING WKS-GJ-COL FROM 1 BY 1 UNTIL WKS-GJ-COL > 11
005830*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
005840        ADD 1 TO WKS-N-COMPLETOS
005850     END-IF
005860     PERFORM 2010-LEE-VTAENRQ.
005870 2020-ACUMULA-FILA-E. EXIT.
005880                                                                          
005890*        ACUMULA SUMA Y SUMA DE CUADRADOS DE UNA VARIABLE.
005900 2025-ACUMULA-VARIABLE SECTION.
005910*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
005920     ADD WKS-VC-VALOR(WKS-GJ-COL) TO WKS-AE-SUMA(WKS-GJ-COL)
005930     COMPUTE WKS-AE-SUMA-CUAD(WKS-GJ-COL) ROUNDED =
005940             WKS-AE-SUMA-CUAD(WKS-GJ-COL)
005950                + (WKS-VC-VALOR(WKS-GJ-COL)
005960                     * WKS-VC-VALOR(WKS-GJ-COL)).
005970 2025-ACUMULA-VARIABLE-E. EXIT.
005980*----------------------------------------------------------------
005990*   MEDIA Y DESVIACION ESTANDAR POBLACIONAL POR VARIABLE. SI LA
006000*   DESVIACION SALE CERO, LA COLUMNA SE DEJA EN CERO (REGLA U3)
006010*----------------------------------------------------------------
006020 2030-CALCULA-MEDIA-DESV SECTION.
006030*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
006040     MOVE WKS-N-COMPLETOS TO WKS-N-COMPLETOS-DEC
006050     COMPUTE WKS-AE-MEDIA(WKS-GJ-COL) ROUNDED =
006060             WKS-AE-SUMA(WKS-GJ-COL) / WKS-N-COMPLETOS-DEC
006070*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
006080     COMPUTE WKS-VARIANZA-TEMP ROUNDED =
006090             (WKS-AE-SUMA-CUAD(WKS-GJ-COL) / WKS-N-COMPLETOS-DEC)
006100              - (WKS-AE-MEDIA(WKS-GJ-COL)
006110                   * WKS-AE-MEDIA(WKS-GJ-COL))
006120*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
006130     IF WKS-VARIANZA-TEMP > 0
006140*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
006150        MOVE WKS-VARIANZA-TEMP TO WKS-SQRT-ENTRADA-M
006160*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
006170        PERFORM 600-CALCULA-RAIZ THRU 600-CALCULA-RAIZ-E
006180*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
006190        MOVE WKS-SQRT-RESULTADO-M TO WKS-AE-DESVIACION(WKS-GJ-COL)
006200     ELSE
006210*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
006220        MOVE 0 TO WKS-AE-DESVIACION(WKS-GJ-COL)
006230     END-IF.
006240 2030-CALCULA-MEDIA-DESV-E. EXIT.
006250*----------------------------------------------------------------
006260*   PASO 2: RELEE VTAENRQ Y ACUMULA LA MATRIZ DE ECUACIONES
006270*   NORMALES (Z'Z + LAMBDA*D) X = Z'Y SOBRE LAS VARIABLES YA
006280*   ESTANDARIZADAS, CON EL INTERCEPTO SIN PENALIZAR
006290*----------------------------------------------------------------
006300 3000-ACUMULA-NORMALES SECTION.
006310*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
006320     PERFORM 3005-LIMPIA-MATRIZ THRU 3005-LIMPIA-MATRIZ-E
006330        VARYING WKS-GJ-FILA FROM 1 BY 1 UNTIL WKS-GJ-FILA > 12
006340*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
006350     MOVE 'OPEN'     TO ACCION
006360     MOVE SPACES     TO LLAVE
006370     MOVE 'VTAENRQ'  TO ARCHIVO
006380     MOVE 0 TO WKS-FIN-VTAENRQ
006390*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
006400     OPEN INPUT VTAENRQ
006410*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
006420     IF FS-VTAENRQ NOT EQUAL 0
006430*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
006440        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006450                              FS-VTAENRQ, FSE-VTAENRQ
006460        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO VTAENRQ<<<"
006470                UPON CONSOLE
006480*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
006490        MOVE 91 TO RETURN-CODE
006500        STOP RUN
006510     END-IF
006520*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
006530     PERFORM 2010-LEE-VTAENRQ THRU 2010-LEE-VTAENRQ-E
006540*        SE REPITE EL PARRAFO HASTA AGOTAR LA CONDICION.
006550     PERFORM 3020-ACUMULA-FILA-NORMAL UNTIL FIN-VTAENRQ
006560*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
006570     CLOSE VTAENRQ
006580*        LAMBDA=1 EN LA DIAGONAL, SALVO EL INTERCEPTO (FILA 1)
006590     PERFORM 3030-SUMA-LAMBDA THRU 3030-SUMA-LAMBDA-E
006600        VARYING WKS-GJ-FILA FROM 2 BY 1 UNTIL WKS-GJ-FILA > 12.
006610 3000-ACUMULA-NORMALES-E. EXIT.
006620                                                                          
006630*        PONE EN CERO TODA LA MATRIZ DE NORMALES ANTES DE ACUMULAR.
006640 3005-LIMPIA-MATRIZ SECTION.
006650*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
006660     PERFORM 3006-LIMPIA-COLUMNA THRU 3006-LIMPIA-COLUMNA-E
006670        VARYING WKS-GJ-COL FROM 1 BY 1 UNTIL WKS-GJ-COL > 13.
006680 3005-LIMPIA-MATRIZ-E. EXIT.
006690                                                                          
006700*        PONE EN CERO UNA FILA DE LA MATRIZ DE NORMALES.
006710 3006-LIMPIA-COLUMNA SECTION.
006720*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
006730     MOVE 0 TO WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-COL).
006740 3006-LIMPIA-COLUMNA-E. EXIT.
006750                                                                          
006760*        ACUMULA UNA FILA DEL SISTEMA DE ECUACIONES NORMALES.
006770 3020-ACUMULA-FILA-NORMAL SECTION.
006780*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
006790     IF HV-REGISTRO-COMPLETO = 1
006800*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
006810        PERFORM 3040-ARMA-VECTOR-X THRU 3040-ARMA-VECTOR-X-E
006820*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
006830        MOVE HV-QTY-VENDIDO TO WKS-Y-ACTUAL
006840        PERFORM 3050-ACUMULA-FILA-MATRIZ
006850           THRU 3050-ACUMULA-FILA-MATRIZ-E
006860           VARYING WKS-GJ-FILA FROM 1 BY 1 UNTIL WKS-GJ-FILA > 12
006870     END-IF
006880     PERFORM 2010-LEE-VTAENRQ.
006890 3020-ACUMULA-FILA-NORMAL-E. EXIT.
006900*----------------------------------------------------------------
006910*   ARMA EL VECTOR X (1, Z1..Z11) ESTANDARIZANDO CON LA MEDIA Y
006920*   LA DESVIACION DE LA PASADA 1 (SI DESVIACION=0 SE DEJA EN 0)
006930*----------------------------------------------------------------
006940 3040-ARMA-VECTOR-X SECTION.
006950*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
006960     MOVE 1 TO WKS-X-VALOR(1)
006970     MOVE HV-DIA-SEMANA        TO WKS-VC-VALOR(1)
006980     MOVE HV-MES-NUM           TO WKS-VC-VALOR(2)
006990     MOVE HV-ES-FINDE          TO WKS-VC-VALOR(3)
007000     MOVE HV-ES-NAVIDAD        TO WKS-VC-VALOR(4)
007010     MOVE HV-ES-4JULIO         TO WKS-VC-VALOR(5)
007020     MOVE HV-ES-PIDAY          TO WKS-VC-VALOR(6)
007030     MOVE HV-ES-ACCIONGRACIAS  TO WKS-VC-VALOR(7)
007040     MOVE HV-LAG-1             TO WKS-VC-VALOR(8)
007050     MOVE HV-LAG-7             TO WKS-VC-VALOR(9)
007060     MOVE HV-ROLL-7            TO WKS-VC-VALOR(10)
007070     MOVE HV-ROLL-28           TO WKS-VC-VALOR(11)
007080*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
007090     PERFORM 3045-ESTANDARIZA-VALOR THRU 3045-ESTANDARIZA-VALOR-E
007100        VARYING WKS-GJ-COL FROM 1 BY 1 UNTIL WKS-GJ-COL > 11.
007110 3040-ARMA-VECTOR-X-E. EXIT.
007120                                                                          
007130*        ESTANDARIZA UN VALOR CON MEDIA/DESVIACION DE LA VARIABLE.
007140 3045-ESTANDARIZA-VALOR SECTION.
007150*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
007160     IF WKS-AE-DESVIACION(WKS-GJ-COL) = 0
007170*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
007180        MOVE 0 TO WKS-X-VALOR(WKS-GJ-COL + 1)
007190     ELSE
007200*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
007210        COMPUTE WKS-X-VALOR(WKS-GJ-COL + 1) ROUNDED =
007220                (WKS-VC-VALOR(WKS-GJ-COL)
007230                   - WKS-AE-MEDIA(WKS-GJ-COL))
007240                 / WKS-AE-DESVIACION(WKS-GJ-COL)
007250     END-IF.
007260 3045-ESTANDARIZA-VALOR-E. EXIT.
007270*----------------------------------------------------------------
007280*   SUMA X(FILA)*X(COL) A LA MATRIZ Y X(FILA)*Y AL LADO DERECHO
007290*----------------------------------------------------------------
007300 3050-ACUMULA-FILA-MATRIZ SECTION.
007310*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
007320     PERFORM 3060-ACUMULA-CELDA THRU 3060-ACUMULA-CELDA-E
007330        VARYING WKS-GJ-COL FROM 1 BY 1 UNTIL WKS-GJ-COL > 12
007340*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
007350     COMPUTE WKS-MA-COL(WKS-GJ-FILA, 13) ROUNDED =
007360             WKS-MA-COL(WKS-GJ-FILA, 13)
007370                + (WKS-X-VALOR(WKS-GJ-FILA) * WKS-Y-ACTUAL).
007380 3050-ACUMULA-FILA-MATRIZ-E. EXIT.
007390                                                                          
007400*        ACUMULA UNA CELDA DE LA MATRIZ AXA.
007410 3060-ACUMULA-CELDA SECTION.
007420*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
007430     COMPUTE WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-COL) ROUNDED =
007440             WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-COL)
007450                + (WKS-X-VALOR(WKS-GJ-FILA)
007460                     * WKS-X-VALOR(WKS-GJ-COL)).
007470 3060-ACUMULA-CELDA-E. EXIT.
007480                                                                          
007490*        SUMA EL TERMINO DE REGULARIZACION A LA DIAGONAL.
007500 3030-SUMA-LAMBDA SECTION.
007510*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
007520     ADD 1 TO WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-FILA).
007530 3030-SUMA-LAMBDA-E. EXIT.
007540*----------------------------------------------------------------
007550*   PASO 3: ELIMINACION DE GAUSS-JORDAN SOBRE LA MATRIZ 12x13,
007560*   REDUCIENDOLA A DIAGONAL PARA LEER LOS COEFICIENTES DIRECTO
007570*----------------------------------------------------------------
007580 4000-RESUELVE-GAUSS SECTION.
007590*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
007600     PERFORM 4010-ELIMINA-PIVOTE THRU 4010-ELIMINA-PIVOTE-E
007610        VARYING WKS-GJ-PIVOTE FROM 1 BY 1 UNTIL WKS-GJ-PIVOTE > 12
007620*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
007630     PERFORM 4050-EXTRAE-COEFICIENTE THRU 4050-EXTRAE-COEFICIENTE-E
007640        VARYING WKS-GJ-FILA FROM 1 BY 1 UNTIL WKS-GJ-FILA > 12.
007650 4000-RESUELVE-GAUSS-E. EXIT.
007660                                                                          
007670*        NORMALIZA LA FILA PIVOTE DEL GAUSS-JORDAN.
007680 4010-ELIMINA-PIVOTE SECTION.
007690*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
007700     PERFORM 4020-ELIMINA-FILA THRU 4020-ELIMINA-FILA-E
007710        VARYING WKS-GJ-FILA FROM 1 BY 1 UNTIL WKS-GJ-FILA > 12.
007720 4010-ELIMINA-PIVOTE-E. EXIT.
007730                                                                          
007740*        ELIMINA UNA FILA DISTINTA DE LA FILA PIVOTE.
007750 4020-ELIMINA-FILA SECTION.
007760*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
007770     IF WKS-GJ-FILA NOT = WKS-GJ-PIVOTE
007780*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
007790        IF WKS-MA-COL(WKS-GJ-PIVOTE, WKS-GJ-PIVOTE) NOT = 0
007800*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
007810           COMPUTE WKS-GJ-FACTOR ROUNDED =
007820                   WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-PIVOTE)
007830                    / WKS-MA-COL(WKS-GJ-PIVOTE, WKS-GJ-PIVOTE)
007840*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
007850           PERFORM 4030-ELIMINA-COLUMNA THRU 4030-ELIMINA-COLUMNA-E
007860              VARYING WKS-GJ-COL FROM 1 BY 1 UNTIL WKS-GJ-COL > 13
007870        END-IF
007880     END-IF.
007890 4020-ELIMINA-FILA-E. EXIT.
007900                                                                          
007910*        ELIMINA UNA COLUMNA DE LA FILA QUE SE ESTA REDUCIENDO.
007920 4030-ELIMINA-COLUMNA SECTION.
007930*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
007940     COMPUTE WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-COL) ROUNDED =
007950             WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-COL)
007960              - (WKS-GJ-FACTOR
007970                   * WKS-MA-COL(WKS-GJ-PIVOTE, WKS-GJ-COL)).
007980 4030-ELIMINA-COLUMNA-E. EXIT.
007990                                                                          
008000*        EXTRAE UN COEFICIENTE YA RESUELTO DE LA MATRIZ AUMENTADA.
008010 4050-EXTRAE-COEFICIENTE SECTION.
008020*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
008030     IF WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-FILA) = 0
008040*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
008050        MOVE 0 TO WKS-COEF(WKS-GJ-FILA)
008060     ELSE
008070*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
008080        COMPUTE WKS-COEF(WKS-GJ-FILA) ROUNDED =
008090                WKS-MA-COL(WKS-GJ-FILA, 13)
008100                 / WKS-MA-COL(WKS-GJ-FILA, WKS-GJ-FILA)
008110     END-IF.
008120 4050-EXTRAE-COEFICIENTE-E. EXIT.
008130*----------------------------------------------------------------
008140*   PASO 4: TERCERA RELECTURA DE VTAENRQ PARA CAPTURAR LOS
008150*   RESIDUOS DE ENTRENAMIENTO (REAL MENOS AJUSTADO) Y DEJARLOS
008160*   EN PNDRESI Y EN LA TABLA ORDENABLE PARA EL CUANTIL EMPIRICO
008170*----------------------------------------------------------------
008180 5000-RESIDUOS SECTION.
008190*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
008200     MOVE 'OPEN'     TO ACCION
008210     MOVE SPACES     TO LLAVE
008220     MOVE 'PNDRESI'  TO ARCHIVO
008230*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
008240     OPEN OUTPUT PNDRESI
008250*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
008260     IF FS-PNDRESI NOT EQUAL 0
008270*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
008280        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
008290                              FS-PNDRESI, FSE-PNDRESI
008300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO PNDRESI<<<"
008310                UPON CONSOLE
008320*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
008330        MOVE 91 TO RETURN-CODE
008340        STOP RUN
008350     END-IF
008360*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
008370     MOVE 'VTAENRQ'  TO ARCHIVO
008380     MOVE 0 TO WKS-FIN-VTAENRQ
008390*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
008400     OPEN INPUT VTAENRQ
008410*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
008420     IF FS-VTAENRQ NOT EQUAL 0
008430*        LLAMADA AL SUBPROGRAMA QUE RESUELVE ESTA PARTE.
008440        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
008450                              FS-VTAENRQ, FSE-VTAENRQ
008460        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO VTAENRQ<<<"
008470                UPON CONSOLE
008480*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
008490        MOVE 91 TO RETURN-CODE
008500        STOP RUN
008510     END-IF
008520*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
008530     MOVE SPACES TO WS-LINEA-RESIDUO
008540*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
008550     STRING 'DATE,QTY_REAL,QTY_AJUSTADO' DELIMITED BY SIZE
008560            INTO WS-LINEA-RESIDUO
008570     END-STRING
008580*        ESCRITURA DEL REGISTRO DE SALIDA YA ARMADO.
008590     WRITE FD-LINEA-PNDRESI FROM WS-LINEA-RESIDUO
008600*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
008610     PERFORM 2010-LEE-VTAENRQ THRU 2010-LEE-VTAENRQ-E
008620*        CICLO REPETITIVO HASTA CUMPLIR LA CONDICION DE PARO.
008630     PERFORM 5020-CALCULA-RESIDUO UNTIL FIN-VTAENRQ
008640*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
008650     CLOSE VTAENRQ
008660*        CIERRE DEL ARCHIVO AL TERMINAR SU PROCESAMIENTO.
008670     CLOSE PNDRESI
008680     PERFORM 5030-ORDENA-RESIDUOS.
008690 5000-RESIDUOS-E. EXIT.
008700                                                                          
008710*        CALCULA EL RESIDUO (REAL MENOS AJUSTADO) DE UN RENGLON.
008720 5020-CALCULA-RESIDUO SECTION.
008730*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
008740     IF HV-REGISTRO-COMPLETO = 1
008750*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
008760        PERFORM 3040-ARMA-VECTOR-X THRU 3040-ARMA-VECTOR-X-E
008770        PERFORM 5025-PREDICE-ENTRENAMIENTO
008780           THRU 5025-PREDICE-ENTRENAMIENTO-E
008790*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
008800        MOVE HV-QTY-VENDIDO TO RS-QTY-REAL
008810        COMPUTE RS-QTY-AJUSTADO ROUNDED = WKS-DP-PREDICHO
008820        MOVE HV-FECHA TO RS-FECHA
008830        MOVE RS-QTY-AJUSTADO TO WKS-ED-AJUSTADO
008840        MOVE SPACES TO WS-LINEA-RESIDUO
008850*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
008860        STRING RS-FECHA DELIMITED BY SIZE ','
008870               DELIMITED BY SIZE
008880               RS-QTY-REAL DELIMITED BY SIZE ','
008890               DELIMITED BY SIZE
008900               WKS-ED-AJUSTADO DELIMITED BY SIZE
008910               INTO WS-LINEA-RESIDUO
008920        END-STRING
008930*        SE GRABA EL RENGLON DE SALIDA.
008940        WRITE FD-LINEA-PNDRESI FROM WS-LINEA-RESIDUO
008950*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
008960        ADD 1 TO WKS-N-RESID
008970        COMPUTE WKS-RESID(WKS-N-RESID) ROUNDED =
008980                HV-QTY-VENDIDO - WKS-DP-PREDICHO
008990     END-IF
009000     PERFORM 2010-LEE-VTAENRQ.
009010 5020-CALCULA-RESIDUO-E. EXIT.
009020*----------------------------------------------------------------
009030*   PUNTO PREDICHO = INTERCEPTO + SUMA(COEF * X ESTANDARIZADA)
009040*----------------------------------------------------------------
009050 5025-PREDICE-ENTRENAMIENTO SECTION.
009060*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
009070     MOVE WKS-COEF(1) TO WKS-DP-PREDICHO
009080*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
009090     PERFORM 5027-SUMA-TERMINO THRU 5027-SUMA-TERMINO-E
009100        VARYING WKS-GJ-COL FROM 2 BY 1 UNTIL WKS-GJ-COL > 12.
009110 5025-PREDICE-ENTRENAMIENTO-E. EXIT.
009120                                                                          
009130*        SUMA UN TERMINO A LA PREDICCION DE ENTRENAMIENTO.
009140 5027-SUMA-TERMINO SECTION.
009150*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
009160     COMPUTE WKS-DP-PREDICHO ROUNDED =
009170             WKS-DP-PREDICHO
009180              + (WKS-COEF(WKS-GJ-COL) * WKS-X-VALOR(WKS-GJ-COL)).
009190 5027-SUMA-TERMINO-E. EXIT.
009200*----------------------------------------------------------------
009210*   ORDENA LA TABLA DE RESIDUOS (BURBUJA, TABLA PEQUENA -- UNOS
009220*   POCOS ANIOS DE HISTORICO DIARIO A LO MAS)
009230*----------------------------------------------------------------
009240 5030-ORDENA-RESIDUOS SECTION.
009250*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
009260     PERFORM 5040-BURBUJA-PASADA THRU 5040-BURBUJA-PASADA-E
009270        VARYING WKS-ORD-I FROM 1 BY 1 UNTIL WKS-ORD-I >=
009280                                             WKS-N-RESID.
009290 5030-ORDENA-RESIDUOS-E. EXIT.
009300                                                                          
009310*        UNA PASADA DE LA ORDENACION BURBUJA DE RESIDUOS.
009320 5040-BURBUJA-PASADA SECTION.
009330*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
009340     PERFORM 5050-BURBUJA-COMPARA THRU 5050-BURBUJA-COMPARA-E
009350        VARYING WKS-ORD-J FROM 1 BY 1
009360           UNTIL WKS-ORD-J > WKS-N-RESID - WKS-ORD-I.
009370 5040-BURBUJA-PASADA-E. EXIT.
009380                                                                          
009390*        COMPARA E INTERCAMBIA DOS RESIDUOS CONTIGUOS.
009400 5050-BURBUJA-COMPARA SECTION.
009410*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
009420     IF WKS-RESID(WKS-ORD-J) > WKS-RESID(WKS-ORD-J + 1)
009430*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
009440        MOVE WKS-RESID(WKS-ORD-J)     TO WKS-ORD-TEMP
009450        MOVE WKS-RESID(WKS-ORD-J + 1) TO WKS-RESID(WKS-ORD-J)
009460        MOVE WKS-ORD-TEMP             TO WKS-RESID(WKS-ORD-J + 1)
009470     END-IF.
009480 5050-BURBUJA-COMPARA-E. EXIT.
009490*----------------------------------------------------------------
009500*   PASO 5: CUANTILES EMPIRICOS 2.5% Y 97.5% DE LOS RESIDUOS YA
009510*   ORDENADOS, POR INTERPOLACION LINEAL (POSICION = Q*(N-1))
009520*----------------------------------------------------------------
009530 6000-CUANTIL-EMPIRICO SECTION.
009540*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
009550     MOVE .025 TO WKS-CT-FRACCION
009560*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
009570     PERFORM 6010-CALCULA-UN-CUANTIL THRU 6010-CALCULA-UN-CUANTIL-E
009580*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
009590     MOVE WKS-CT-RESULTADO TO WKS-Q-INFERIOR
009600     MOVE .975 TO WKS-CT-FRACCION
009610*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
009620     PERFORM 6010-CALCULA-UN-CUANTIL THRU 6010-CALCULA-UN-CUANTIL-E
009630*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
009640     MOVE WKS-CT-RESULTADO TO WKS-Q-SUPERIOR.
009650 6000-CUANTIL-EMPIRICO-E. EXIT.
009660                                                                          
009670*        INTERPOLA UN CUANTIL DE LA LISTA ORDENADA DE RESIDUOS.
009680 6010-CALCULA-UN-CUANTIL SECTION.
009690*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
009700     COMPUTE WKS-CT-POS ROUNDED =
009710             WKS-CT-FRACCION * (WKS-N-RESID - 1)
009720*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
009730     MOVE WKS-CT-POS TO WKS-CT-PISO
009740     COMPUTE WKS-CT-TECHO = WKS-CT-PISO + 1
009750*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
009760     IF WKS-CT-TECHO > WKS-N-RESID
009770*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
009780        MOVE WKS-N-RESID TO WKS-CT-TECHO
009790     END-IF
009800*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
009810     COMPUTE WKS-CT-FRAC-POS ROUNDED =
009820             WKS-CT-POS - WKS-CT-PISO
009830*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
009840     COMPUTE WKS-CT-RESULTADO ROUNDED =
009850             WKS-RESID(WKS-CT-PISO + 1)
009860              + (WKS-CT-FRAC-POS *
009870                  (WKS-RESID(WKS-CT-TECHO + 1)
009880                     - WKS-RESID(WKS-CT-PISO + 1))).
009890 6010-CALCULA-UN-CUANTIL-E. EXIT.
009900*----------------------------------------------------------------
009910*   ABRE EL PLAN BASE DE SALIDA
009920*----------------------------------------------------------------
009930 APERTURA-PNDPLNB SECTION.
009940*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
009950     MOVE 'OPEN'     TO ACCION
009960     MOVE SPACES     TO LLAVE
009970     MOVE 'PNDPLNB'  TO ARCHIVO
009980*        APERTURA DEL ARCHIVO PARA SU PROCESAMIENTO.
009990     OPEN OUTPUT PNDPLNB
010000*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
010010     IF FS-PNDPLNB NOT EQUAL 0
010020*        SE INVOCA EL SUBPROGRAMA EXTERNO CORRESPONDIENTE.
010030        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
010040                              FS-PNDPLNB, FSE-PNDPLNB
010050        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO PNDPLNB<<<"
010060                UPON CONSOLE
010070*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
010080        MOVE 91 TO RETURN-CODE
010090        STOP RUN
010100     END-IF
010110*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
010120     MOVE SPACES TO WS-LINEA-PLANBASE
010130*        SE ARMA EL TEXTO CONCATENANDO LOS CAMPOS NECESARIOS.
010140     STRING 'DATE,QTY,PRED_MEAN,PRED_LOWER,PRED_UPPER'
010150            DELIMITED BY SIZE INTO WS-LINEA-PLANBASE
010160     END-STRING
010170*        ESCRITURA DEL REGISTRO DE SALIDA YA ARMADO.
010180     WRITE FD-LINEA-PNDPLNB FROM WS-LINEA-PLANBASE.
010190 APERTURA-PNDPLNB-E. EXIT.
010200*----------------------------------------------------------------
010210*   PASO 6 (U4): PRONOSTICO RECURSIVO DIA A DIA, DESDE EL DIA
010220*   SIGUIENTE AL ULTIMO DEL HISTORICO HASTA EL HORIZONTE O EL
010230*   31/12 DEL ANIO DE CORTE, LO QUE OCURRA PRIMERO
010240*----------------------------------------------------------------
010250 7000-PRONOSTICO-RECURSIVO SECTION.
010260*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
010270     MOVE WKS-UF-ANIO TO WKS-FT-ANIO
010280     MOVE WKS-UF-MES  TO WKS-FT-MES
010290     MOVE WKS-UF-DIA  TO WKS-FT-DIA
010300     MOVE 0 TO WKS-FIN-HORIZONTE
010310*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
010320     PERFORM 7010-SUMA-UN-DIA THRU 7010-SUMA-UN-DIA-E
010330*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
010340     PERFORM 7100-PRONOSTICA-UN-DIA THRU 7100-PRONOSTICA-UN-DIA-E
010350        UNTIL TERMINO-HORIZONTE.
010360 7000-PRONOSTICO-RECURSIVO-E. EXIT.
010370                                                                          
010380*        ARMA EL RENGLON DEL DIA Y LO EMPUJA AL BUFFER RECURSIVO.
010390 7100-PRONOSTICA-UN-DIA SECTION.
010400*        LAS TRES CONDICIONES DE CORTE DEL HORIZONTE SE PROBANDO
010410*        ANIDANDO IF DENTRO DE IF DABAN UN NIVEL DE SANGRIA MUY
010420*        PROFUNDO; SE ACHATAN A GUARDIAS CON GO TO, COMO SE
010430*        ESTILABA ANTES DE QUE EL SHOP ADOPTARA EL IF ANIDADO.
010440     IF WKS-FT-ANIO > PARM-ANIO-CORTE
010450*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
010460        MOVE 1 TO WKS-FIN-HORIZONTE
010470        GO TO 7100-PRONOSTICA-UN-DIA-E
010480     END-IF
010490*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
010500     IF WKS-FT-ANIO = PARM-ANIO-CORTE AND
010510        WKS-DIAS-PRONOSTICADOS >= PARM-HORIZONTE-DIAS
010520*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
010530        MOVE 1 TO WKS-FIN-HORIZONTE
010540        GO TO 7100-PRONOSTICA-UN-DIA-E
010550     END-IF
010560*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
010570     IF WKS-DIAS-PRONOSTICADOS >= PARM-HORIZONTE-DIAS
010580*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
010590        MOVE 1 TO WKS-FIN-HORIZONTE
010600        GO TO 7100-PRONOSTICA-UN-DIA-E
010610     END-IF
010620     PERFORM 7020-CALCULA-DIA-PRONOSTICO
010630        THRU 7020-CALCULA-DIA-PRONOSTICO-E
010640*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
010650     PERFORM 7060-PREDICE-PUNTO THRU 7060-PREDICE-PUNTO-E
010660*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
010670     PERFORM 7070-ESCRIBE-PLAN-ROW THRU 7070-ESCRIBE-PLAN-ROW-E
010680*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
010690     PERFORM 7080-EMPUJA-BUFFER THRU 7080-EMPUJA-BUFFER-E
010700*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
010710     ADD 1 TO WKS-DIAS-PRONOSTICADOS
010720*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
010730     PERFORM 7010-SUMA-UN-DIA THRU 7010-SUMA-UN-DIA-E.
010740 7100-PRONOSTICA-UN-DIA-E. EXIT.
010750*----------------------------------------------------------------
010760*   AVANZA WKS-FECHA-TRABAJO UN DIA, RESPETANDO FIN DE MES Y
010770*   ANIOS BISIESTOS (TABLA-DIAS-MES + REGLA DE BISIESTO CLASICA)
010780*----------------------------------------------------------------
010790 7010-SUMA-UN-DIA SECTION.
010800*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
010810     ADD 1 TO WKS-FT-DIA
010820*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
010830     PERFORM 7015-CALCULA-BISIESTO THRU 7015-CALCULA-BISIESTO-E
010840*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
010850     MOVE DIAS-DEL-MES(WKS-FT-MES) TO WKS-DIAS-MES-TOPE
010860*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
010870     IF WKS-FT-MES = 2 AND WKS-ES-BISIESTO = 1
010880*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
010890        ADD 1 TO WKS-DIAS-MES-TOPE
010900     END-IF
010910*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
010920     IF WKS-FT-DIA > WKS-DIAS-MES-TOPE
010930*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
010940        MOVE 1 TO WKS-FT-DIA
010950        ADD 1 TO WKS-FT-MES
010960*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
010970        IF WKS-FT-MES > 12
010980*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
010990           MOVE 1 TO WKS-FT-MES
011000           ADD 1 TO WKS-FT-ANIO
011010        END-IF
011020     END-IF.
011030 7010-SUMA-UN-DIA-E. EXIT.
011040                                                                          
011050*        DETERMINA SI EL ANIO DEL DIA A PRONOSTICAR ES BISIESTO.
011060 7015-CALCULA-BISIESTO SECTION.
011070*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011080     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-Z-TEMP-A
011090            REMAINDER WKS-BIS-R4
011100*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011110     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-Z-TEMP-A
011120            REMAINDER WKS-BIS-R100
011130*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011140     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-Z-TEMP-A
011150            REMAINDER WKS-BIS-R400
011160*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
011170     IF WKS-BIS-R4 = 0 AND (WKS-BIS-R100 NOT = 0 OR
011180                             WKS-BIS-R400 = 0)
011190*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
011200        MOVE 1 TO WKS-ES-BISIESTO
011210     ELSE
011220*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
011230        MOVE 0 TO WKS-ES-BISIESTO
011240     END-IF.
011250 7015-CALCULA-BISIESTO-E. EXIT.
011260*----------------------------------------------------------------
011270*   CALCULA CALENDARIO, FERIADOS Y REZAGOS/PROMEDIOS DEL DIA EN
011280*   CURSO DEL PRONOSTICO (MISMA LOGICA U2 QUE PNENRIQ)
011290*----------------------------------------------------------------
011300 7020-CALCULA-DIA-PRONOSTICO SECTION.
011310*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011320     MOVE WKS-FT-ANIO TO WKS-Z-ANIO
011330     MOVE WKS-FT-MES  TO WKS-Z-MES
011340     MOVE WKS-FT-DIA  TO WKS-Z-DIA
011350*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
011360     PERFORM 3010-DIA-SEMANA-ZELLER THRU 3010-DIA-SEMANA-ZELLER-E
011370*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011380     MOVE WKS-Z-DOW-LUNES-CERO TO WKS-DP-DOW
011390     MOVE WKS-Z-MES            TO WKS-DP-MES
011400*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
011410     IF WKS-DP-DOW >= 5
011420*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011430        MOVE 1 TO WKS-DP-FINDE
011440     ELSE
011450*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
011460        MOVE 0 TO WKS-DP-FINDE
011470     END-IF
011480*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
011490     MOVE WKS-Z-DIA TO WKS-DIA-ACTUAL
011500     COMPUTE WKS-MMDD-ACTUAL = (WKS-DP-MES * 100) + WKS-DIA-ACTUAL
011510*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
011520     PERFORM 3110-BUSCA-FERIADO-FIJO THRU 3110-BUSCA-FERIADO-FIJO-E
011530        VARYING WKS-FERIADO-IDX FROM 1 BY 1
011540           UNTIL WKS-FERIADO-IDX > 3
011550*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011560     MOVE WKS-ES-FERIADO-FIJO(1) TO WKS-DP-NAVIDAD
011570     MOVE WKS-ES-FERIADO-FIJO(2) TO WKS-DP-4JULIO
011580     MOVE WKS-ES-FERIADO-FIJO(3) TO WKS-DP-PIDAY
011590*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
011600     PERFORM 3120-DIA-ACCIONGRACIAS THRU 3120-DIA-ACCIONGRACIAS-E
011610*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
011620     IF WKS-DP-MES = 11 AND WKS-DIA-ACTUAL = WKS-AG-DIA
011630*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011640        MOVE 1 TO WKS-DP-ACCIONGRACIAS
011650     ELSE
011660*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011670        MOVE 0 TO WKS-DP-ACCIONGRACIAS
011680     END-IF
011690     PERFORM 3200-CALCULA-LAGS-ROLL.
011700 7020-CALCULA-DIA-PRONOSTICO-E. EXIT.
011710*----------------------------------------------------------------
011720*   CONGRUENCIA DE ZELLER (IDENTICA A LA DE PNENRIQ)
011730*----------------------------------------------------------------
011740 3010-DIA-SEMANA-ZELLER SECTION.
011750*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
011760     IF WKS-Z-MES < 3
011770*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
011780        COMPUTE WKS-Z-MES-AJUST  = WKS-Z-MES + 12
011790        COMPUTE WKS-Z-ANIO-AJUST = WKS-Z-ANIO - 1
011800     ELSE
011810*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
011820        MOVE WKS-Z-MES  TO WKS-Z-MES-AJUST
011830        MOVE WKS-Z-ANIO TO WKS-Z-ANIO-AJUST
011840     END-IF
011850*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
011860     DIVIDE WKS-Z-ANIO-AJUST BY 100
011870            GIVING WKS-Z-SIGLO REMAINDER WKS-Z-ANIO-SIGLO
011880*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
011890     COMPUTE WKS-Z-TEMP-A = 13 * (WKS-Z-MES-AJUST + 1)
011900     DIVIDE WKS-Z-TEMP-A BY 5 GIVING WKS-Z-TEMP-B
011910     DIVIDE WKS-Z-ANIO-SIGLO BY 4 GIVING WKS-Z-DIV-4-K
011920     DIVIDE WKS-Z-SIGLO      BY 4 GIVING WKS-Z-DIV-4-J
011930     COMPUTE WKS-Z-H = WKS-Z-DIA + WKS-Z-TEMP-B
011940                       + WKS-Z-ANIO-SIGLO + WKS-Z-DIV-4-K
011950                       + WKS-Z-DIV-4-J + (5 * WKS-Z-SIGLO)
011960*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
011970     DIVIDE WKS-Z-H BY 7 GIVING WKS-Z-TEMP-A
011980            REMAINDER WKS-Z-DOW-SABADO-CERO
011990*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012000     COMPUTE WKS-Z-TEMP-A = WKS-Z-DOW-SABADO-CERO + 5
012010     DIVIDE WKS-Z-TEMP-A BY 7 GIVING WKS-Z-TEMP-B
012020            REMAINDER WKS-Z-DOW-LUNES-CERO.
012030 3010-DIA-SEMANA-ZELLER-E. EXIT.
012040                                                                          
012050*        COMPARA LA FECHA CONTRA LA TABLA DE FERIADOS FIJOS.
012060 3110-BUSCA-FERIADO-FIJO SECTION.
012070*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
012080     IF WKS-MMDD-ACTUAL = FER-FIJO-MMDD(WKS-FERIADO-IDX)
012090*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012100        MOVE 1 TO WKS-ES-FERIADO-FIJO(WKS-FERIADO-IDX)
012110     ELSE
012120*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012130        MOVE 0 TO WKS-ES-FERIADO-FIJO(WKS-FERIADO-IDX)
012140     END-IF.
012150 3110-BUSCA-FERIADO-FIJO-E. EXIT.
012160                                                                          
012170*        CALCULA EL CUARTO JUEVES DE NOVIEMBRE DEL ANIO.
012180 3120-DIA-ACCIONGRACIAS SECTION.
012190*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012200     MOVE 11         TO WKS-Z-MES
012210     MOVE 1          TO WKS-Z-DIA
012220*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
012230     PERFORM 3010-DIA-SEMANA-ZELLER THRU 3010-DIA-SEMANA-ZELLER-E
012240*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012250     COMPUTE WKS-AG-OFFSET = 3 - WKS-Z-DOW-LUNES-CERO + 7
012260     DIVIDE WKS-AG-OFFSET BY 7 GIVING WKS-Z-TEMP-A
012270            REMAINDER WKS-AG-OFFSET
012280*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012290     COMPUTE WKS-AG-DIA = 22 + WKS-AG-OFFSET.
012300 3120-DIA-ACCIONGRACIAS-E. EXIT.
012310*----------------------------------------------------------------
012320*   REZAGOS Y PROMEDIOS MOVILES DEL DIA EN CURSO, SOBRE LA TABLA
012330*   CIRCULAR YA POBLADA CON EL HISTORICO (Y CON LOS DIAS DE
012340*   PRONOSTICO YA EMITIDOS)
012350*----------------------------------------------------------------
012360 3200-CALCULA-LAGS-ROLL SECTION.
012370*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012380     COMPUTE WKS-VENTANA-POS = WKS-BUF-PUNTERO - 1
012390*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
012400     IF WKS-VENTANA-POS <= 0
012410*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012420        ADD 28 TO WKS-VENTANA-POS
012430     END-IF
012440*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012450     MOVE WKS-BUFFER(WKS-VENTANA-POS) TO WKS-DP-LAG-1
012460     COMPUTE WKS-VENTANA-POS = WKS-BUF-PUNTERO - 7
012470*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
012480     IF WKS-VENTANA-POS <= 0
012490*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012500        ADD 28 TO WKS-VENTANA-POS
012510     END-IF
012520*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012530     MOVE WKS-BUFFER(WKS-VENTANA-POS) TO WKS-DP-LAG-7
012540*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
012550     IF WKS-BUF-TOTAL-VISTOS < 7
012560*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012570        MOVE WKS-BUF-TOTAL-VISTOS TO WKS-VENTANA-N
012580     ELSE
012590*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012600        MOVE 7 TO WKS-VENTANA-N
012610     END-IF
012620*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
012630     PERFORM 3210-SUMA-VENTANA THRU 3210-SUMA-VENTANA-E
012640*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012650     COMPUTE WKS-DP-ROLL-7 ROUNDED = WKS-VENTANA-SUMA
012660                                     / WKS-VENTANA-N
012670*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
012680     IF WKS-BUF-TOTAL-VISTOS < 28
012690*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012700        MOVE WKS-BUF-TOTAL-VISTOS TO WKS-VENTANA-N
012710     ELSE
012720*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
012730        MOVE 28 TO WKS-VENTANA-N
012740     END-IF
012750*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
012760     PERFORM 3210-SUMA-VENTANA THRU 3210-SUMA-VENTANA-E
012770*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
012780     COMPUTE WKS-DP-ROLL-28 ROUNDED = WKS-VENTANA-SUMA
012790                                      / WKS-VENTANA-N.
012800 3200-CALCULA-LAGS-ROLL-E. EXIT.
012810                                                                          
012820*        SUMA LOS DIAS DE UNA VENTANA DE REZAGO/PROMEDIO MOVIL.
012830 3210-SUMA-VENTANA SECTION.
012840*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
012850     MOVE 0 TO WKS-VENTANA-SUMA
012860*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
012870     PERFORM 3220-SUMA-PASO-VENTANA THRU 3220-SUMA-PASO-VENTANA-E
012880        VARYING WKS-VENTANA-K FROM 1 BY 1
012890           UNTIL WKS-VENTANA-K > WKS-VENTANA-N.
012900 3210-SUMA-VENTANA-E. EXIT.
012910                                                                          
012920*        PASO DE LA SUMA DE LA VENTANA (UN DIA A LA VEZ).
012930 3220-SUMA-PASO-VENTANA SECTION.
012940*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
012950     COMPUTE WKS-VENTANA-POS = WKS-BUF-PUNTERO - WKS-VENTANA-K
012960*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
012970     IF WKS-VENTANA-POS <= 0
012980*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
012990        ADD 28 TO WKS-VENTANA-POS
013000     END-IF
013010*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
013020     ADD WKS-BUFFER(WKS-VENTANA-POS) TO WKS-VENTANA-SUMA.
013030 3220-SUMA-PASO-VENTANA-E. EXIT.
013040*----------------------------------------------------------------
013050*   PUNTO PREDICHO PARA EL DIA DE PRONOSTICO EN CURSO, USANDO
013060*   LOS COEFICIENTES DEL MODELO Y LA MEDIA/DESVIACION DE
013070*   ENTRENAMIENTO PARA ESTANDARIZAR
013080*----------------------------------------------------------------
013090 7060-PREDICE-PUNTO SECTION.
013100*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
013110     MOVE WKS-DP-DOW           TO WKS-VC-VALOR(1)
013120     MOVE WKS-DP-MES           TO WKS-VC-VALOR(2)
013130     MOVE WKS-DP-FINDE         TO WKS-VC-VALOR(3)
013140     MOVE WKS-DP-NAVIDAD       TO WKS-VC-VALOR(4)
013150     MOVE WKS-DP-4JULIO        TO WKS-VC-VALOR(5)
013160     MOVE WKS-DP-PIDAY         TO WKS-VC-VALOR(6)
013170     MOVE WKS-DP-ACCIONGRACIAS TO WKS-VC-VALOR(7)
013180     MOVE WKS-DP-LAG-1         TO WKS-VC-VALOR(8)
013190     MOVE WKS-DP-LAG-7         TO WKS-VC-VALOR(9)
013200     MOVE WKS-DP-ROLL-7        TO WKS-VC-VALOR(10)
013210     MOVE WKS-DP-ROLL-28       TO WKS-VC-VALOR(11)
013220     MOVE 1 TO WKS-X-VALOR(1)
013230*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
013240     PERFORM 3045-ESTANDARIZA-VALOR THRU 3045-ESTANDARIZA-VALOR-E
013250        VARYING WKS-GJ-COL FROM 1 BY 1 UNTIL WKS-GJ-COL > 11
013260     PERFORM 5025-PREDICE-ENTRENAMIENTO
013270        THRU 5025-PREDICE-ENTRENAMIENTO-E
013280*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
013290     COMPUTE WKS-DP-QTY-ENTERO ROUNDED = WKS-DP-PREDICHO
013300*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
013310     IF WKS-DP-QTY-ENTERO < 0
013320*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
013330        MOVE 0 TO WKS-DP-QTY-ENTERO
013340     END-IF.
013350 7060-PREDICE-PUNTO-E. EXIT.
013360*----------------------------------------------------------------
013370*   ESCRIBE EL RENGLON DEL PLAN BASE PARA EL DIA EN CURSO
013380*----------------------------------------------------------------
013390 7070-ESCRIBE-PLAN-ROW SECTION.
013400*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
013410     MOVE WKS-FT-ANIO TO WKS-FT-ANIO-ED
013420     MOVE WKS-FT-MES  TO WKS-FT-MES-ED
013430     MOVE WKS-FT-DIA  TO WKS-FT-DIA-ED
013440     MOVE WKS-FT-ANIO-ED TO PB-FECHA(1:4)
013450     MOVE '-'            TO PB-FECHA(5:1)
013460     MOVE WKS-FT-MES-ED  TO PB-FECHA(6:2)
013470     MOVE '-'            TO PB-FECHA(8:1)
013480     MOVE WKS-FT-DIA-ED  TO PB-FECHA(9:2)
013490     MOVE WKS-DP-QTY-ENTERO TO PB-QTY-BASE
013500     MOVE WKS-DP-PREDICHO   TO PB-PRED-MEDIA
013510     COMPUTE PB-PRED-INFERIOR ROUNDED =
013520             WKS-DP-PREDICHO + WKS-Q-INFERIOR
013530*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
013540     COMPUTE PB-PRED-SUPERIOR ROUNDED =
013550             WKS-DP-PREDICHO + WKS-Q-SUPERIOR
013560*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
013570     MOVE PB-PRED-MEDIA    TO WKS-ED-PRED-MEDIA
013580     MOVE PB-PRED-INFERIOR TO WKS-ED-PRED-INFERIOR
013590     MOVE PB-PRED-SUPERIOR TO WKS-ED-PRED-SUPERIOR
013600     MOVE SPACES TO WS-LINEA-PLANBASE
013610     MOVE SPACES TO WLP-RELLENO
013620*        CONSTRUCCION DEL RENGLON DE TEXTO A PARTIR DE SUS PARTES.
013630     STRING PB-FECHA              DELIMITED BY SIZE ','
013640            DELIMITED BY SIZE
013650            PB-QTY-BASE           DELIMITED BY SIZE ','
013660            DELIMITED BY SIZE
013670            WKS-ED-PRED-MEDIA     DELIMITED BY SIZE ','
013680            DELIMITED BY SIZE
013690            WKS-ED-PRED-INFERIOR  DELIMITED BY SIZE ','
013700            DELIMITED BY SIZE
013710            WKS-ED-PRED-SUPERIOR  DELIMITED BY SIZE
013720            INTO WS-LINEA-PLANBASE
013730     END-STRING
013740*        SE GRABA EL RENGLON DE SALIDA.
013750     WRITE FD-LINEA-PNDPLNB FROM WS-LINEA-PLANBASE.
013760 7070-ESCRIBE-PLAN-ROW-E. EXIT.
013770*----------------------------------------------------------------
013780*   AGREGA LA CANTIDAD ENTERA PRONOSTICADA A LA TABLA CIRCULAR,
013790*   PARA QUE ALIMENTE LOS REZAGOS Y PROMEDIOS DEL SIGUIENTE DIA
013800*----------------------------------------------------------------
013810 7080-EMPUJA-BUFFER SECTION.
013820*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
013830     MOVE WKS-DP-QTY-ENTERO TO WKS-BUFFER(WKS-BUF-PUNTERO)
013840     ADD 1 TO WKS-BUF-PUNTERO
013850*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
013860     IF WKS-BUF-PUNTERO > 28
013870*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
013880        MOVE 1 TO WKS-BUF-PUNTERO
013890     END-IF
013900*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
013910     ADD 1 TO WKS-BUF-TOTAL-VISTOS.
013920 7080-EMPUJA-BUFFER-E. EXIT.
013930*----------------------------------------------------------------
013940*   RAIZ CUADRADA POR NEWTON-RAPHSON (USADA SOLO PARA LA
013950*   DESVIACION ESTANDAR DE LA ESTANDARIZACION, PASO 1)
013960*----------------------------------------------------------------
013970 600-CALCULA-RAIZ SECTION.
013980*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
013990     IF WKS-SQRT-ENTRADA-M = 0
014000*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
014010        MOVE 0 TO WKS-SQRT-RESULTADO-M
014020     ELSE
014030*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
014040        MOVE WKS-SQRT-ENTRADA-M TO WKS-SQRT-RESULTADO-M
014050*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
014060        PERFORM 610-PASO-NEWTON-M THRU 610-PASO-NEWTON-M-E
014070           VARYING WKS-SQRT-I-M FROM 1 BY 1 UNTIL WKS-SQRT-I-M > 40
014080     END-IF.
014090 600-CALCULA-RAIZ-E. EXIT.
014100                                                                          
014110*        UN PASO DE NEWTON-RAPHSON PARA LA RAIZ CUADRADA LOCAL.
014120 610-PASO-NEWTON-M SECTION.
014130*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
014140     COMPUTE WKS-SQRT-RESULTADO-M ROUNDED =
014150             (WKS-SQRT-RESULTADO-M +
014160                 (WKS-SQRT-ENTRADA-M / WKS-SQRT-RESULTADO-M)) / 2.
014170 610-PASO-NEWTON-M-E. EXIT.
