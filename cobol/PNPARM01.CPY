000100******************************************************************
000200* COPYBOOK    : PNPARM01                                         *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : PARAMETROS FIJOS DE LA CORRIDA DE PRONOSTICO Y   *
000500*             : DE LA POLITICA DE INVENTARIO DE INGREDIENTES.    *
000600*             : SI NO LLEGA TARJETA DE PARAMETROS POR SYSIN, EL  *
000700*             : PROGRAMA TRABAJA CON LOS VALORES POR DEFECTO QUE *
000800*             : SE DEJAN EN LOS VALUE DE ABAJO.                  *
000900* USADO POR   : PNMODELO, PNESPCIA                                *
001000******************************************************************
001100*----------------------------------------------------------------
001200* TABLA DE DIAS DE LA SEMANA ELEGIBLES PARA CORRIDA DE ESPECIALES
001300* (LUNES=0 ... DOMINGO=6). CARGADA POR REDEFINES, AL ESTILO DE LA
001400* TABLA-DIAS DE MORAS1. VALOR DE FABRICA: JUE,VIE,SAB,DOM.
001500*----------------------------------------------------------------
001600 01  TARJETA-DIAS-ESPECIAL-INI.
001700     05  FILLER                       PIC 9 VALUE 3.
001800     05  FILLER                       PIC 9 VALUE 4.
001900     05  FILLER                       PIC 9 VALUE 5.
002000     05  FILLER                       PIC 9 VALUE 6.
002100     05  FILLER                       PIC 9 VALUE 0.
002200     05  FILLER                       PIC 9 VALUE 0.
002300     05  FILLER                       PIC 9 VALUE 0.
002400 01  WS-DIAS-ESPECIAL-TBL REDEFINES TARJETA-DIAS-ESPECIAL-INI.
002500     05  DIA-ESPECIAL-OCU             PIC 9 OCCURS 7 TIMES.
002600*----------------------------------------------------------------
002700* BLOQUE PRINCIPAL DE PARAMETROS (TARJETA R5 DE LA ESPECIFICACION)
002800*----------------------------------------------------------------
002900 01  WS-PARAMETROS-PND.
003000     05  PARM-HORIZONTE-DIAS          PIC 9(03) VALUE 030.
003100     05  PARM-ANIO-CORTE              PIC 9(04) VALUE 2026.
003200     05  PARM-RECETA-MANZANA          PIC 9(01)V9(02) VALUE 3.00.
003300     05  PARM-RECETA-MASA             PIC 9(01)V9(02) VALUE 1.00.
003400     05  PARM-ESPECIAL-CANT-DIAS      PIC 9(01) VALUE 4.
003500     05  PARM-ESPECIAL-MAX-EXTRA      PIC 9(03) VALUE 005.
003600     05  PARM-LOTE-MANZANA            PIC 9(04) VALUE 0300.
003700     05  PARM-LOTE-MASA               PIC 9(04) VALUE 0120.
003800     05  PARM-DIA-PROVEEDOR           PIC 9(01) VALUE 0.
003900     05  PARM-SIN-PROVEEDOR           PIC X(01) VALUE 'N'.
004000         88  HAY-DIA-PROVEEDOR                  VALUE 'N'.
004100         88  NO-HAY-DIA-PROVEEDOR                VALUE 'S'.
004200     05  PARM-NIVEL-SERVICIO          PIC 9(01)V9(04) VALUE 0.9500.
004300     05  PARM-TIEMPO-ENTREGA          PIC 9(02) VALUE 02.
004400     05  PARM-VIDA-ANAQUEL-MZA        PIC 9(02) VALUE 03.
004500     05  PARM-VIDA-ANAQUEL-MSA        PIC 9(02) VALUE 03.
004600     05  PARM-STOCK-INICIAL-MZA       PIC 9(06) VALUE 000000.
004700     05  PARM-STOCK-INICIAL-MSA       PIC 9(06) VALUE 000000.
004750     05  FILLER                       PIC X(10) VALUE SPACES.
004800*----------------------------------------------------------------
004900* TARJETA DE OPERACION LEIDA POR SYSIN (SOLO SOBREESCRIBE EL
005000* HORIZONTE Y EL ANIO DE CORTE; EL RESTO SE MANEJA POR DEFAULT,
005100* IGUAL COMO MORAS1 SOLO RECIBE FECHA-INICIO/FECHA-FIN).
005200*----------------------------------------------------------------
005300 01  WS-TARJETA-OPERACION.
005400     05  TOP-HORIZONTE-DIAS           PIC 9(03).
005500     05  TOP-ANIO-CORTE               PIC 9(04).
005550     05  FILLER                       PIC X(03).
