000100******************************************************************
000200* COPYBOOK    : PNRESI01                                         *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : PAR VENTA REAL / VENTA AJUSTADA POR EL MODELO,   *
000500*             : UN RENGLON POR DIA DE ENTRENAMIENTO, PARA QUE    *
000600*             : PNMETRIC CALCULE MAE, SMAPE Y MASE (U8).         *
000700* USADO POR   : PNMODELO (SALIDA, ARCHIVO PNDRESI),               *
000800*             : PNMETRIC (ENTRADA)                                *
000900******************************************************************
001000 01  WS-REG-RESIDUO.
001100     05  RS-FECHA                     PIC X(10).
001200     05  RS-QTY-REAL                  PIC 9(04).
001300     05  RS-QTY-AJUSTADO              PIC S9(06)V9(04) COMP-3.
001400     05  FILLER                       PIC X(10).
001500 01  WS-LINEA-RESIDUO                 PIC X(80).
