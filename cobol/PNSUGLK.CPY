000100******************************************************************
000200* COPYBOOK    : PNSUGLK                                          *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : AREA DE ENLACE (LINKAGE) DEL SUBPROGRAMA         *
000500*             : PNSUGERE, QUE DEVUELVE LAS SUGERENCIAS DE MENU   *
000600*             : PARA UN INGREDIENTE CON EXCEDENTE (U7).          *
000700* USADO POR   : PNESPCIA (CALL), PNSUGERE (LINKAGE SECTION)      *
000800******************************************************************
000900 01  LK-SUGERE-PARM.
001000     05  LK-SUG-INGREDIENTE           PIC X(12).
001100     05  LK-SUG-CANTIDAD              PIC 9(02).
001200     05  LK-SUG-RESULTADO             PIC X(120).
001250     05  FILLER                       PIC X(04).
