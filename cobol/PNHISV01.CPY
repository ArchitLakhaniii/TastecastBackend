000100******************************************************************
000200* COPYBOOK    : PNHISV01                                         *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : REGISTRO DE VENTA DIARIA (HISTORICO, R1) Y SU    *
000500*             : VERSION ENRIQUECIDA CON CALENDARIO, FERIADOS,    *
000600*             : REZAGOS Y PROMEDIOS MOVILES (R2).                *
000700* USADO POR   : PNENRIQ (ENTRADA Y SALIDA), PNMODELO (ENTRADA)   *
000800******************************************************************
000900 01  WS-REG-HISTVTA.
001000*--------------------------------------------------------------
001100*        BLOQUE R1 : TAL COMO VIENE DEL HISTORICO DE VENTAS
001200*--------------------------------------------------------------
001300     05  HV-FECHA                     PIC X(10).
001400     05  HV-FECHA-R REDEFINES HV-FECHA.
001500         10  HV-FECHA-ANIO-X          PIC X(04).
001600         10  FILLER                   PIC X(01).
001700         10  HV-FECHA-MES-X           PIC X(02).
001800         10  FILLER                   PIC X(01).
001900         10  HV-FECHA-DIA-X           PIC X(02).
002000     05  HV-QTY-VENDIDO               PIC 9(04).
002100     05  HV-MANZANA-INICIO            PIC 9(06).
002200     05  HV-MASA-INICIO               PIC 9(06).
002300     05  HV-MANZANA-FIN               PIC 9(06).
002400     05  HV-MASA-FIN                  PIC 9(06).
002500     05  HV-RESURTIDO-LEGADO          PIC 9(01).
002600*--------------------------------------------------------------
002700*        BLOQUE R2 : CAMPOS DERIVADOS (U1 + U2)
002800*--------------------------------------------------------------
002900     05  HV-RESURT-MANZANA            PIC 9(01).
003000     05  HV-RESURT-MASA               PIC 9(01).
003100     05  HV-DIA-SEMANA                PIC 9(01).
003200     05  HV-MES-NUM                   PIC 9(02).
003300     05  HV-ES-FINDE                  PIC 9(01).
003400     05  HV-ES-NAVIDAD                PIC 9(01).
003500     05  HV-ES-4JULIO                 PIC 9(01).
003600     05  HV-ES-PIDAY                  PIC 9(01).
003700     05  HV-ES-ACCIONGRACIAS          PIC 9(01).
003800     05  HV-LAG-1                     PIC S9(06)V9(04) COMP-3.
003900     05  HV-LAG-1-DEF                 PIC 9(01).
004000     05  HV-LAG-7                     PIC S9(06)V9(04) COMP-3.
004100     05  HV-LAG-7-DEF                 PIC 9(01).
004200     05  HV-ROLL-7                    PIC S9(06)V9(04) COMP-3.
004300     05  HV-ROLL-28                   PIC S9(06)V9(04) COMP-3.
004400     05  HV-REGISTRO-COMPLETO         PIC 9(01).
004500     05  FILLER                       PIC X(08).
004600*--------------------------------------------------------------
004700*        AREA DE LINEA CRUDA PARA EL ARCHIVO DE TEXTO (CSV)
004800*--------------------------------------------------------------
004900 01  WS-LINEA-HISTVTA                 PIC X(200).
