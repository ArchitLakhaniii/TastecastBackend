000100******************************************************************
000200* COPYBOOK    : PNPLNB01                                         *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : RENGLON DE PLAN BASE (SALIDA DEL PRONOSTICO      *
000500*             : RECURSIVO, U4) QUE PASA DE PNMODELO A PNESPCIA.  *
000600* USADO POR   : PNMODELO (SALIDA), PNESPCIA (ENTRADA)            *
000700******************************************************************
000800 01  WS-REG-PLANBASE.
000900     05  PB-FECHA                     PIC X(10).
001000     05  PB-QTY-BASE                  PIC 9(04).
001100     05  PB-PRED-MEDIA                PIC S9(06)V9(04) COMP-3.
001200     05  PB-PRED-INFERIOR             PIC S9(06)V9(04) COMP-3.
001300     05  PB-PRED-SUPERIOR             PIC S9(06)V9(04) COMP-3.
001400     05  FILLER                       PIC X(06).
001500 01  WS-LINEA-PLANBASE                PIC X(120).
