000100******************************************************************
000110* FECHA       : 18/03/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000140* PROGRAMA    : PNPOLINV                                         *
000150* TIPO        : BATCH (SUBPROGRAMA)                              *
000160* DESCRIPCION : FUNCIONES PURAS DE LA POLITICA DE INVENTARIO DE  *
000170*             : INGREDIENTES: Z DE NIVEL DE SERVICIO (INVERSA DE *
000180*             : LA NORMAL ESTANDAR), STOCK DE SEGURIDAD, PUNTO   *
000190*             : DE REORDEN Y REDONDEO A LOTE. EL PROGRAMA NO     *
000200*             : TIENE INTRINSECAS DE LENGUAJE PARA RAIZ O        *
000210*             : LOGARITMO, ASI QUE SE CALCULAN A MANO.           *
000220* ARCHIVOS    : NO APLICA                                        *
000230* PROGRAMA(S) : LLAMADO POR PNESPCIA                             *
000240* INSTALADO   : 18/03/2024                                       *
000250* BPM/RATIONAL: 241680                                           *
000260* NOMBRE      : POLITICA DE INVENTARIO DE INGREDIENTES           *
000270* DESCRIPCION : NUEVO DESARROLLO                                 *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PNPOLINV.
000310 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000320 INSTALLATION.  PANADERIA SAN ISIDRO - DEPTO DE SISTEMAS.
000330 DATE-WRITTEN.  02/14/1993.
000340 DATE-COMPILED.
000350 SECURITY.      USO INTERNO - PANADERIA SAN ISIDRO.
000360******************************************************************
000370*                       BITACORA DE CAMBIOS                      *
000380*  FECHA     PROGR.  TICKET   DESCRIPCION                        *
000390*  --------  ------  -------  -------------------------------    *
000400*  02/14/93  PEDR    228860   PRIMERA VERSION: SOLO STOCK DE      *
000410*                             SEGURIDAD CON Z FIJA POR TABLA.     *
000420*  30/08/93  PEDR    228861   SE AGREGA PUNTO DE REORDEN Y LOTE.  *
000430*  11/05/94  MLOR    228864   SE REEMPLAZA LA TABLA DE Z POR EL   *
000440*                             CALCULO DIRECTO (APROX. ACKLAM) YA  *
000450*                             QUE EL NIVEL DE SERVICIO AHORA ES   *
000460*                             PARAMETRIZABLE.                    *
000470*  19/12/95  PEDR    228868   SE ESCRIBEN RAIZ Y LOGARITMO PROPIOS*
000480*                             (NEWTON-RAPHSON / SERIE DE TAYLOR)  *
000490*                             PORQUE EL COMPILADOR DE LA CASA NO  *
000500*                             TRAE FUNCIONES INTRINSECAS.         *
000510*  28/12/98  PEDR    229641   REVISION FIN DE SIGLO. TABLAS Y     *
000520*                             ACUMULADORES DE FECHA REVISADOS,    *
000530*                             SIN CAMBIO DE LOGICA.               *
000540*  02/09/03  RVAS    229902   SE AGREGA REDONDEO DE LOTE A CERO.  *
000550*  14/06/09  MLOR    230411   AJUSTE DE PRECISION A 9 DECIMALES   *
000560*                             INTERNOS EN LAS TABLAS DE ACKLAM.   *
000570*  21/01/16  PEDR    231823   SE PASA A CONVENCION PND.           *
000580*  06/01/24  EDRD    241680   REESCRITURA COMPLETA PARA SERVIR A  *
000590*                             LA PLANIFICACION DE DEMANDA DE LA   *
000600*                             PANADERIA (MANZANA Y MASA).         *
000610*  09/08/26  EDRD    241691   AUDITORIA DE ESTANDAR: SE PASAN LOS *
000620*                             CONTADORES DE RAIZ Y LOGARITMO A 77,*
000630*                             Y LOS PERFORM DE PARRAFO UNICO A    *
000640*                             RANGOS PERFORM...THRU, CON UN GO TO *
000650*                             DE SALIDA ANTICIPADA EN LA RAIZ.    *
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 DATA DIVISION.
000720 WORKING-STORAGE SECTION.
000730******************************************************************
000740*   CONTADORES SUELTOS DE LAS RUTINAS DE RAIZ Y DE LOGARITMO,    *
000750*   DECLARADOS COMO 77 FUERA DE CUALQUIER GRUPO, AL ESTILO DE    *
000760*   LOS 77 DE FECHA/HORA/TIEMPO DE JM47ADM.                      *
000770******************************************************************
000780 77  WS-SQRT-I                    PIC 9(02) COMP.
000790 77  WS-LN-I                      PIC 9(02) COMP.
000800*----------------------------------------------------------------
000810*   TABLAS DE COEFICIENTES DE LA APROXIMACION RACIONAL DE ACKLAM
000820*   PARA LA INVERSA DE LA NORMAL ESTANDAR. CARGADAS POR REDEFINES
000830*   AL ESTILO DE LA TABLA-DIAS DE MORAS1.
000840*----------------------------------------------------------------
000850 01  TABLA-COEF-A-INI.
000860     05  FILLER            PIC S9(02)V9(09) VALUE -39.696830287.
000870     05  FILLER            PIC S9(02)V9(09) VALUE 220.946098425.
000880     05  FILLER            PIC S9(02)V9(09) VALUE -275.928510447.
000890     05  FILLER            PIC S9(02)V9(09) VALUE 138.357751867.
000900     05  FILLER            PIC S9(02)V9(09) VALUE -30.664798066.
000910     05  FILLER            PIC S9(02)V9(09) VALUE 2.506628277.
000920 01  TABLA-COEF-A REDEFINES TABLA-COEF-A-INI.
000930     05  COEF-A                 PIC S9(02)V9(09) OCCURS 6 TIMES.
000940                                                                          
000950 01  TABLA-COEF-B-INI.
000960     05  FILLER            PIC S9(02)V9(09) VALUE -54.476098798.
000970     05  FILLER            PIC S9(02)V9(09) VALUE 161.585836858.
000980     05  FILLER            PIC S9(02)V9(09) VALUE -155.698979860.
000990     05  FILLER            PIC S9(02)V9(09) VALUE 66.801311888.
001000     05  FILLER            PIC S9(02)V9(09) VALUE -13.280681553.
001010     05  FILLER            PIC S9(02)V9(09) VALUE 1.000000000.
001020 01  TABLA-COEF-B REDEFINES TABLA-COEF-B-INI.
001030     05  COEF-B                 PIC S9(02)V9(09) OCCURS 6 TIMES.
001040                                                                          
001050 01  TABLA-COEF-C-INI.
001060     05  FILLER            PIC S9(02)V9(09) VALUE -0.007784894.
001070     05  FILLER            PIC S9(02)V9(09) VALUE -0.322396458.
001080     05  FILLER            PIC S9(02)V9(09) VALUE -2.400758277.
001090     05  FILLER            PIC S9(02)V9(09) VALUE -2.549732539.
001100     05  FILLER            PIC S9(02)V9(09) VALUE 4.374664141.
001110     05  FILLER            PIC S9(02)V9(09) VALUE 2.938163983.
001120 01  TABLA-COEF-C REDEFINES TABLA-COEF-C-INI.
001130     05  COEF-C                 PIC S9(02)V9(09) OCCURS 6 TIMES.
001140                                                                          
001150 01  TABLA-COEF-D-INI.
001160     05  FILLER            PIC S9(02)V9(09) VALUE 0.007784696.
001170     05  FILLER            PIC S9(02)V9(09) VALUE 0.322467129.
001180     05  FILLER            PIC S9(02)V9(09) VALUE 2.445134137.
001190     05  FILLER            PIC S9(02)V9(09) VALUE 3.754408662.
001200     05  FILLER            PIC S9(02)V9(09) VALUE 1.000000000.
001210 01  TABLA-COEF-D REDEFINES TABLA-COEF-D-INI.
001220     05  COEF-D                 PIC S9(02)V9(09) OCCURS 5 TIMES.
001230*----------------------------------------------------------------
001240*   AREA DE TRABAJO PARA EVALUAR UN POLINOMIO POR HORNER, USADA
001250*   PARA LAS CUATRO TABLAS DE ARRIBA (SE COPIAN LOS COEFICIENTES
001260*   DE LA TABLA QUE TOQUE ANTES DE LLAMAR A 900-EVALUA-HORNER)
001270*----------------------------------------------------------------
001280 01  WS-POLINOMIO.
001290     05  WS-POLI-COEF          PIC S9(02)V9(09) OCCURS 6 TIMES.
001300     05  WS-POLI-N             PIC 9(01) COMP.
001310     05  WS-POLI-IDX           PIC 9(01) COMP.
001320     05  WS-POLI-X             PIC S9(04)V9(09) COMP-3.
001330     05  WS-POLI-RESULT        PIC S9(04)V9(09) COMP-3.
001340*----------------------------------------------------------------
001350*   VARIABLES DE LA INVERSA DE LA NORMAL (Z DE NIVEL DE SERVICIO)
001360*----------------------------------------------------------------
001370 01  WS-ZSCORE-AREA.
001380     05  WS-ZSC-P              PIC S9(01)V9(09) COMP-3.
001390     05  WS-ZSC-P-BAJO         PIC S9(01)V9(09) COMP-3
001400                               VALUE 0.024250000.
001410     05  WS-ZSC-P-ALTO         PIC S9(01)V9(09) COMP-3
001420                               VALUE 0.975750000.
001430     05  WS-ZSC-Q              PIC S9(04)V9(09) COMP-3.
001440     05  WS-ZSC-R              PIC S9(04)V9(09) COMP-3.
001450     05  WS-ZSC-QCOLA          PIC S9(04)V9(09) COMP-3.
001460     05  WS-ZSC-NUM            PIC S9(04)V9(09) COMP-3.
001470     05  WS-ZSC-DEN            PIC S9(04)V9(09) COMP-3.
001480     05  WS-ZSC-RESULTADO      PIC S9(04)V9(09) COMP-3.
001490*----------------------------------------------------------------
001500*   RAIZ CUADRADA POR NEWTON-RAPHSON (SIN FUNCION INTRINSECA)
001510*----------------------------------------------------------------
001520 01  WS-RAIZ-AREA.
001530     05  WS-SQRT-ENTRADA       PIC S9(05)V9(09) COMP-3.
001540     05  WS-SQRT-RESULTADO     PIC S9(05)V9(09) COMP-3.
001550*----------------------------------------------------------------
001560*   LOGARITMO NATURAL POR REDUCCION DE RANGO (RAICES SUCESIVAS)
001570*   MAS SERIE DE TAYLOR, PARA VALORES ENTRE 0 Y 1 (ES LO UNICO
001580*   QUE SE NECESITA PARA LA COLA DE LA NORMAL INVERSA)
001590*----------------------------------------------------------------
001600 01  WS-LN-AREA.
001610     05  WS-LN-ENTRADA         PIC S9(05)V9(09) COMP-3.
001620     05  WS-LN-X               PIC S9(05)V9(09) COMP-3.
001630     05  WS-LN-U               PIC S9(05)V9(09) COMP-3.
001640     05  WS-LN-U2              PIC S9(05)V9(09) COMP-3.
001650     05  WS-LN-U3              PIC S9(05)V9(09) COMP-3.
001660     05  WS-LN-SALIDA          PIC S9(05)V9(09) COMP-3.
001670     05  WS-LN-ESCALA          PIC 9(09) COMP VALUE 1048576.
001680*----------------------------------------------------------------
001690*   VARIABLES DE STOCK DE SEGURIDAD Y LOTE
001700*----------------------------------------------------------------
001710 01  WS-SAF-AREA.
001720     05  WS-SAF-LT-DEC         PIC S9(05)V9(09) COMP-3.
001730     05  WS-SAF-VALOR          PIC S9(07)V9(04) COMP-3.
001740 01  WS-LOTE-AREA.
001750     05  WS-LOTE-COCIENTE      PIC S9(07) COMP.
001760     05  WS-LOTE-RESIDUO       PIC S9(07)V9(04) COMP-3.
001770 LINKAGE SECTION.
001780     COPY PNPOLLK.
001790******************************************************************
001800 PROCEDURE DIVISION USING LK-POLINV-PARM.
001810******************************************************************
001820 100-PRINCIPAL SECTION.
001830*        EL CODIGO DE FUNCION EN LK-POL-FUNCION DECIDE CUAL DE
001840*        LOS CUATRO CALCULOS DE LA POLITICA SE DEVUELVE, IGUAL
001850*        QUE LA COMMAREA DE ACCION DE JM47ADM. CADA RAMA CUBRE
001860*        SU RANGO DE PARRAFOS CON PERFORM...THRU HASTA EL EXIT
001870*        DE LA SECCION QUE HACE EL CALCULO.
001880     EVALUATE TRUE
001890        WHEN LK-POL-ES-ZSCORE
001900           PERFORM 1000-CALCULA-Z-SCORE
001910              THRU 1000-CALCULA-Z-SCORE-E
001920*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
001930           MOVE WS-ZSC-RESULTADO TO LK-POL-RESULTADO
001940        WHEN LK-POL-ES-SEGURIDAD
001950           PERFORM 1400-CALCULA-SEGURIDAD
001960              THRU 1400-CALCULA-SEGURIDAD-E
001970        WHEN LK-POL-ES-REORDEN
001980           PERFORM 1500-CALCULA-REORDEN
001990              THRU 1500-CALCULA-REORDEN-E
002000        WHEN LK-POL-ES-LOTE
002010*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002020           PERFORM 1600-CALCULA-LOTE THRU 1600-CALCULA-LOTE-E
002030        WHEN OTHER
002040*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
002050           MOVE ZEROS TO LK-POL-RESULTADO
002060     END-EVALUATE
002070     GOBACK.
002080 100-PRINCIPAL-E. EXIT.
002090*----------------------------------------------------------------
002100*   Z = INVERSA DE LA NORMAL ESTANDAR EN EL NIVEL DE SERVICIO
002110*   (APROXIMACION RACIONAL DE ACKLAM, TRES RAMAS)
002120*----------------------------------------------------------------
002130 1000-CALCULA-Z-SCORE SECTION.
002140*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
002150     MOVE LK-POL-NIVEL-SERVICIO TO WS-ZSC-P
002160*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
002170     IF WS-ZSC-P < WS-ZSC-P-BAJO
002180*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002190        PERFORM 1100-COLA-BAJA THRU 1100-COLA-BAJA-E
002200     ELSE
002210*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
002220        IF WS-ZSC-P > WS-ZSC-P-ALTO
002230*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
002240           PERFORM 1200-COLA-ALTA THRU 1200-COLA-ALTA-E
002250        ELSE
002260*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002270           PERFORM 1300-ZONA-CENTRAL THRU 1300-ZONA-CENTRAL-E
002280        END-IF
002290     END-IF.
002300 1000-CALCULA-Z-SCORE-E. EXIT.
002310                                                                          
002320 1100-COLA-BAJA SECTION.
002330*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
002340     MOVE WS-ZSC-P TO WS-LN-ENTRADA
002350*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002360     PERFORM 700-CALCULA-LN-NATURAL THRU 700-CALCULA-LN-NATURAL-E
002370*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
002380     COMPUTE WS-SQRT-ENTRADA ROUNDED = -2 * WS-LN-SALIDA
002390*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
002400     PERFORM 600-CALCULA-RAIZ THRU 600-CALCULA-RAIZ-E
002410*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
002420     MOVE WS-SQRT-RESULTADO TO WS-ZSC-QCOLA
002430     MOVE COEF-C(1) TO WS-POLI-COEF(1)
002440     MOVE COEF-C(2) TO WS-POLI-COEF(2)
002450     MOVE COEF-C(3) TO WS-POLI-COEF(3)
002460     MOVE COEF-C(4) TO WS-POLI-COEF(4)
002470     MOVE COEF-C(5) TO WS-POLI-COEF(5)
002480     MOVE COEF-C(6) TO WS-POLI-COEF(6)
002490     MOVE 6 TO WS-POLI-N
002500     MOVE WS-ZSC-QCOLA TO WS-POLI-X
002510*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002520     PERFORM 900-EVALUA-HORNER THRU 900-EVALUA-HORNER-E
002530*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
002540     MOVE WS-POLI-RESULT TO WS-ZSC-NUM
002550     MOVE COEF-D(1) TO WS-POLI-COEF(1)
002560     MOVE COEF-D(2) TO WS-POLI-COEF(2)
002570     MOVE COEF-D(3) TO WS-POLI-COEF(3)
002580     MOVE COEF-D(4) TO WS-POLI-COEF(4)
002590     MOVE COEF-D(5) TO WS-POLI-COEF(5)
002600     MOVE 5 TO WS-POLI-N
002610     MOVE WS-ZSC-QCOLA TO WS-POLI-X
002620*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002630     PERFORM 900-EVALUA-HORNER THRU 900-EVALUA-HORNER-E
002640*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
002650     MOVE WS-POLI-RESULT TO WS-ZSC-DEN
002660     COMPUTE WS-ZSC-RESULTADO ROUNDED = WS-ZSC-NUM / WS-ZSC-DEN.
002670 1100-COLA-BAJA-E. EXIT.
002680                                                                          
002690 1200-COLA-ALTA SECTION.
002700*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
002710     COMPUTE WS-LN-ENTRADA ROUNDED = 1 - WS-ZSC-P
002720*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
002730     PERFORM 700-CALCULA-LN-NATURAL THRU 700-CALCULA-LN-NATURAL-E
002740*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
002750     COMPUTE WS-SQRT-ENTRADA ROUNDED = -2 * WS-LN-SALIDA
002760*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
002770     PERFORM 600-CALCULA-RAIZ THRU 600-CALCULA-RAIZ-E
002780*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
002790     MOVE WS-SQRT-RESULTADO TO WS-ZSC-QCOLA
002800     MOVE COEF-C(1) TO WS-POLI-COEF(1)
002810     MOVE COEF-C(2) TO WS-POLI-COEF(2)
002820     MOVE COEF-C(3) TO WS-POLI-COEF(3)
002830     MOVE COEF-C(4) TO WS-POLI-COEF(4)
002840     MOVE COEF-C(5) TO WS-POLI-COEF(5)
002850     MOVE COEF-C(6) TO WS-POLI-COEF(6)
002860     MOVE 6 TO WS-POLI-N
002870     MOVE WS-ZSC-QCOLA TO WS-POLI-X
002880*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
002890     PERFORM 900-EVALUA-HORNER THRU 900-EVALUA-HORNER-E
002900*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
002910     MOVE WS-POLI-RESULT TO WS-ZSC-NUM
002920     MOVE COEF-D(1) TO WS-POLI-COEF(1)
002930     MOVE COEF-D(2) TO WS-POLI-COEF(2)
002940     MOVE COEF-D(3) TO WS-POLI-COEF(3)
002950     MOVE COEF-D(4) TO WS-POLI-COEF(4)
002960     MOVE COEF-D(5) TO WS-POLI-COEF(5)
002970     MOVE 5 TO WS-POLI-N
002980     MOVE WS-ZSC-QCOLA TO WS-POLI-X
002990*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
003000     PERFORM 900-EVALUA-HORNER THRU 900-EVALUA-HORNER-E
003010*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003020     MOVE WS-POLI-RESULT TO WS-ZSC-DEN
003030     COMPUTE WS-ZSC-RESULTADO ROUNDED = -(WS-ZSC-NUM / WS-ZSC-DEN).
003040 1200-COLA-ALTA-E. EXIT.
003050                                                                          
003060 1300-ZONA-CENTRAL SECTION.
003070*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003080     COMPUTE WS-ZSC-Q ROUNDED = WS-ZSC-P - 0.5
003090     COMPUTE WS-ZSC-R ROUNDED = WS-ZSC-Q * WS-ZSC-Q
003100     MOVE COEF-A(1) TO WS-POLI-COEF(1)
003110     MOVE COEF-A(2) TO WS-POLI-COEF(2)
003120     MOVE COEF-A(3) TO WS-POLI-COEF(3)
003130     MOVE COEF-A(4) TO WS-POLI-COEF(4)
003140     MOVE COEF-A(5) TO WS-POLI-COEF(5)
003150     MOVE COEF-A(6) TO WS-POLI-COEF(6)
003160     MOVE 6 TO WS-POLI-N
003170     MOVE WS-ZSC-R TO WS-POLI-X
003180*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003190     PERFORM 900-EVALUA-HORNER THRU 900-EVALUA-HORNER-E
003200*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003210     COMPUTE WS-ZSC-NUM ROUNDED = WS-POLI-RESULT * WS-ZSC-Q
003220     MOVE COEF-B(1) TO WS-POLI-COEF(1)
003230     MOVE COEF-B(2) TO WS-POLI-COEF(2)
003240     MOVE COEF-B(3) TO WS-POLI-COEF(3)
003250     MOVE COEF-B(4) TO WS-POLI-COEF(4)
003260     MOVE COEF-B(5) TO WS-POLI-COEF(5)
003270     MOVE COEF-B(6) TO WS-POLI-COEF(6)
003280     MOVE 6 TO WS-POLI-N
003290     MOVE WS-ZSC-R TO WS-POLI-X
003300*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
003310     PERFORM 900-EVALUA-HORNER THRU 900-EVALUA-HORNER-E
003320*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003330     MOVE WS-POLI-RESULT TO WS-ZSC-DEN
003340     COMPUTE WS-ZSC-RESULTADO ROUNDED = WS-ZSC-NUM / WS-ZSC-DEN.
003350 1300-ZONA-CENTRAL-E. EXIT.
003360*----------------------------------------------------------------
003370*   STOCK DE SEGURIDAD = MAX(0, Z * DESV.DIARIA * RAIZ(TIEMPO))
003380*----------------------------------------------------------------
003390 1400-CALCULA-SEGURIDAD SECTION.
003400*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
003410     PERFORM 1000-CALCULA-Z-SCORE THRU 1000-CALCULA-Z-SCORE-E
003420*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003430     MOVE LK-POL-TIEMPO-ENTREGA TO WS-SAF-LT-DEC
003440     MOVE WS-SAF-LT-DEC TO WS-SQRT-ENTRADA
003450*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
003460     PERFORM 600-CALCULA-RAIZ THRU 600-CALCULA-RAIZ-E
003470*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003480     COMPUTE WS-SAF-VALOR ROUNDED =
003490             WS-ZSC-RESULTADO * LK-POL-DESV-DIARIA
003500                               * WS-SQRT-RESULTADO
003510*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
003520     IF WS-SAF-VALOR < 0
003530*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003540        MOVE 0 TO WS-SAF-VALOR
003550     END-IF
003560*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003570     MOVE WS-SAF-VALOR TO LK-POL-RESULTADO.
003580 1400-CALCULA-SEGURIDAD-E. EXIT.
003590*----------------------------------------------------------------
003600*   PUNTO DE REORDEN = DEMANDA PROMEDIO * TIEMPO DE ENTREGA
003610*                      + STOCK DE SEGURIDAD
003620*----------------------------------------------------------------
003630 1500-CALCULA-REORDEN SECTION.
003640*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003650     COMPUTE LK-POL-RESULTADO ROUNDED =
003660             (LK-POL-DEMANDA-PROMEDIO * LK-POL-TIEMPO-ENTREGA)
003670              + LK-POL-STOCK-SEGURIDAD.
003680 1500-CALCULA-REORDEN-E. EXIT.
003690*----------------------------------------------------------------
003700*   REDONDEO DE PEDIDO A MULTIPLO DEL LOTE (O AL ENTERO SUPERIOR
003710*   SI NO HAY TAMANO DE LOTE CONFIGURADO)
003720*----------------------------------------------------------------
003730 1600-CALCULA-LOTE SECTION.
003740*        VALIDACION DE CONDICION ANTES DE SEGUIR EL PROCESO.
003750     IF LK-POL-TAM-LOTE > 0
003760*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003770        DIVIDE LK-POL-CANTIDAD BY LK-POL-TAM-LOTE
003780               GIVING WS-LOTE-COCIENTE
003790               REMAINDER WS-LOTE-RESIDUO
003800*        SE REVISA LA CONDICION PARA DECIDIR EL SIGUIENTE PASO.
003810        IF WS-LOTE-RESIDUO > 0
003820*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
003830           ADD 1 TO WS-LOTE-COCIENTE
003840        END-IF
003850*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
003860        COMPUTE LK-POL-RESULTADO =
003870                WS-LOTE-COCIENTE * LK-POL-TAM-LOTE
003880     ELSE
003890*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
003900        DIVIDE LK-POL-CANTIDAD BY 1
003910               GIVING WS-LOTE-COCIENTE
003920               REMAINDER WS-LOTE-RESIDUO
003930*        CONTROL DE CONDICION PARA EVITAR UN CASO INDESEADO.
003940        IF WS-LOTE-RESIDUO > 0
003950*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
003960           ADD 1 TO WS-LOTE-COCIENTE
003970        END-IF
003980*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
003990        MOVE WS-LOTE-COCIENTE TO LK-POL-RESULTADO
004000     END-IF.
004010 1600-CALCULA-LOTE-E. EXIT.
004020*----------------------------------------------------------------
004030*   RAIZ CUADRADA (NEWTON-RAPHSON, 40 ITERACIONES FIJAS -- SOBRA
004040*   PARA CONVERGER A LA PRECISION DE LA TABLA DE TRABAJO)
004050*----------------------------------------------------------------
004060 600-CALCULA-RAIZ SECTION.
004070*        SI LA ENTRADA ES CERO SE SALE DE UNA VEZ POR GO TO,
004080*        SIN GASTAR LAS 40 VUELTAS DE NEWTON-RAPHSON EN UN
004090*        CASO QUE YA SE SABE DE ANTEMANO (ESTILO DE SALIDA
004100*        ANTICIPADA DE LAS RUTINAS VIEJAS DE LA CASA).
004110     IF WS-SQRT-ENTRADA = 0
004120*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004130        MOVE 0 TO WS-SQRT-RESULTADO
004140        GO TO 600-CALCULA-RAIZ-E
004150     END-IF
004160*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004170     MOVE WS-SQRT-ENTRADA TO WS-SQRT-RESULTADO
004180*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
004190     PERFORM 610-PASO-NEWTON THRU 610-PASO-NEWTON-E
004200        VARYING WS-SQRT-I FROM 1 BY 1 UNTIL WS-SQRT-I > 40.
004210 600-CALCULA-RAIZ-E. EXIT.
004220                                                                          
004230 610-PASO-NEWTON SECTION.
004240*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004250     COMPUTE WS-SQRT-RESULTADO ROUNDED =
004260             (WS-SQRT-RESULTADO +
004270                 (WS-SQRT-ENTRADA / WS-SQRT-RESULTADO)) / 2.
004280 610-PASO-NEWTON-E. EXIT.
004290*----------------------------------------------------------------
004300*   LOGARITMO NATURAL DE UN VALOR ENTRE 0 Y 1, POR REDUCCION DE
004310*   RANGO (20 RAICES CUADRADAS SUCESIVAS ACERCAN EL VALOR A 1) Y
004320*   SERIE DE TAYLOR DE LN(1+U) ALREDEDOR DE U=0
004330*----------------------------------------------------------------
004340 700-CALCULA-LN-NATURAL SECTION.
004350*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004360     MOVE WS-LN-ENTRADA TO WS-LN-X
004370*        SE DELEGA EL TRABAJO AL PARRAFO RESPECTIVO.
004380     PERFORM 710-REDUCE-RANGO THRU 710-REDUCE-RANGO-E
004390        VARYING WS-LN-I FROM 1 BY 1 UNTIL WS-LN-I > 20
004400*        CALCULO Y TRASLADO DE CAMPOS DE TRABAJO.
004410     COMPUTE WS-LN-U  ROUNDED = WS-LN-X - 1
004420     COMPUTE WS-LN-U2 ROUNDED = WS-LN-U * WS-LN-U
004430     COMPUTE WS-LN-U3 ROUNDED = WS-LN-U2 * WS-LN-U
004440     COMPUTE WS-LN-SALIDA ROUNDED =
004450             WS-LN-ESCALA *
004460                (WS-LN-U - (WS-LN-U2 / 2) + (WS-LN-U3 / 3)).
004470 700-CALCULA-LN-NATURAL-E. EXIT.
004480                                                                          
004490 710-REDUCE-RANGO SECTION.
004500*        SE ACTUALIZAN LOS CAMPOS INVOLUCRADOS EN ESTE PASO.
004510     MOVE WS-LN-X TO WS-SQRT-ENTRADA
004520*        SE INVOCA EL SUBPROCESO CORRESPONDIENTE.
004530     PERFORM 600-CALCULA-RAIZ THRU 600-CALCULA-RAIZ-E
004540*        PREPARACION DE LOS DATOS QUE USA EL RESTO DEL PARRAFO.
004550     MOVE WS-SQRT-RESULTADO TO WS-LN-X.
004560 710-REDUCE-RANGO-E. EXIT.
004570*----------------------------------------------------------------
004580*   EVALUACION DE POLINOMIO POR EL METODO DE HORNER, SOBRE LOS
004590*   COEFICIENTES YA COPIADOS A WS-POLI-COEF (1 .. WS-POLI-N)
004600*----------------------------------------------------------------
004610 900-EVALUA-HORNER SECTION.
004620*        SE DEJAN LISTOS LOS CAMPOS DE TRABAJO PARA CONTINUAR.
004630     MOVE WS-POLI-COEF(1) TO WS-POLI-RESULT
004640*        LLAMADA AL PARRAFO QUE REALIZA EL TRABAJO.
004650     PERFORM 910-PASO-HORNER THRU 910-PASO-HORNER-E
004660        VARYING WS-POLI-IDX FROM 2 BY 1 UNTIL WS-POLI-IDX >
004670                                               WS-POLI-N.
004680 900-EVALUA-HORNER-E. EXIT.
004690                                                                          
004700 910-PASO-HORNER SECTION.
004710*        SE PREPARAN LOS CAMPOS QUE SIGUEN PARA EL PASO SIGUIENTE.
004720     COMPUTE WS-POLI-RESULT ROUNDED =
004730             (WS-POLI-RESULT * WS-POLI-X)
004740                + WS-POLI-COEF(WS-POLI-IDX).
004750 910-PASO-HORNER-E. EXIT.
