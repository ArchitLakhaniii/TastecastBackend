000100******************************************************************
000200* COPYBOOK    : PNPLND01                                         *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : RENGLON DEL PLAN DIARIO DE PRODUCCION (SALIDA,   *
000500*             : R3) QUE VE EL OPERADOR DE PANADERIA.             *
000600* USADO POR   : PNESPCIA (SALIDA, ARCHIVO DIAPLAN)                *
000700******************************************************************
000800 01  WS-REG-PLANDIA.
000900     05  PD-FECHA                     PIC X(10).
001000     05  PD-QTY-SOLD                  PIC 9(04).
001100     05  PD-PRED-MEDIA                PIC S9(06)V9(04) COMP-3.
001200     05  PD-PRED-INFERIOR             PIC S9(06)V9(04) COMP-3.
001300     05  PD-PRED-SUPERIOR             PIC S9(06)V9(04) COMP-3.
001400     05  PD-QTY-TOTAL                 PIC 9(04).
001500     05  PD-SPECIAL-ADDED             PIC 9(04).
001600     05  PD-MANZANA-NECESIDAD         PIC 9(06).
001700     05  PD-MASA-NECESIDAD            PIC 9(06).
001800     05  FILLER                       PIC X(08).
001900*----------------------------------------------------------------
002000* AREA DE IMPRESION / EXPORTACION DEL RENGLON, YA REDONDEADA A
002100* UN DECIMAL PARA LAS COLUMNAS DE PRONOSTICO (REGLA U9).
002200*----------------------------------------------------------------
002300 01  WS-EDIC-PLANDIA.
002400     05  ED-PD-PRED-MEDIA             PIC -9(05).9.
002500     05  ED-PD-PRED-INFERIOR          PIC -9(05).9.
002600     05  ED-PD-PRED-SUPERIOR          PIC -9(05).9.
002700 01  WS-LINEA-PLANDIA                 PIC X(160).
