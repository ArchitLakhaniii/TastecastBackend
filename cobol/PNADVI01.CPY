000100******************************************************************
000200* COPYBOOK    : PNADVI01                                         *
000300* APLICACION  : PLANIFICACION DE DEMANDA (PND)                   *
000400* DESCRIPCION : RENGLON DE AVISO DE COMPRA O DE ESPECIAL (SALIDA,*
000500*             : R4) GENERADO POR EL SIMULADOR DIA A DIA (U6).    *
000600* USADO POR   : PNESPCIA (SALIDA, ARCHIVO AVISOS)                *
000700******************************************************************
000800 01  WS-REG-AVISO.
000900     05  AV-FECHA                     PIC X(10).
001000     05  AV-TIPO                      PIC X(16).
001100     05  AV-INGREDIENTE               PIC X(12).
001200     05  AV-QTY                       PIC 9(06).
001300     05  AV-QTY-PRESENTE              PIC X(01).
001400         88  AV-QTY-TIENE-VALOR                VALUE 'S'.
001500         88  AV-QTY-EN-BLANCO                  VALUE 'N'.
001600     05  AV-SPECIAL-QTY               PIC 9(04).
001700     05  AV-SUGERENCIAS               PIC X(120).
001800     05  AV-MENSAJE                   PIC X(160).
001900     05  AV-RAZON                     PIC X(16).
002000     05  AV-PRED-MEDIA                PIC S9(06)V9(04) COMP-3.
002100     05  AV-PRED-INFERIOR             PIC S9(06)V9(04) COMP-3.
002200     05  AV-PRED-SUPERIOR             PIC S9(06)V9(04) COMP-3.
002300     05  AV-PRED-PRESENTE             PIC X(01).
002400         88  AV-PRED-TIENE-VALOR                VALUE 'S'.
002500     05  AV-PRED-RESUMEN              PIC X(40).
002600     05  FILLER                       PIC X(10).
002700*----------------------------------------------------------------
002800* ORDEN DE SALIDA: FECHA ASCENDENTE Y DENTRO DE LA MISMA FECHA
002900* BUY ANTES QUE SPECIAL (ORDEN ALFABETICO DE AV-TIPO). SE
003000* ACUMULAN EN UNA TABLA EN MEMORIA Y SE EXPORTAN YA EN ORDEN,
003100* PORQUE EL SIMULADOR LOS PRODUCE EN ESE ORDEN NATURALMENTE.
003200*----------------------------------------------------------------
003300 01  WS-LINEA-AVISO                   PIC X(400).
